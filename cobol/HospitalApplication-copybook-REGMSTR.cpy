000100******************************************************************
000200* DCLGEN TABLE(DDS0001.REGMSTR)                                  *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(REGMSTR))                  *
000400* ... THE VISIT HEADER.  READ-ONLY EXCEPT FOR THE REG-STATUS     *
000500*     REWRITE CASEUPDT PERFORMS WHEN A CASE IS CLOSED OUT AT     *
000600*     STAGE 3 (END-DIAGNOSIS) -- SEE CASEUPDT 480-CLOSE-REG.     *
000700******************************************************************
000800 01  REGISTRATION-MASTER-REC.
000900     05  REG-ID                  PIC 9(09).
001000     05  REG-PAT-ID              PIC 9(09).
001100     05  REG-STATUS              PIC 9(01).
001200         88  REG-CLOSED          VALUE 3.
001300     05  FILLER                  PIC X(30).
