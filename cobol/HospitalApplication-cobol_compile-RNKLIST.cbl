000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RNKLIST.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/23/89.
000600 DATE-COMPILED. 05/23/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE REGISTRATION-RANK (FEE
001300*          SCHEDULE) LISTING.  A SINGLE OPTIONAL SELECTION-
001400*          CRITERIA CARD MAY BE SUPPLIED ON PARMCARD -- WHEN IT
001500*          IS MISSING OR BLANK THE REPORT RUNS AS A SELECT-ALL
001600*          (EVERY ACTIVE ROW, NO FILTERS).
001700*
001800*          UNLIKE RNKUPDT, THIS PROGRAM DOES ACCUMULATE A TOTAL-
001900*          PRICE CONTROL FIGURE -- THAT IS A REPORT FOOTING, NOT
002000*          A CHANGE TO RANK-PRICE ITSELF, SO IT DOES NOT VIOLATE
002100*          THE "NO ARITHMETIC ON RANK-PRICE" RULE THE MASTER-
002200*          MAINTENANCE PROGRAM FOLLOWS.
002300*
002400*          THE REPORT IS PRODUCED IN ID-DESCENDING ORDER BY
002500*          WALKING THE IN-CORE MASTER TABLE BACKWARD -- NO SORT
002600*          STEP IS USED.
002700*
002800******************************************************************
002900*CHANGE-LOG.
003000* 052389 JS  INITIAL VERSION - REQ 4476 - FEE SCHEDULE LISTING    052389JS
003100* 052389 JS  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      052389JS
003200* 102291 RK  ADDED SELECTION CARD (CODE/NAME/PRICE/SEQ-NO)        102291RK
003300* 061593 MM  CONTAINS-SCAN NOW USES STRLTH FOR TRIMMED LENGTH     061593MM
003400* 040295 MM  STATUS FILTER CARD FIELD ADDED, DEFAULT STILL ACTIVE 040295MM
003500* 091596 MM  ADDED TOTAL-PRICE CONTROL FOOTING PER COMPTROLLER    091596MM
003600* 112196 TO  PAGE-BREAK LOGIC ADDED - REPORT WAS RUNNING OFF FORM 112196TO
003700* 062498 TO  Y2K REMEDIATION - NO DATE FIELDS PRINTED ON REPORT   062498TO
003800* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003900* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
004000* 051002 LF  RANK-PRICE/WS-RANK-TAB-PRICE/WS-TOTAL-PRICE REPACKED 051002LF
004100*            COMP-3 PER SHOP STD - DET-PRICE-O/TOT-PRICE-O STAY
004200*            EDITED DISPLAY, THEY ARE PRINT FIELDS ONLY
004300* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS RERUN-REQUESTED
005300            OFF STATUS IS NORMAL-RUN.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700         ASSIGN TO UT-S-SYSOUT
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT PARMCARD
006100         ASSIGN TO UT-S-RKPARM
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS OFCODE.
006400
006500     SELECT RKRPT
006600         ASSIGN TO UT-S-RKRPT
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS OFCODE.
006900
007000     SELECT RANK-MASTER
007100         ASSIGN TO REGRANK
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE IS DYNAMIC
007400         RELATIVE KEY IS WS-RANK-RRN
007500         FILE STATUS IS RANK-STATUS-CD.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                  PIC X(130).
008600
008700****** ONE OPTIONAL SELECTION-CRITERIA CARD.  MISSING CARD MEANS
008800****** RUN AS SELECT-ALL (NO FILTERS, DEFAULT STATUS).
008900 FD  PARMCARD
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS WS-PARM-REC.
009500 01  WS-PARM-REC                 PIC X(80).
009600
009700 FD  RKRPT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RPT-REC.
010300 01  RPT-REC                     PIC X(132).
010400
010500 FD  RANK-MASTER
010600     RECORD CONTAINS 109 CHARACTERS
010700     DATA RECORD IS REGRANK-MASTER-REC.
010800     COPY REGRANK.
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  OFCODE                  PIC X(02).
011400         88  CODE-READ           VALUE SPACES.
011500         88  NO-MORE-TRANS       VALUE "10".
011600     05  RANK-STATUS-CD          PIC X(02).
011700         88  RANK-ROW-FOUND      VALUE "00".
011800     05  FILLER                  PIC X(01).
011900
012000 01  WS-PARM-REC-I.
012100     05  PARM-FILTER-CODE        PIC X(20).
012200     05  PARM-FILTER-NAME        PIC X(40).
012300     05  PARM-FILTER-PRICE       PIC S9(7)V9(2).
012400     05  PARM-FILTER-SEQ-NO      PIC 9(05).
012500     05  PARM-FILTER-STATUS      PIC X(01).
012600         88  PARM-STATUS-GIVEN   VALUE "0" THRU "9".
012700     05  PARM-FILTER-STATUS-N REDEFINES PARM-FILTER-STATUS
012800                                 PIC 9(01).
012900     05  FILLER                  PIC X(04).
013000
013100 01  WS-RANK-TABLE.
013200     05  WS-RANK-TAB-ROW OCCURS 2000 TIMES
013300                         INDEXED BY RANK-TAB-IDX.
013400         10  WS-RANK-TAB-CODE    PIC X(20).
013500         10  WS-RANK-TAB-NAME    PIC X(40).
013600         10  WS-RANK-TAB-PRICE   PIC S9(7)V9(2) COMP-3.
013700         10  WS-RANK-TAB-SEQ-NO  PIC 9(05).
013800         10  WS-RANK-TAB-STATUS  PIC 9(01).
013900         10  FILLER              PIC X(01).
014000
014100 01  WS-SCAN-WORK.
014200     05  WS-SCAN-HAYSTACK        PIC X(40).
014300     05  WS-SCAN-NEEDLE          PIC X(40).
014400     05  WS-SCAN-NEEDLE-255      PIC X(255).
014500     05  WS-SCAN-NEEDLE-LTH      PIC S9(4).
014600     05  WS-SCAN-POS             PIC 9(02) COMP.
014700     05  WS-SCAN-FOUND-SW        PIC X(01).
014800         88  WS-SCAN-FOUND       VALUE "Y".
014900     05  FILLER                  PIC X(01).
015000
015100 01  WS-HDR-REC.
015200     05  FILLER                  PIC X(01) VALUE " ".
015300     05  FILLER                  PIC X(25) VALUE
015400         "REGISTRATION RANK LISTING".
015500     05  HDR-DATE.
015600         10  HDR-CCYY            PIC 9(04).
015700         10  DASH-1              PIC X(01) VALUE "-".
015800         10  HDR-MM              PIC 9(02).
015900         10  DASH-2              PIC X(01) VALUE "-".
016000         10  HDR-DD              PIC 9(02).
016100     05  FILLER                  PIC X(75) VALUE SPACES.
016200
016300 01  WS-COLM-HDR-REC.
016400     05  FILLER                  PIC X(21) VALUE "CODE".
016500     05  FILLER                  PIC X(41) VALUE "NAME".
016600     05  FILLER                  PIC X(13) VALUE "PRICE".
016700     05  FILLER                  PIC X(07) VALUE "SEQ".
016800     05  FILLER                  PIC X(04) VALUE "ST".
016900
017000 01  WS-DETAIL-REC.
017100     05  DET-CODE-O              PIC X(20).
017200     05  FILLER                  PIC X(01) VALUE SPACES.
017300     05  DET-NAME-O              PIC X(40).
017400     05  FILLER                  PIC X(01) VALUE SPACES.
017500     05  DET-PRICE-O             PIC $$$,$$9.99.
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  DET-SEQ-NO-O            PIC 9(05).
017800     05  FILLER                  PIC X(02) VALUE SPACES.
017900     05  DET-STATUS-O            PIC 9(01).
018000     05  FILLER                  PIC X(47) VALUE SPACES.
018100
018200 01  WS-TOTAL-REC.
018300     05  FILLER                  PIC X(20) VALUE
018400         "TOTAL RANKS LISTED:".
018500     05  TOT-COUNT-O             PIC 9(05).
018600     05  FILLER                  PIC X(107) VALUE SPACES.
018700
018800 01  WS-TOTAL-PRICE-REC.
018900     05  FILLER                  PIC X(13) VALUE
019000         "TOTAL PRICE:".
019100     05  TOT-PRICE-O             PIC $$$,$$9.99.
019200     05  FILLER                  PIC X(109) VALUE SPACES.
019300
019400 01  WS-BLANK-LINE.
019500     05  FILLER                  PIC X(132) VALUE SPACES.
019600
019700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800     05  WS-RANK-RRN             PIC 9(09) COMP.
019900     05  WS-RANK-TAB-COUNT       PIC 9(05) COMP.
020000     05  WS-ROWS-LISTED          PIC 9(05) COMP.
020100     05  WS-SUB                  PIC 9(05) COMP.
020200     05  WS-LINES                PIC 9(03) COMP.
020300     05  WS-TOTAL-PRICE          PIC S9(9)V9(2) COMP-3.
020400     05  FILLER                  PIC X(01).
020500
020600 01  MISC-WS-FLDS.
020700     05  WS-DATE                 PIC 9(08).
020800     05  WS-DATE-X REDEFINES WS-DATE.
020900         10  WS-DATE-CCYY        PIC 9(04).
021000         10  WS-DATE-MM          PIC 9(02).
021100         10  WS-DATE-DD          PIC 9(02).
021200     05  WS-DATE-FROM-OS         PIC 9(06).
021300     05  WS-CENTURY              PIC 9(02) VALUE 20.
021400     05  FILLER                  PIC X(01).
021500
021600 01  FLAGS-AND-SWITCHES.
021700     05  PARM-CARD-SW            PIC X(01) VALUE "N".
021800         88  PARM-CARD-PRESENT   VALUE "Y".
021900     05  PASSES-FILTER-SW        PIC X(01) VALUE "N".
022000         88  PASSES-FILTER       VALUE "Y".
022100     05  FILLER                  PIC X(01).
022200
022300 COPY ABENDREC.
022400
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 150-LOAD-RANK-TABLE THRU 150-EXIT.
022800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
022900     PERFORM 200-REPORT-ROW THRU 200-EXIT
023000             VARYING WS-SUB FROM WS-RANK-TAB-COUNT BY -1
023100             UNTIL WS-SUB < 1.
023200     PERFORM 999-CLEANUP THRU 999-EXIT.
023300     MOVE +0 TO RETURN-CODE.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023800     DISPLAY "******** BEGIN JOB RNKLIST ********".
023900     ACCEPT WS-DATE-FROM-OS FROM DATE.
024000     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
024100     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
024200                              WS-DATE-DD.
024300     MOVE WS-DATE-CCYY TO HDR-CCYY.
024400     MOVE WS-DATE-MM   TO HDR-MM.
024500     MOVE WS-DATE-DD   TO HDR-DD.
024600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024700     MOVE SPACES TO WS-PARM-REC-I.
024800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024900     READ PARMCARD
025000         AT END
025100             MOVE "N" TO PARM-CARD-SW
025200         NOT AT END
025300             MOVE "Y" TO PARM-CARD-SW
025400             MOVE WS-PARM-REC TO WS-PARM-REC-I
025500     END-READ.
025600 000-EXIT.
025700     EXIT.
025800
025900 150-LOAD-RANK-TABLE.
026000     MOVE "150-LOAD-RANK-TABLE" TO PARA-NAME.
026100     MOVE 1 TO WS-RANK-RRN.
026200 150-READ-LOOP.
026300     READ RANK-MASTER
026400         INVALID KEY
026500         GO TO 150-EXIT.
026600     ADD +1 TO WS-RANK-TAB-COUNT.
026700     SET RANK-TAB-IDX TO WS-RANK-TAB-COUNT.
026800     MOVE RANK-CODE   TO WS-RANK-TAB-CODE(RANK-TAB-IDX).
026900     MOVE RANK-NAME   TO WS-RANK-TAB-NAME(RANK-TAB-IDX).
027000     MOVE RANK-PRICE  TO WS-RANK-TAB-PRICE(RANK-TAB-IDX).
027100     MOVE RANK-SEQ-NO TO WS-RANK-TAB-SEQ-NO(RANK-TAB-IDX).
027200     MOVE RANK-STATUS TO WS-RANK-TAB-STATUS(RANK-TAB-IDX).
027300     ADD +1 TO WS-RANK-RRN.
027400     GO TO 150-READ-LOOP.
027500 150-EXIT.
027600     EXIT.
027700
027800*** R13 - CALLED WITH WS-SUB WALKING THE TABLE FROM HIGH TO LOW,
027900*** SO THE REPORT COMES OUT ID-DESCENDING WITHOUT A SORT STEP.
028000 200-REPORT-ROW.
028100     MOVE "200-REPORT-ROW" TO PARA-NAME.
028200     PERFORM 300-APPLY-FILTERS THRU 300-EXIT.
028300     IF PASSES-FILTER
028400         PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT
028500         ADD +1 TO WS-ROWS-LISTED
028600         ADD WS-RANK-TAB-PRICE(WS-SUB) TO WS-TOTAL-PRICE.
028700 200-EXIT.
028800     EXIT.
028900
029000*** R11 - CODE/NAME ARE CONTAINS FILTERS; PRICE/SEQ-NO ARE EXACT
029100*** FILTERS; AN ABSENT FILTER IS SKIPPED.  DEFAULT STATUS FILTER
029200*** IS "NOT ZERO" UNLESS THE CARD SUPPLIES AN EXPLICIT DIGIT.
029300 300-APPLY-FILTERS.
029400     MOVE "300-APPLY-FILTERS" TO PARA-NAME.
029500     MOVE "Y" TO PASSES-FILTER-SW.
029600
029700     IF PARM-STATUS-GIVEN
029800         IF WS-RANK-TAB-STATUS(WS-SUB) NOT = PARM-FILTER-STATUS-N
029900             MOVE "N" TO PASSES-FILTER-SW
030000     ELSE
030100         IF WS-RANK-TAB-STATUS(WS-SUB) = 0
030200             MOVE "N" TO PASSES-FILTER-SW.
030300     IF NOT PASSES-FILTER
030400         GO TO 300-EXIT.
030500
030600     IF PARM-FILTER-PRICE NOT = ZERO
030700        AND WS-RANK-TAB-PRICE(WS-SUB) NOT = PARM-FILTER-PRICE
030800         MOVE "N" TO PASSES-FILTER-SW
030900         GO TO 300-EXIT.
031000
031100     IF PARM-FILTER-SEQ-NO NOT = ZERO
031200        AND WS-RANK-TAB-SEQ-NO(WS-SUB) NOT = PARM-FILTER-SEQ-NO
031300         MOVE "N" TO PASSES-FILTER-SW
031400         GO TO 300-EXIT.
031500
031600     MOVE WS-RANK-TAB-CODE(WS-SUB) TO WS-SCAN-HAYSTACK.
031700     MOVE PARM-FILTER-CODE        TO WS-SCAN-NEEDLE.
031800     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
031900     IF NOT WS-SCAN-FOUND
032000         MOVE "N" TO PASSES-FILTER-SW
032100         GO TO 300-EXIT.
032200
032300     MOVE WS-RANK-TAB-NAME(WS-SUB) TO WS-SCAN-HAYSTACK.
032400     MOVE PARM-FILTER-NAME        TO WS-SCAN-NEEDLE.
032500     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
032600     IF NOT WS-SCAN-FOUND
032700         MOVE "N" TO PASSES-FILTER-SW.
032800 300-EXIT.
032900     EXIT.
033000
033100*** SHARED SUBSTRING SCAN -- AN ABSENT (SPACE-FILLED) NEEDLE
033200*** ALWAYS PASSES; STRLTH GIVES THE NEEDLE'S TRIMMED LENGTH.
033300 410-CHECK-CONTAINS.
033400     MOVE "410-CHECK-CONTAINS" TO PARA-NAME.
033500     MOVE "N" TO WS-SCAN-FOUND-SW.
033600     IF WS-SCAN-NEEDLE = SPACES
033700         MOVE "Y" TO WS-SCAN-FOUND-SW
033800         GO TO 410-EXIT.
033900
034000     MOVE WS-SCAN-NEEDLE TO WS-SCAN-NEEDLE-255.
034100     MOVE ZERO TO WS-SCAN-NEEDLE-LTH.
034200     CALL "STRLTH" USING WS-SCAN-NEEDLE-255, WS-SCAN-NEEDLE-LTH.
034300
034400     PERFORM 415-SCAN-LOOP THRU 415-EXIT
034500             VARYING WS-SCAN-POS FROM 1 BY 1
034600             UNTIL WS-SCAN-POS > 41 - WS-SCAN-NEEDLE-LTH
034700                OR WS-SCAN-FOUND.
034800 410-EXIT.
034900     EXIT.
035000
035100 415-SCAN-LOOP.
035200     IF WS-SCAN-HAYSTACK(WS-SCAN-POS : WS-SCAN-NEEDLE-LTH) =
035300        WS-SCAN-NEEDLE(1 : WS-SCAN-NEEDLE-LTH)
035400         MOVE "Y" TO WS-SCAN-FOUND-SW.
035500 415-EXIT.
035600     EXIT.
035700
035800*** R12 - RANK-PRICE IS PRINTED AS EDITED TEXT ONLY; THE ONLY
035900*** ARITHMETIC ON IT ANYWHERE IN THIS UNIT IS THE REPORT-LEVEL
036000*** SUM IN 200-REPORT-ROW, NOT HERE.
036100 400-WRITE-DETAIL-LINE.
036200     MOVE "400-WRITE-DETAIL-LINE" TO PARA-NAME.
036300     IF WS-LINES > 50
036400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
036500
036600     MOVE WS-RANK-TAB-CODE(WS-SUB)   TO DET-CODE-O.
036700     MOVE WS-RANK-TAB-NAME(WS-SUB)   TO DET-NAME-O.
036800     MOVE WS-RANK-TAB-PRICE(WS-SUB)  TO DET-PRICE-O.
036900     MOVE WS-RANK-TAB-SEQ-NO(WS-SUB) TO DET-SEQ-NO-O.
037000     MOVE WS-RANK-TAB-STATUS(WS-SUB) TO DET-STATUS-O.
037100
037200     WRITE RPT-REC FROM WS-DETAIL-REC
037300         AFTER ADVANCING 1.
037400     ADD +1 TO WS-LINES.
037500 400-EXIT.
037600     EXIT.
037700
037800 600-PAGE-BREAK.
037900     WRITE RPT-REC FROM WS-BLANK-LINE
038000         AFTER ADVANCING NEXT-PAGE.
038100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
038200     MOVE ZERO TO WS-LINES.
038300 600-EXIT.
038400     EXIT.
038500
038600 700-WRITE-PAGE-HDR.
038700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
038800     WRITE RPT-REC FROM WS-HDR-REC
038900         AFTER ADVANCING TOP-OF-FORM.
039000     WRITE RPT-REC FROM WS-BLANK-LINE
039100         AFTER ADVANCING 1.
039200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
039300     MOVE +4 TO WS-LINES.
039400 700-EXIT.
039500     EXIT.
039600
039700 720-WRITE-COLM-HDR.
039800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
039900     WRITE RPT-REC FROM WS-COLM-HDR-REC
040000         AFTER ADVANCING 1.
040100     WRITE RPT-REC FROM WS-BLANK-LINE
040200         AFTER ADVANCING 1.
040300 720-EXIT.
040400     EXIT.
040500
040600 800-OPEN-FILES.
040700     MOVE "800-OPEN-FILES" TO PARA-NAME.
040800     OPEN INPUT PARMCARD.
040900     OPEN INPUT RANK-MASTER.
041000     OPEN OUTPUT RKRPT.
041100     OPEN OUTPUT SYSOUT.
041200 800-EXIT.
041300     EXIT.
041400
041500 850-CLOSE-FILES.
041600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041700     CLOSE PARMCARD, RANK-MASTER, RKRPT, SYSOUT.
041800 850-EXIT.
041900     EXIT.
042000
042100 999-CLEANUP.
042200     MOVE "999-CLEANUP" TO PARA-NAME.
042300     MOVE WS-ROWS-LISTED TO TOT-COUNT-O.
042400     WRITE RPT-REC FROM WS-TOTAL-REC
042500         AFTER ADVANCING 2.
042600     MOVE WS-TOTAL-PRICE TO TOT-PRICE-O.
042700     WRITE RPT-REC FROM WS-TOTAL-PRICE-REC
042800         AFTER ADVANCING 1.
042900
043000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043100
043200     DISPLAY "** RANK ROWS ON MASTER **" WS-RANK-TAB-COUNT.
043300     DISPLAY "** RANK ROWS LISTED     **" WS-ROWS-LISTED.
043400     DISPLAY "******** NORMAL END OF JOB RNKLIST ********".
043500 999-EXIT.
043600     EXIT.
043700
043800 1000-ABEND-RTN.
043900     WRITE SYSOUT-REC FROM ABEND-REC.
044000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044100     DISPLAY "*** ABNORMAL END OF JOB - RNKLIST ***" UPON CONSOLE.
044200     DIVIDE ZERO-VAL INTO ONE-VAL.
