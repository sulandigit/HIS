000100******************************************************************
000200* DCLGEN TABLE(DDS0001.CASEHIST)                                 *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(CASEHIST))                 *
000400*        ACTION(REPLACE)                                         *
000500* ... RECAST AS A FIXED MASTER RECORD WHEN CASEHISTORY-MASTER    *
000600*     WAS MOVED OFF DB2 ONTO A RELATIVE FILE -- SEE CASEUPDT     *
000700*     ONE ROW PER REGISTRATION, CARRIED FROM FIRST WRITE         *
000800*     (STAGE 1) THROUGH FINAL REWRITE (STAGE 3).                 *
000900******************************************************************
001000 01  CASEHIST-MASTER-REC.
001100     05  CH-REG-ID               PIC 9(09).
001200     05  CH-PATIENT-ID           PIC 9(09).
001300     05  CH-STATUS               PIC 9(01).
001400         88  CH-PRELIMINARY      VALUE 1.
001500         88  CH-DEFINITE         VALUE 2.
001600         88  CH-FINISHED         VALUE 3.
001700     05  CH-CHECK-RESULT         PIC X(200).
001800     05  CH-TEST-RESULT          PIC X(200).
001900     05  CH-DEFINITE-DISE        PIC X(200).
002000     05  CH-CHECK-STR            PIC X(500).
002100     05  CH-TEST-STR             PIC X(500).
002200     05  CH-DISPOSITION-STR      PIC X(500).
002300     05  CH-HERBAL-STR           PIC X(500).
002400     05  CH-MEDICINE-STR         PIC X(500).
002500     05  CH-CREATE-DATE          PIC 9(08).
002600     05  CH-CREATE-DATE-X REDEFINES CH-CREATE-DATE.
002700         10  CH-CREATE-CCYY      PIC 9(04).
002800         10  CH-CREATE-MM        PIC 9(02).
002900         10  CH-CREATE-DD        PIC 9(02).
003000     05  FILLER                  PIC X(20).
