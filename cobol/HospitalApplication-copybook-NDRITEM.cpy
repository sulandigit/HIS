000100******************************************************************
000200* NDRITEM  --  NON-DRUG-ITEM-RECORD, ONE LINE PER ORDERED ITEM   *
000300*              ON A REGISTRATION (CHECK/TEST/DISPOSITION).      *
000400*              READ BY CASEUPDT WHEN ASSEMBLING CH-CHECK-STR,   *
000500*              CH-TEST-STR AND CH-DISPOSITION-STR.              *
000600******************************************************************
000700 01  NDRITEM-REC.
000800     05  NDR-REG-ID              PIC 9(09).
000900     05  NDR-NONDRUG-ID          PIC 9(09).
001000     05  NDR-TYPE                PIC 9(01).
001100         88  NDR-IS-CHECK        VALUE 0.
001200         88  NDR-IS-TEST         VALUE 1.
001300         88  NDR-IS-DISPOSITION  VALUE 2.
001400     05  NDR-CHECK-PARTS         PIC X(40).
001500     05  NDR-CHECK-RESULT        PIC X(200).
001600     05  NDR-RESULT-IMG          PIC X(200).
001700     05  FILLER                  PIC X(10).
