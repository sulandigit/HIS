000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/82.
000600 DATE-COMPILED. 03/11/82.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHOP-STANDARD UTILITY SUBPROGRAM.  GIVEN A 255-BYTE
001300*          TEXT FIELD, RETURNS THE LENGTH OF THE FIELD WITH ALL
001400*          TRAILING SPACES REMOVED.  CALLED BY THE REPORT AND
001500*          UPDATE PROGRAMS THAT BUILD UP A VARIABLE-LENGTH STRING
001600*          IN A FIXED WORKING-STORAGE FIELD (CASEUPDT'S CHECK/
001700*          TEST/DISPOSITION/HERBAL/MEDICINE STRING BUILDERS, AND
001800*          THE LIST PROGRAMS' CONTAINS-FILTER SCAN).
001900*
002000*          RETURN-LTH IS ADDED TO, NOT MOVED -- CALLERS MUST ZERO
002100*          IT BEFORE THE CALL IF THEY WANT A CLEAN VALUE BACK.
002200*          THIS HAS BEEN THE CALLING CONVENTION SINCE THE FIRST
002300*          VERSION AND IS NOT TO BE CHANGED WITHOUT CHECKING EVERY
002400*          CALLER.
002500*
002600******************************************************************
002700*CHANGE-LOG.
002800* 031182 JS  INITIAL VERSION - REQ 1140 - TRIMMED-LENGTH UTILITY  031182JS
002900* 031182 JS  CALLING CONVENTION IS ADD-TO-RETURN-LTH, NOT MOVE -- 031182JS
003000*            SEE REMARKS, DO NOT CHANGE WITHOUT CHECKING CALLERS
003100* 092685 JS  FIXED: LOW-VALUES IN TEXT1 WERE COUNTED AS NON-SPACE 092685JS
003200* 061593 MM  NOW CALLED FROM THE NON-DRUG/DEPT/RANK LISTING       061593MM
003300*            PROGRAMS' CONTAINS-FILTER SCAN (SEE NDMLIST ET AL)
003400* 052295 RK  NOW ALSO CALLED FROM CASEUPDT'S STRING BUILDERS FOR  052295RK
003500*            THE CHECK/TEST/DISPOSITION/HERBAL/MEDICINE COLUMNS
003600* 062498 TO  Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM,    062498TO
003700*            REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED
003800* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003900* 081500 LF  REWORKED BACKWARD-SCAN LOOP - SHOP STANDARD NOW      081500LF
004000*            DISALLOWS FUNCTION REVERSE, SEE CODING STANDARDS
004100*            MEMO 081500 - RESULT IS IDENTICAL FOR EVERY CALLER
004200* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS RERUN-REQUESTED
005200            OFF STATUS IS NORMAL-RUN.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  MISC-FIELDS.
006000     05  WS-SCAN-POS             PIC 9(03) COMP.
006100     05  WS-SCAN-POS-X REDEFINES WS-SCAN-POS.
006200         10  FILLER              PIC 9(03).
006300     05  WS-ZERO-CHECK           PIC S9(03) COMP.
006400     05  FILLER                  PIC X(01).
006500
006600 LINKAGE SECTION.
006700 01  TEXT1                       PIC X(255).
006800 01  RETURN-LTH                  PIC S9(4).
006900
007000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007100 0000-MAIN.
007200     INSPECT TEXT1 REPLACING ALL LOW-VALUES BY SPACES.
007300     MOVE 255 TO WS-SCAN-POS.
007400     PERFORM 0100-SCAN-BACKWARD THRU 0100-EXIT.
007500     COMPUTE WS-ZERO-CHECK = WS-SCAN-POS.
007600     ADD WS-ZERO-CHECK TO RETURN-LTH.
007700     GOBACK.
007800
007900*** SCANS TEXT1 FROM THE RIGHT FOR THE FIRST NON-SPACE BYTE.
008000*** NO FUNCTION REVERSE PER CODING STANDARDS MEMO 081500 -- SEE
008100*** CHANGE-LOG.  A FIELD OF ALL SPACES LEAVES WS-SCAN-POS AT 0.
008200 0100-SCAN-BACKWARD.
008300     IF WS-SCAN-POS < 1
008400         GO TO 0100-EXIT.
008500     IF TEXT1(WS-SCAN-POS:1) NOT = SPACE
008600         GO TO 0100-EXIT.
008700     SUBTRACT 1 FROM WS-SCAN-POS.
008800     GO TO 0100-SCAN-BACKWARD.
008900 0100-EXIT.
009000     EXIT.
