000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NDMLIST.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/89.
000600 DATE-COMPILED. 05/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE NON-DRUG ITEM LISTING.  A
001300*          SINGLE OPTIONAL SELECTION-CRITERIA CARD MAY BE SUPPLIED
001400*          ON PARMCARD -- WHEN IT IS MISSING OR BLANK THE REPORT
001500*          RUNS AS A SELECT-ALL (EVERY ACTIVE ROW, NO FILTERS).
001600*
001700*          DEPT-NAME IS RESOLVED FOR EACH LINE BY JOINING ND-DEPT-
001800*          ID AGAINST AN IN-CORE COPY OF THE DEPARTMENT MASTER.
001900*
002000*          THE REPORT IS PRODUCED IN ID-DESCENDING ORDER BY
002100*          WALKING THE IN-CORE MASTER TABLE BACKWARD -- NO SORT
002200*          STEP IS USED.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600* 050989 JS  INITIAL VERSION - REQ 4474 - NON-DRUG LISTING        050989JS
002700* 050989 JS  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      050989JS
002800* 081590 JS  ADDED DEPT-NAME JOIN PER USER REQUEST                081590JS
002900* 102291 RK  ADDED SELECTION CARD (CODE/NAME/MNEMONIC/TYPE/DEPT)  102291RK
003000* 061593 MM  CONTAINS-SCAN NOW USES STRLTH FOR TRIMMED LENGTH     061593MM
003100* 040295 MM  STATUS FILTER CARD FIELD ADDED, DEFAULT STILL ACTIVE 040295MM
003200* 112196 TO  PAGE-BREAK LOGIC ADDED - REPORT WAS RUNNING OFF FORM 112196TO
003300* 062498 TO  Y2K REMEDIATION - NO DATE FIELDS PRINTED ON REPORT   062498TO
003400* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003500* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
003600* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS RERUN-REQUESTED
004600            OFF STATUS IS NORMAL-RUN.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000         ASSIGN TO UT-S-SYSOUT
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PARMCARD
005400         ASSIGN TO UT-S-NDPARM
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700
005800     SELECT NDRPT
005900         ASSIGN TO UT-S-NDRPT
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS OFCODE.
006200
006300     SELECT NONDRUG-MASTER
006400         ASSIGN TO NONDRUG
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE IS DYNAMIC
006700         RELATIVE KEY IS WS-ND-RRN
006800         FILE STATUS IS ND-STATUS-CD.
006900
007000     SELECT DEPT-MASTER
007100         ASSIGN TO DEPTMSTR
007200         ORGANIZATION IS RELATIVE
007300         ACCESS MODE IS DYNAMIC
007400         RELATIVE KEY IS WS-DEPT-RRN
007500         FILE STATUS IS DEPT-STATUS-CD.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                  PIC X(130).
008600
008700****** ONE OPTIONAL SELECTION-CRITERIA CARD.  MISSING CARD MEANS
008800****** RUN AS SELECT-ALL (NO FILTERS, DEFAULT STATUS).
008900 FD  PARMCARD
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS WS-PARM-REC.
009500 01  WS-PARM-REC                 PIC X(80).
009600
009700 FD  NDRPT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS RPT-REC.
010300 01  RPT-REC                     PIC X(132).
010400
010500 FD  NONDRUG-MASTER
010600     RECORD CONTAINS 139 CHARACTERS
010700     DATA RECORD IS NONDRUG-MASTER-REC.
010800     COPY NONDRUG.
010900
011000 FD  DEPT-MASTER
011100     RECORD CONTAINS 121 CHARACTERS
011200     DATA RECORD IS DEPT-MASTER-REC.
011300     COPY DEPTMSTR.
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  OFCODE                  PIC X(02).
011900         88  CODE-READ           VALUE SPACES.
012000         88  NO-MORE-TRANS       VALUE "10".
012100     05  ND-STATUS-CD            PIC X(02).
012200         88  ND-ROW-FOUND        VALUE "00".
012300     05  DEPT-STATUS-CD          PIC X(02).
012400         88  DEPT-ROW-FOUND      VALUE "00".
012500     05  FILLER                  PIC X(01).
012600
012700 01  WS-PARM-REC-I.
012800     05  PARM-FILTER-CODE        PIC X(20).
012900     05  PARM-FILTER-NAME        PIC X(40).
013000     05  PARM-FILTER-MNEMONIC    PIC X(20).
013100     05  PARM-FILTER-REC-TYPE    PIC X(02).
013200     05  PARM-FILTER-DEPT-ID     PIC 9(09).
013300     05  PARM-FILTER-STATUS      PIC X(01).
013400         88  PARM-STATUS-GIVEN   VALUE "0" THRU "9".
013500     05  PARM-FILTER-STATUS-N REDEFINES PARM-FILTER-STATUS
013600                                 PIC 9(01).
013700     05  FILLER                  PIC X(18).
013800
013900 01  WS-ND-TABLE.
014000     05  WS-ND-TAB-ROW OCCURS 2000 TIMES
014100                       INDEXED BY ND-TAB-IDX.
014200         10  WS-ND-TAB-ID         PIC 9(09).
014300         10  WS-ND-TAB-CODE       PIC X(20).
014400         10  WS-ND-TAB-NAME       PIC X(40).
014500         10  WS-ND-TAB-MNEMONIC   PIC X(20).
014600         10  WS-ND-TAB-REC-TYPE   PIC X(02).
014700         10  WS-ND-TAB-DEPT-ID    PIC 9(09).
014800         10  WS-ND-TAB-STATUS     PIC 9(01).
014900         10  FILLER               PIC X(01).
015000
015100 01  WS-DEPT-TABLE.
015200     05  WS-DEPT-TAB-ROW OCCURS 2000 TIMES
015300                         INDEXED BY DEPT-TAB-IDX.
015400         10  WS-DEPT-TAB-ID       PIC 9(09).
015500         10  WS-DEPT-TAB-NAME     PIC X(40).
015600         10  FILLER               PIC X(01).
015700
015800 01  WS-SCAN-WORK.
015900     05  WS-SCAN-HAYSTACK        PIC X(40).
016000     05  WS-SCAN-NEEDLE          PIC X(40).
016100     05  WS-SCAN-NEEDLE-255      PIC X(255).
016200     05  WS-SCAN-NEEDLE-LTH      PIC S9(4).
016300     05  WS-SCAN-POS             PIC 9(02) COMP.
016400     05  WS-SCAN-FOUND-SW        PIC X(01).
016500         88  WS-SCAN-FOUND       VALUE "Y".
016600     05  FILLER                  PIC X(01).
016700
016800 01  WS-HDR-REC.
016900     05  FILLER                  PIC X(01) VALUE " ".
017000     05  FILLER                  PIC X(25) VALUE
017100         "NON-DRUG ITEM LISTING".
017200     05  HDR-DATE.
017300         10  HDR-CCYY            PIC 9(04).
017400         10  DASH-1              PIC X(01) VALUE "-".
017500         10  HDR-MM              PIC 9(02).
017600         10  DASH-2              PIC X(01) VALUE "-".
017700         10  HDR-DD              PIC 9(02).
017800     05  FILLER                  PIC X(75) VALUE SPACES.
017900
018000 01  WS-COLM-HDR-REC.
018100     05  FILLER                  PIC X(21) VALUE "CODE".
018200     05  FILLER                  PIC X(41) VALUE "NAME".
018300     05  FILLER                  PIC X(21) VALUE "MNEMONIC".
018400     05  FILLER                  PIC X(04) VALUE "TY".
018500     05  FILLER                  PIC X(41) VALUE "DEPARTMENT".
018600     05  FILLER                  PIC X(04) VALUE "ST".
018700
018800 01  WS-DETAIL-REC.
018900     05  DET-CODE-O              PIC X(20).
019000     05  FILLER                  PIC X(01) VALUE SPACES.
019100     05  DET-NAME-O              PIC X(40).
019200     05  FILLER                  PIC X(01) VALUE SPACES.
019300     05  DET-MNEMONIC-O          PIC X(20).
019400     05  FILLER                  PIC X(01) VALUE SPACES.
019500     05  DET-REC-TYPE-O          PIC X(02).
019600     05  FILLER                  PIC X(02) VALUE SPACES.
019700     05  DET-DEPT-NAME-O         PIC X(40).
019800     05  FILLER                  PIC X(01) VALUE SPACES.
019900     05  DET-STATUS-O            PIC 9(01).
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100
020200 01  WS-TOTAL-REC.
020300     05  FILLER                  PIC X(29) VALUE
020400         "TOTAL NON-DRUG ITEMS LISTED:".
020500     05  TOT-COUNT-O             PIC 9(05).
020600     05  FILLER                  PIC X(98) VALUE SPACES.
020700
020800 01  WS-BLANK-LINE.
020900     05  FILLER                  PIC X(132) VALUE SPACES.
021000
021100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021200     05  WS-ND-RRN               PIC 9(09) COMP.
021300     05  WS-DEPT-RRN             PIC 9(09) COMP.
021400     05  WS-ND-TAB-COUNT         PIC 9(05) COMP.
021500     05  WS-DEPT-TAB-COUNT       PIC 9(05) COMP.
021600     05  WS-ROWS-LISTED          PIC 9(05) COMP.
021700     05  WS-SUB                  PIC 9(05) COMP.
021800     05  WS-LINES                PIC 9(03) COMP.
021900     05  FILLER                  PIC X(01).
022000
022100 01  MISC-WS-FLDS.
022200     05  WS-DATE                 PIC 9(08).
022300     05  WS-DATE-X REDEFINES WS-DATE.
022400         10  WS-DATE-CCYY        PIC 9(04).
022500         10  WS-DATE-MM          PIC 9(02).
022600         10  WS-DATE-DD          PIC 9(02).
022700     05  WS-DATE-FROM-OS         PIC 9(06).
022800     05  WS-CENTURY              PIC 9(02) VALUE 20.
022900     05  FILLER                  PIC X(01).
023000
023100 01  FLAGS-AND-SWITCHES.
023200     05  PARM-CARD-SW            PIC X(01) VALUE "N".
023300         88  PARM-CARD-PRESENT   VALUE "Y".
023400     05  PASSES-FILTER-SW        PIC X(01) VALUE "N".
023500         88  PASSES-FILTER       VALUE "Y".
023600     05  FILLER                  PIC X(01).
023700
023800 COPY ABENDREC.
023900
024000 PROCEDURE DIVISION.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 150-LOAD-DEPT-TABLE THRU 150-EXIT.
024300     PERFORM 160-LOAD-ND-TABLE THRU 160-EXIT.
024400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024500     PERFORM 200-REPORT-ROW THRU 200-EXIT
024600             VARYING WS-SUB FROM WS-ND-TAB-COUNT BY -1
024700             UNTIL WS-SUB < 1.
024800     PERFORM 999-CLEANUP THRU 999-EXIT.
024900     MOVE +0 TO RETURN-CODE.
025000     GOBACK.
025100
025200 000-HOUSEKEEPING.
025300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025400     DISPLAY "******** BEGIN JOB NDMLIST ********".
025500     ACCEPT WS-DATE-FROM-OS FROM DATE.
025600     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
025700     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
025800                              WS-DATE-DD.
025900     MOVE WS-DATE-CCYY TO HDR-CCYY.
026000     MOVE WS-DATE-MM   TO HDR-MM.
026100     MOVE WS-DATE-DD   TO HDR-DD.
026200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026300     MOVE SPACES TO WS-PARM-REC-I.
026400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026500     READ PARMCARD
026600         AT END
026700             MOVE "N" TO PARM-CARD-SW
026800         NOT AT END
026900             MOVE "Y" TO PARM-CARD-SW
027000             MOVE WS-PARM-REC TO WS-PARM-REC-I
027100     END-READ.
027200 000-EXIT.
027300     EXIT.
027400
027500 150-LOAD-DEPT-TABLE.
027600     MOVE "150-LOAD-DEPT-TABLE" TO PARA-NAME.
027700     MOVE 1 TO WS-DEPT-RRN.
027800 150-READ-LOOP.
027900     READ DEPT-MASTER
028000         INVALID KEY
028100         GO TO 150-EXIT.
028200     ADD +1 TO WS-DEPT-TAB-COUNT.
028300     SET DEPT-TAB-IDX TO WS-DEPT-TAB-COUNT.
028400     MOVE DEPT-ID   TO WS-DEPT-TAB-ID(DEPT-TAB-IDX).
028500     MOVE DEPT-NAME TO WS-DEPT-TAB-NAME(DEPT-TAB-IDX).
028600     ADD +1 TO WS-DEPT-RRN.
028700     GO TO 150-READ-LOOP.
028800 150-EXIT.
028900     EXIT.
029000
029100 160-LOAD-ND-TABLE.
029200     MOVE "160-LOAD-ND-TABLE" TO PARA-NAME.
029300     MOVE 1 TO WS-ND-RRN.
029400 160-READ-LOOP.
029500     READ NONDRUG-MASTER
029600         INVALID KEY
029700         GO TO 160-EXIT.
029800     ADD +1 TO WS-ND-TAB-COUNT.
029900     SET ND-TAB-IDX TO WS-ND-TAB-COUNT.
030000     MOVE ND-ID          TO WS-ND-TAB-ID(ND-TAB-IDX).
030100     MOVE ND-CODE        TO WS-ND-TAB-CODE(ND-TAB-IDX).
030200     MOVE ND-NAME        TO WS-ND-TAB-NAME(ND-TAB-IDX).
030300     MOVE ND-MNEMONIC    TO WS-ND-TAB-MNEMONIC(ND-TAB-IDX).
030400     MOVE ND-RECORD-TYPE TO WS-ND-TAB-REC-TYPE(ND-TAB-IDX).
030500     MOVE ND-DEPT-ID     TO WS-ND-TAB-DEPT-ID(ND-TAB-IDX).
030600     MOVE ND-STATUS      TO WS-ND-TAB-STATUS(ND-TAB-IDX).
030700     ADD +1 TO WS-ND-RRN.
030800     GO TO 160-READ-LOOP.
030900 160-EXIT.
031000     EXIT.
031100
031200*** R13 - CALLED WITH WS-SUB WALKING THE TABLE FROM HIGH TO LOW,
031300*** SO THE REPORT COMES OUT ID-DESCENDING WITHOUT A SORT STEP.
031400 200-REPORT-ROW.
031500     MOVE "200-REPORT-ROW" TO PARA-NAME.
031600     PERFORM 300-APPLY-FILTERS THRU 300-EXIT.
031700     IF PASSES-FILTER
031800         PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT
031900         ADD +1 TO WS-ROWS-LISTED.
032000 200-EXIT.
032100     EXIT.
032200
032300*** R11 - CODE/NAME/MNEMONIC ARE CONTAINS FILTERS; RECORD-TYPE
032400*** AND DEPT-ID ARE EXACT FILTERS; AN ABSENT FILTER IS SKIPPED.
032500*** DEFAULT STATUS FILTER IS "NOT ZERO" UNLESS THE CARD SUPPLIES
032600*** AN EXPLICIT STATUS DIGIT.
032700 300-APPLY-FILTERS.
032800     MOVE "300-APPLY-FILTERS" TO PARA-NAME.
032900     MOVE "Y" TO PASSES-FILTER-SW.
033000
033100     IF PARM-STATUS-GIVEN
033200         IF WS-ND-TAB-STATUS(WS-SUB) NOT = PARM-FILTER-STATUS-N
033300             MOVE "N" TO PASSES-FILTER-SW
033400     ELSE
033500         IF WS-ND-TAB-STATUS(WS-SUB) = 0
033600             MOVE "N" TO PASSES-FILTER-SW.
033700     IF NOT PASSES-FILTER
033800         GO TO 300-EXIT.
033900
034000     IF PARM-FILTER-REC-TYPE NOT = SPACES
034100        AND WS-ND-TAB-REC-TYPE(WS-SUB) NOT = PARM-FILTER-REC-TYPE
034200         MOVE "N" TO PASSES-FILTER-SW
034300         GO TO 300-EXIT.
034400
034500     IF PARM-FILTER-DEPT-ID NOT = ZERO
034600        AND WS-ND-TAB-DEPT-ID(WS-SUB) NOT = PARM-FILTER-DEPT-ID
034700         MOVE "N" TO PASSES-FILTER-SW
034800         GO TO 300-EXIT.
034900
035000     MOVE WS-ND-TAB-CODE(WS-SUB) TO WS-SCAN-HAYSTACK.
035100     MOVE PARM-FILTER-CODE       TO WS-SCAN-NEEDLE.
035200     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
035300     IF NOT WS-SCAN-FOUND
035400         MOVE "N" TO PASSES-FILTER-SW
035500         GO TO 300-EXIT.
035600
035700     MOVE WS-ND-TAB-NAME(WS-SUB) TO WS-SCAN-HAYSTACK.
035800     MOVE PARM-FILTER-NAME       TO WS-SCAN-NEEDLE.
035900     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
036000     IF NOT WS-SCAN-FOUND
036100         MOVE "N" TO PASSES-FILTER-SW
036200         GO TO 300-EXIT.
036300
036400     MOVE WS-ND-TAB-MNEMONIC(WS-SUB) TO WS-SCAN-HAYSTACK.
036500     MOVE PARM-FILTER-MNEMONIC       TO WS-SCAN-NEEDLE.
036600     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
036700     IF NOT WS-SCAN-FOUND
036800         MOVE "N" TO PASSES-FILTER-SW.
036900 300-EXIT.
037000     EXIT.
037100
037200*** SHARED SUBSTRING SCAN -- AN ABSENT (SPACE-FILLED) NEEDLE
037300*** ALWAYS PASSES; STRLTH GIVES THE NEEDLE'S TRIMMED LENGTH.
037400 410-CHECK-CONTAINS.
037500     MOVE "410-CHECK-CONTAINS" TO PARA-NAME.
037600     MOVE "N" TO WS-SCAN-FOUND-SW.
037700     IF WS-SCAN-NEEDLE = SPACES
037800         MOVE "Y" TO WS-SCAN-FOUND-SW
037900         GO TO 410-EXIT.
038000
038100     MOVE WS-SCAN-NEEDLE TO WS-SCAN-NEEDLE-255.
038200     MOVE ZERO TO WS-SCAN-NEEDLE-LTH.
038300     CALL "STRLTH" USING WS-SCAN-NEEDLE-255, WS-SCAN-NEEDLE-LTH.
038400
038500     PERFORM 415-SCAN-LOOP THRU 415-EXIT
038600             VARYING WS-SCAN-POS FROM 1 BY 1
038700             UNTIL WS-SCAN-POS > 41 - WS-SCAN-NEEDLE-LTH
038800                OR WS-SCAN-FOUND.
038900 410-EXIT.
039000     EXIT.
039100
039200 415-SCAN-LOOP.
039300     IF WS-SCAN-HAYSTACK(WS-SCAN-POS : WS-SCAN-NEEDLE-LTH) =
039400        WS-SCAN-NEEDLE(1 : WS-SCAN-NEEDLE-LTH)
039500         MOVE "Y" TO WS-SCAN-FOUND-SW.
039600 415-EXIT.
039700     EXIT.
039800
039900 400-WRITE-DETAIL-LINE.
040000     MOVE "400-WRITE-DETAIL-LINE" TO PARA-NAME.
040100     IF WS-LINES > 50
040200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
040300
040400     MOVE WS-ND-TAB-CODE(WS-SUB)     TO DET-CODE-O.
040500     MOVE WS-ND-TAB-NAME(WS-SUB)     TO DET-NAME-O.
040600     MOVE WS-ND-TAB-MNEMONIC(WS-SUB) TO DET-MNEMONIC-O.
040700     MOVE WS-ND-TAB-REC-TYPE(WS-SUB) TO DET-REC-TYPE-O.
040800     MOVE WS-ND-TAB-STATUS(WS-SUB)   TO DET-STATUS-O.
040900     MOVE SPACES                     TO DET-DEPT-NAME-O.
041000
041100     PERFORM 450-RESOLVE-DEPT-NAME THRU 450-EXIT
041200             VARYING DEPT-TAB-IDX FROM 1 BY 1
041300             UNTIL DEPT-TAB-IDX > WS-DEPT-TAB-COUNT.
041400
041500     WRITE RPT-REC FROM WS-DETAIL-REC
041600         AFTER ADVANCING 1.
041700     ADD +1 TO WS-LINES.
041800 400-EXIT.
041900     EXIT.
042000
042100 450-RESOLVE-DEPT-NAME.
042200     IF WS-DEPT-TAB-ID(DEPT-TAB-IDX) = WS-ND-TAB-DEPT-ID(WS-SUB)
042300         MOVE WS-DEPT-TAB-NAME(DEPT-TAB-IDX) TO DET-DEPT-NAME-O.
042400 450-EXIT.
042500     EXIT.
042600
042700 600-PAGE-BREAK.
042800     WRITE RPT-REC FROM WS-BLANK-LINE
042900         AFTER ADVANCING NEXT-PAGE.
043000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
043100     MOVE ZERO TO WS-LINES.
043200 600-EXIT.
043300     EXIT.
043400
043500 700-WRITE-PAGE-HDR.
043600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
043700     WRITE RPT-REC FROM WS-HDR-REC
043800         AFTER ADVANCING TOP-OF-FORM.
043900     WRITE RPT-REC FROM WS-BLANK-LINE
044000         AFTER ADVANCING 1.
044100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
044200     MOVE +4 TO WS-LINES.
044300 700-EXIT.
044400     EXIT.
044500
044600 720-WRITE-COLM-HDR.
044700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
044800     WRITE RPT-REC FROM WS-COLM-HDR-REC
044900         AFTER ADVANCING 1.
045000     WRITE RPT-REC FROM WS-BLANK-LINE
045100         AFTER ADVANCING 1.
045200 720-EXIT.
045300     EXIT.
045400
045500 800-OPEN-FILES.
045600     MOVE "800-OPEN-FILES" TO PARA-NAME.
045700     OPEN INPUT PARMCARD.
045800     OPEN INPUT NONDRUG-MASTER.
045900     OPEN INPUT DEPT-MASTER.
046000     OPEN OUTPUT NDRPT.
046100     OPEN OUTPUT SYSOUT.
046200 800-EXIT.
046300     EXIT.
046400
046500 850-CLOSE-FILES.
046600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046700     CLOSE PARMCARD, NONDRUG-MASTER, DEPT-MASTER, NDRPT, SYSOUT.
046800 850-EXIT.
046900     EXIT.
047000
047100 999-CLEANUP.
047200     MOVE "999-CLEANUP" TO PARA-NAME.
047300     MOVE WS-ROWS-LISTED TO TOT-COUNT-O.
047400     WRITE RPT-REC FROM WS-TOTAL-REC
047500         AFTER ADVANCING 2.
047600
047700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047800
047900     DISPLAY "** NON-DRUG ROWS ON MASTER **" WS-ND-TAB-COUNT.
048000     DISPLAY "** NON-DRUG ROWS LISTED     **" WS-ROWS-LISTED.
048100     DISPLAY "******** NORMAL END OF JOB NDMLIST ********".
048200 999-EXIT.
048300     EXIT.
048400
048500 1000-ABEND-RTN.
048600     WRITE SYSOUT-REC FROM ABEND-REC.
048700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048800     DISPLAY "*** ABNORMAL END OF JOB - NDMLIST ***" UPON CONSOLE.
048900     DIVIDE ZERO-VAL INTO ONE-VAL.
