000100******************************************************************
000200* DCLGEN TABLE(DDS0001.DRUGMSTR)                                 *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(DRUGMSTR))                 *
000400* ... READ-ONLY REFERENCE FILE.  CASEUPDT LOOKS UP DRUG-NAME BY  *
000500*     DRUG-ID WHEN ASSEMBLING CH-HERBAL-STR / CH-MEDICINE-STR.   *
000600******************************************************************
000700 01  DRUG-MASTER-REC.
000800     05  DRUG-ID                 PIC 9(09).
000900     05  DRUG-NAME               PIC X(40).
001000     05  FILLER                  PIC X(20).
