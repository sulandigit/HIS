000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RNKUPDT.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE REGISTRATION-RANK MASTER
001300*          (THE FEE-SCHEDULE TABLE) FROM A DAILY TRANSACTION FILE
001400*          OF ADD/CHANGE/DELETE REQUESTS KEYED OFF RANK-NAME.
001500*
001600*          RANK-PRICE IS NEVER COMPUTED HERE -- IT IS MOVED
001700*          STRAIGHT FROM THE TRANSACTION RECORD.  ANY ARITHMETIC
001800*          ON PRICE BELONGS TO RNKLIST'S REPORT TOTAL, NOT HERE.
001900*
002000******************************************************************
002100*CHANGE-LOG.
002200* 041889 JS  INITIAL VERSION - REQ 4473 - FEE SCHEDULE BATCH      041889JS
002300* 041889 JS  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      041889JS
002400* 071590 JS  ADDED TRAILER-REC BALANCE CHECK PER AUDIT FINDING    071590JS
002500* 101291 RK  DUP-NAME SCAN NOW AGAINST ACTIVE ROWS ONLY           101291RK
002600* 050693 RK  REMOVED COMPUTE ON RANK-PRICE - COMPTROLLER REQUEST  050693RK
002700* 031995 MM  CHANGE TXN NO LONGER TOUCHES RANK-STATUS - REQ 6004  031995MM
002800* 112196 MM  ADDED RANK-SEQ-NO TO TRANSACTION LAYOUT              112196MM
002900* 040298 TO  ADDED COUNTS DISPLAY TO OPERATOR CONSOLE AT EOJ      040298TO
003000* 062498 TO  Y2K REMEDIATION - NO DATE FIELDS ON THIS MASTER      062498TO
003100* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003200* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
003300* 051502 LF  ADDED FILE-STATUS TRAP ON MASTER WRITE/REWRITE       051502LF
003400* 051002 LF  RANK-PRICE REPACKED COMP-3 PER SHOP STD              051002LF
003500* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
003600* 041505 CP  999-CLEANUP WAS LOGGING THE OUT-OF-BALANCE TRAILER   041505CP
003700*            BUT FALLING THROUGH TO NORMAL EOJ - NOW ABENDS SO
003800*            THE 071590 BALANCE CONTROL ACTUALLY STOPS THE STEP
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS RERUN-REQUESTED
004800            OFF STATUS IS NORMAL-RUN.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200         ASSIGN TO UT-S-SYSOUT
005300         ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT TRANS-FILE
005600         ASSIGN TO UT-S-RKTRANS
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS OFCODE.
005900
006000     SELECT RANK-MASTER
006100         ASSIGN TO REGRANK
006200         ORGANIZATION IS RELATIVE
006300         ACCESS MODE IS DYNAMIC
006400         RELATIVE KEY IS WS-RANK-RRN
006500         FILE STATUS IS RANK-STATUS-CD.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC                  PIC X(130).
007600
007700****** DAILY ADD/CHANGE/DELETE TRANSACTIONS AGAINST THE
007800****** FEE-SCHEDULE MASTER, ONE PER LINE, TRAILER REC LAST
007900 FD  TRANS-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 90 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS WS-TRANSACTION-REC.
008500 01  WS-TRANSACTION-REC          PIC X(90).
008600
008700 FD  RANK-MASTER
008800     RECORD CONTAINS 109 CHARACTERS
008900     DATA RECORD IS REGRANK-MASTER-REC.
009000     COPY REGRANK.
009100
009200 WORKING-STORAGE SECTION.
009300
009400 01  FILE-STATUS-CODES.
009500     05  OFCODE                  PIC X(02).
009600         88  CODE-READ           VALUE SPACES.
009700         88  NO-MORE-TRANS       VALUE "10".
009800     05  RANK-STATUS-CD          PIC X(02).
009900         88  RANK-ROW-FOUND      VALUE "00".
010000         88  RANK-ROW-NOT-FOUND  VALUE "23".
010100     05  FILLER                  PIC X(01).
010200
010300 01  WS-TRANSACTION-REC-I.
010400     05  TRN-ACTION              PIC X(01).
010500         88  TRN-IS-ADD          VALUE "A".
010600         88  TRN-IS-CHANGE       VALUE "C".
010700         88  TRN-IS-DELETE       VALUE "D".
010800         88  TRN-IS-TRAILER      VALUE "T".
010900     05  TRN-RANK-ID             PIC 9(09).
011000     05  TRN-RANK-CODE           PIC X(20).
011100     05  TRN-RANK-NAME           PIC X(40).
011200     05  TRN-RANK-PRICE          PIC S9(7)V9(2).
011300     05  TRN-RANK-SEQ-NO         PIC 9(05).
011400     05  FILLER                  PIC X(09).
011500
011600 01  WS-TRAILER-REC.
011700     05  FILLER                  PIC X(01).
011800     05  IN-RECORD-COUNT         PIC 9(09).
011900     05  IN-RECORD-COUNT-X REDEFINES IN-RECORD-COUNT
012000                                 PIC X(09).
012100     05  FILLER                  PIC X(80).
012200
012300 01  WS-RANK-TABLE.
012400     05  WS-RANK-TAB-ROW OCCURS 2000 TIMES
012500                         INDEXED BY RANK-TAB-IDX.
012600         10  WS-RANK-TAB-NAME     PIC X(40).
012700         10  WS-RANK-TAB-STATUS   PIC 9(01).
012800         10  FILLER               PIC X(01).
012900
013000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013100     05  WS-RANK-RRN             PIC 9(09) COMP.
013200     05  RECORDS-READ            PIC 9(07) COMP.
013300     05  RECORDS-ADDED           PIC 9(07) COMP.
013400     05  RECORDS-CHANGED         PIC 9(07) COMP.
013500     05  RECORDS-DELETED         PIC 9(07) COMP.
013600     05  RECORDS-REJECTED        PIC 9(07) COMP.
013700     05  WS-RANK-TAB-COUNT       PIC 9(05) COMP.
013800     05  WS-RANK-HIGH-ID         PIC 9(09) COMP.
013900     05  WS-SUB                  PIC 9(05) COMP.
014000     05  FILLER                  PIC X(01).
014100
014200 01  MISC-WS-FLDS.
014300     05  WS-DATE                 PIC 9(08).
014400     05  WS-DATE-X REDEFINES WS-DATE.
014500         10  WS-DATE-CCYY        PIC 9(04).
014600         10  WS-DATE-MM          PIC 9(02).
014700         10  WS-DATE-DD          PIC 9(02).
014800     05  WS-DATE-FROM-OS         PIC 9(06).
014900     05  WS-CENTURY              PIC 9(02) VALUE 20.
015000     05  FILLER                  PIC X(01).
015100
015200 01  FLAGS-AND-SWITCHES.
015300     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015400         88  NO-MORE-DATA        VALUE "N".
015500     05  DUP-FOUND-SW            PIC X(01) VALUE "N".
015600         88  DUPLICATE-FOUND     VALUE "Y".
015700     05  FILLER                  PIC X(01).
015800
015900 COPY ABENDREC.
016000
016100 PROCEDURE DIVISION.
016200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016300     PERFORM 150-LOAD-MASTER-TABLE THRU 150-EXIT.
016400     PERFORM 100-MAINLINE THRU 100-EXIT
016500             UNTIL NO-MORE-DATA OR TRN-IS-TRAILER.
016600     PERFORM 999-CLEANUP THRU 999-EXIT.
016700     MOVE +0 TO RETURN-CODE.
016800     GOBACK.
016900
017000 000-HOUSEKEEPING.
017100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017200     DISPLAY "******** BEGIN JOB RNKUPDT ********".
017300     ACCEPT WS-DATE-FROM-OS FROM DATE.
017400     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
017500     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
017600                              WS-DATE-DD.
017700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017900     PERFORM 900-READ-TRANS THRU 900-EXIT.
018000     IF NO-MORE-DATA
018100         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
018200         GO TO 1000-ABEND-RTN.
018300 000-EXIT.
018400     EXIT.
018500
018600*** LOADS THE WHOLE FEE-SCHEDULE MASTER INTO AN IN-CORE TABLE
018700*** SO 190-EDIT-TRANSACTION CAN SCAN FOR A DUPLICATE NAME
018800*** WITHOUT RE-READING THE RELATIVE FILE.
018900 150-LOAD-MASTER-TABLE.
019000     MOVE "150-LOAD-MASTER-TABLE" TO PARA-NAME.
019100     MOVE ZERO TO WS-RANK-TAB-COUNT WS-RANK-HIGH-ID.
019200     MOVE 1 TO WS-RANK-RRN.
019300 150-READ-LOOP.
019400     READ RANK-MASTER
019500         INVALID KEY
019600         GO TO 150-EXIT.
019700     ADD +1 TO WS-RANK-TAB-COUNT.
019800     SET RANK-TAB-IDX TO WS-RANK-TAB-COUNT.
019900     MOVE RANK-NAME   TO WS-RANK-TAB-NAME(RANK-TAB-IDX).
020000     MOVE RANK-STATUS TO WS-RANK-TAB-STATUS(RANK-TAB-IDX).
020100     IF RANK-ID > WS-RANK-HIGH-ID
020200         MOVE RANK-ID TO WS-RANK-HIGH-ID.
020300     ADD +1 TO WS-RANK-RRN.
020400     GO TO 150-READ-LOOP.
020500 150-EXIT.
020600     EXIT.
020700
020800 100-MAINLINE.
020900     MOVE "100-MAINLINE" TO PARA-NAME.
021000     MOVE WS-TRANSACTION-REC TO WS-TRANSACTION-REC-I.
021100     ADD +1 TO RECORDS-READ.
021200     IF TRN-IS-TRAILER
021300         MOVE WS-TRANSACTION-REC TO WS-TRAILER-REC
021400         GO TO 100-EXIT.
021500
021600     PERFORM 190-EDIT-TRANSACTION THRU 190-EXIT.
021700     IF DUPLICATE-FOUND
021800         GO TO 100-READ-NEXT.
021900
022000     IF TRN-IS-ADD
022100         PERFORM 200-ADD-MASTER-RECORD THRU 200-EXIT
022200     ELSE
022300     IF TRN-IS-CHANGE
022400         PERFORM 300-CHANGE-MASTER-RECORD THRU 300-EXIT
022500     ELSE
022600     IF TRN-IS-DELETE
022700         PERFORM 400-DELETE-MASTER-RECORD THRU 400-EXIT
022800     ELSE
022900         ADD +1 TO RECORDS-REJECTED.
023000
023100 100-READ-NEXT.
023200     PERFORM 900-READ-TRANS THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.
023500
023600*** R8 - DUPLICATE-KEY REJECTION ON CREATE, EXACT NAME MATCH.
023700 190-EDIT-TRANSACTION.
023800     MOVE "190-EDIT-TRANSACTION" TO PARA-NAME.
023900     MOVE "N" TO DUP-FOUND-SW.
024000     IF NOT TRN-IS-ADD
024100         GO TO 190-EXIT.
024200
024300     PERFORM 195-SCAN-FOR-DUP THRU 195-EXIT
024400             VARYING WS-SUB FROM 1 BY 1
024500             UNTIL WS-SUB > WS-RANK-TAB-COUNT.
024600
024700     IF DUPLICATE-FOUND
024800         ADD +1 TO RECORDS-REJECTED.
024900 190-EXIT.
025000     EXIT.
025100
025200 195-SCAN-FOR-DUP.
025300     IF WS-RANK-TAB-NAME(WS-SUB) = TRN-RANK-NAME
025400        AND WS-RANK-TAB-STATUS(WS-SUB) NOT = 0
025500         MOVE "Y" TO DUP-FOUND-SW.
025600 195-EXIT.
025700     EXIT.
025800
025900*** R12 - RANK-PRICE IS MOVED, NEVER COMPUTED, ON MAINTENANCE.
026000 200-ADD-MASTER-RECORD.
026100     MOVE "200-ADD-MASTER-RECORD" TO PARA-NAME.
026200     ADD +1 TO WS-RANK-HIGH-ID.
026300     MOVE WS-RANK-HIGH-ID TO RANK-ID WS-RANK-RRN.
026400     MOVE TRN-RANK-CODE       TO RANK-CODE.
026500     MOVE TRN-RANK-NAME       TO RANK-NAME.
026600     MOVE TRN-RANK-PRICE      TO RANK-PRICE.
026700     MOVE TRN-RANK-SEQ-NO     TO RANK-SEQ-NO.
026800     MOVE 1                   TO RANK-STATUS.
026900
027000     WRITE REGRANK-MASTER-REC
027100         INVALID KEY
027200             MOVE "** PROBLEM WRITING REGRANK-MASTER" TO
027300                  ABEND-REASON
027400             MOVE RANK-STATUS-CD TO EXPECTED-VAL
027500             GO TO 1000-ABEND-RTN
027600     END-WRITE.
027700
027800     ADD +1 TO WS-RANK-TAB-COUNT.
027900     SET RANK-TAB-IDX TO WS-RANK-TAB-COUNT.
028000     MOVE RANK-NAME   TO WS-RANK-TAB-NAME(RANK-TAB-IDX).
028100     MOVE RANK-STATUS TO WS-RANK-TAB-STATUS(RANK-TAB-IDX).
028200     ADD +1 TO RECORDS-ADDED.
028300 200-EXIT.
028400     EXIT.
028500
028600*** R10 - UPDATE NEVER TOUCHES RANK-STATUS.
028700 300-CHANGE-MASTER-RECORD.
028800     MOVE "300-CHANGE-MASTER-RECORD" TO PARA-NAME.
028900     MOVE TRN-RANK-ID TO WS-RANK-RRN.
029000     READ RANK-MASTER
029100         INVALID KEY
029200             ADD +1 TO RECORDS-REJECTED
029300             GO TO 300-EXIT.
029400
029500     MOVE TRN-RANK-CODE       TO RANK-CODE.
029600     MOVE TRN-RANK-NAME       TO RANK-NAME.
029700     MOVE TRN-RANK-PRICE      TO RANK-PRICE.
029800     MOVE TRN-RANK-SEQ-NO     TO RANK-SEQ-NO.
029900
030000     REWRITE REGRANK-MASTER-REC
030100         INVALID KEY
030200             MOVE "** PROBLEM REWRITING REGRANK-MASTER" TO
030300                  ABEND-REASON
030400             GO TO 1000-ABEND-RTN
030500     END-REWRITE.
030600     ADD +1 TO RECORDS-CHANGED.
030700 300-EXIT.
030800     EXIT.
030900
031000*** R9 - SOFT DELETE ONLY, NO PHYSICAL REMOVAL.
031100 400-DELETE-MASTER-RECORD.
031200     MOVE "400-DELETE-MASTER-RECORD" TO PARA-NAME.
031300     MOVE TRN-RANK-ID TO WS-RANK-RRN.
031400     READ RANK-MASTER
031500         INVALID KEY
031600             ADD +1 TO RECORDS-REJECTED
031700             GO TO 400-EXIT.
031800
031900     MOVE 0 TO RANK-STATUS.
032000     REWRITE REGRANK-MASTER-REC
032100         INVALID KEY
032200             MOVE "** PROBLEM SOFT-DELETING REGRANK-MASTER" TO
032300                  ABEND-REASON
032400             GO TO 1000-ABEND-RTN
032500     END-REWRITE.
032600     ADD +1 TO RECORDS-DELETED.
032700 400-EXIT.
032800     EXIT.
032900
033000 800-OPEN-FILES.
033100     MOVE "800-OPEN-FILES" TO PARA-NAME.
033200     OPEN INPUT TRANS-FILE.
033300     OPEN OUTPUT SYSOUT.
033400     OPEN I-O RANK-MASTER.
033500 800-EXIT.
033600     EXIT.
033700
033800 850-CLOSE-FILES.
033900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034000     CLOSE TRANS-FILE, SYSOUT, RANK-MASTER.
034100 850-EXIT.
034200     EXIT.
034300
034400 900-READ-TRANS.
034500     MOVE "900-READ-TRANS" TO PARA-NAME.
034600     READ TRANS-FILE
034700         AT END
034800             MOVE "N" TO MORE-DATA-SW
034900             GO TO 900-EXIT
035000     END-READ.
035100 900-EXIT.
035200     EXIT.
035300
035400 999-CLEANUP.
035500     MOVE "999-CLEANUP" TO PARA-NAME.
035600     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
035700         MOVE "** INPUT FILE OUT OF BALANCE" TO ABEND-REASON
035800         MOVE RECORDS-READ     TO ACTUAL-VAL
035900         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
036000         WRITE SYSOUT-REC FROM ABEND-REC
036100         GO TO 1000-ABEND-RTN.
036200
036300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036400
036500     DISPLAY "** TRANSACTIONS READ    **" RECORDS-READ.
036600     DISPLAY "** RECORDS ADDED        **" RECORDS-ADDED.
036700     DISPLAY "** RECORDS CHANGED      **" RECORDS-CHANGED.
036800     DISPLAY "** RECORDS DELETED      **" RECORDS-DELETED.
036900     DISPLAY "** TRANSACTIONS REJECTED**" RECORDS-REJECTED.
037000     DISPLAY "******** NORMAL END OF JOB RNKUPDT ********".
037100 999-EXIT.
037200     EXIT.
037300
037400 1000-ABEND-RTN.
037500     WRITE SYSOUT-REC FROM ABEND-REC.
037600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037700     DISPLAY "*** ABNORMAL END OF JOB - RNKUPDT ***" UPON CONSOLE.
037800     DIVIDE ZERO-VAL INTO ONE-VAL.
