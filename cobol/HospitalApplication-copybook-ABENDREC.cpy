000100******************************************************************
000200* ABENDREC -- SHOP-STANDARD ABNORMAL-END MESSAGE LAYOUT          *
000300*             WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN PARAGRAPH  *
000400*             OF EVERY BATCH PROGRAM IN THIS SUITE.              *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  ABEND-PGM-NAME          PIC X(08).
000800     05  FILLER                  PIC X(01) VALUE SPACES.
000900     05  PARA-NAME               PIC X(30).
001000     05  FILLER                  PIC X(01) VALUE SPACES.
001100     05  ABEND-REASON            PIC X(40).
001200     05  FILLER                  PIC X(01) VALUE SPACES.
001300     05  EXPECTED-VAL            PIC X(08).
001400     05  FILLER                  PIC X(01) VALUE SPACES.
001500     05  ACTUAL-VAL              PIC X(08).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700
001800* FORCED-ABEND CONSTANTS -- 1000-ABEND-RTN DIVIDES BY ZERO TO
001900* GET A SYSTEM COMPLETION CODE IN THE JOB LOG, THE SAME TRICK
002000* USED SHOP-WIDE SINCE THE 370 DAYS.
002100 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002200 77  ONE-VAL                     PIC 9(01) VALUE 1.
