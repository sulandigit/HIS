000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CASEUPDT.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/22/89.
000600 DATE-COMPILED. 05/22/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DRIVES THE THREE-STAGE CASE-HISTORY
001300*          LIFECYCLE FOR A REGISTRATION -- PRELIMINARY (STAGE 1),
001400*          DEFINITE DIAGNOSIS (STAGE 2) AND END-OF-VISIT DIAGNOSIS
001500*          (STAGE 3) -- FROM A DAILY TRANSACTION FILE, ONE RECORD
001600*          PER STAGE EVENT, TRAILER RECORD LAST.
001700*
001800*          STAGE 1 OPENS THE CASE, PULLING THE PATIENT ID FORWARD
001900*          FROM THE REGISTRATION MASTER.  STAGE 2 AND STAGE 3
002000*          ASSEMBLE THE DELIMITED NARRATIVE STRINGS (CHECK, TEST,
002100*          DISPOSITION, HERBAL AND MEDICINE) OUT OF THE ORDER-LINE
002200*          FILES FOR THE SAME REGISTRATION.  STAGE 3 ALSO CLOSES
002300*          THE REGISTRATION ITSELF.
002400*
002500*          STATUS IS OVERWRITTEN UNCONDITIONALLY AT EACH STAGE --
002600*          THIS PROGRAM DOES NOT GUARD AGAINST A STAGE BEING
002700*          REPLAYED OUT OF ORDER.  THAT IS A DELIBERATE CARRY-
002800*          FORWARD OF THE ON-LINE SYSTEM'S OWN BEHAVIOR, NOT AN
002900*          OVERSIGHT -- SEE THE 052995 RK ENTRY BELOW.
003000*
003100******************************************************************
003200*CHANGE-LOG.
003300* 052289 JS  INITIAL VERSION - REQ 4511 - CASE HISTORY BATCH      052289JS
003400* 052289 JS  CASEHISTORY-MASTER RE-PLATFORMED OFF DB2 ONTO        052289JS
003500*            RELATIVE FILE, LOCATED BY LINEAR SCAN ON REG-ID
003600* 071190 JS  ADDED HERBAL/MEDICINE STR ASSEMBLY AT STAGE 3        071190JS
003700* 091191 RK  STRLTH SUBPROGRAM ADOPTED FOR TRIMMED-LENGTH         091191RK
003800*            CONCATENATION -- REPLACES HAND INSPECT LOGIC
003900* 052995 RK  CONFIRMED WITH ON-LINE TEAM: STAGE 2/3 OVERWRITE     052995RK
004000*            STATUS UNCONDITIONALLY, NO PRIOR-STAGE CHECK - DO
004100*            NOT ADD ONE WITHOUT A SIGNED REQUEST
004200* 040692 RK  FIX: STAGE 1 WAS NOT REJECTING A BLANK REG-ID - 5822 040692RK
004300* 021894 MM  DELETE OF MULTIPLE-STAGE REPLAY LOGIC (NEVER USED)   021894MM
004400* 030696 MM  CLEANUP OF UNREACHABLE CODE IN 190-EDIT-TRANSACTION  030696MM
004500* 081297 MM  REG-STATUS REWRITE AT STAGE 3 ADDED PER REQ 6011 -   081297MM
004600*            CLOSES OUT THE VISIT WHEN DIAGNOSIS IS FINISHED
004700* 110297 TO  ADDED COUNTS DISPLAY TO OPERATOR CONSOLE AT EOJ      110297TO
004800* 062498 TO  Y2K REMEDIATION - CH-CREATE-DATE NOW CCYYMMDD        062498TO
004900* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
005000* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
005100* 051502 LF  ADDED FILE-STATUS TRAP ON MASTER WRITE/REWRITE       051502LF
005200* 040503 LF  HERBAL/MEDICINE QUANTITY NOW ZERO-FILLED, NOT SPACE- 040503LF
005300*            FILLED, ON THE ASSEMBLED STRING - REQ 6340
005400* 051002 LF  HIF-TOTAL-NUM/MIF-NUM AND THE HI-TAB/MI-TAB WORK     051002LF
005500*            COPIES REPACKED COMP-3 PER SHOP STD
005600* 041505 CP  999-CLEANUP WAS LOGGING THE OUT-OF-BALANCE TRAILER   041505CP
005700*            BUT FALLING THROUGH TO NORMAL EOJ - NOW ABENDS SO
005800*            THE BALANCE CHECK ACTUALLY STOPS THE STEP
005900* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS RERUN-REQUESTED
006900            OFF STATUS IS NORMAL-RUN.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300         ASSIGN TO UT-S-SYSOUT
007400         ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT TRANS-FILE
007700         ASSIGN TO UT-S-CSETRAN
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS OFCODE.
008000
008100     SELECT CASEHIST-MASTER
008200         ASSIGN TO CASEMSTR
008300         ORGANIZATION IS RELATIVE
008400         ACCESS MODE IS DYNAMIC
008500         RELATIVE KEY IS WS-CH-RRN
008600         FILE STATUS IS CH-STATUS-CD.
008700
008800     SELECT REGISTRATION-MASTER
008900         ASSIGN TO REGMSTR
009000         ORGANIZATION IS RELATIVE
009100         ACCESS MODE IS DYNAMIC
009200         RELATIVE KEY IS WS-REG-RRN
009300         FILE STATUS IS REG-STATUS-CD.
009400
009500     SELECT NONDRUG-MASTER
009600         ASSIGN TO NONDRUG
009700         ORGANIZATION IS RELATIVE
009800         ACCESS MODE IS DYNAMIC
009900         RELATIVE KEY IS WS-ND-RRN
010000         FILE STATUS IS ND-STATUS-CD.
010100
010200     SELECT DRUG-MASTER
010300         ASSIGN TO DRUGMSTR
010400         ORGANIZATION IS RELATIVE
010500         ACCESS MODE IS DYNAMIC
010600         RELATIVE KEY IS WS-DRUG-RRN
010700         FILE STATUS IS DRUG-STATUS-CD.
010800
010900     SELECT NDR-FILE
011000         ASSIGN TO UT-S-NDRITEM
011100         ACCESS MODE IS SEQUENTIAL
011200         FILE STATUS IS NDR-STATUS-CD.
011300
011400     SELECT HP-FILE
011500         ASSIGN TO UT-S-HERBRX
011600         ACCESS MODE IS SEQUENTIAL
011700         FILE STATUS IS HP-STATUS-CD.
011800
011900     SELECT HI-FILE
012000         ASSIGN TO UT-S-HERBITM
012100         ACCESS MODE IS SEQUENTIAL
012200         FILE STATUS IS HI-STATUS-CD.
012300
012400     SELECT MP-FILE
012500         ASSIGN TO UT-S-MEDRX
012600         ACCESS MODE IS SEQUENTIAL
012700         FILE STATUS IS MP-STATUS-CD.
012800
012900     SELECT MI-FILE
013000         ASSIGN TO UT-S-MEDITM
013100         ACCESS MODE IS SEQUENTIAL
013200         FILE STATUS IS MI-STATUS-CD.
013300
013400 DATA DIVISION.
013500 FILE SECTION.
013600 FD  SYSOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 130 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS SYSOUT-REC.
014200 01  SYSOUT-REC                  PIC X(130).
014300
014400****** ONE RECORD PER STAGE EVENT (1/2/3) AGAINST A REGISTRATION,
014500****** TRAILER RECORD LAST
014600 FD  TRANS-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 620 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS WS-TRANSACTION-REC.
015200 01  WS-TRANSACTION-REC          PIC X(620).
015300
015400 FD  CASEHIST-MASTER
015500     RECORD CONTAINS 3147 CHARACTERS
015600     DATA RECORD IS CASEHIST-MASTER-REC.
015700     COPY CASEHIST.
015800
015900 FD  REGISTRATION-MASTER
016000     RECORD CONTAINS 49 CHARACTERS
016100     DATA RECORD IS REGISTRATION-MASTER-REC.
016200     COPY REGMSTR.
016300
016400 FD  NONDRUG-MASTER
016500     RECORD CONTAINS 139 CHARACTERS
016600     DATA RECORD IS NONDRUG-MASTER-REC.
016700     COPY NONDRUG.
016800
016900 FD  DRUG-MASTER
017000     RECORD CONTAINS 69 CHARACTERS
017100     DATA RECORD IS DRUG-MASTER-REC.
017200     COPY DRUGMSTR.
017300
017400****** ORDER LINES AGAINST A REGISTRATION -- CHECK(0)/TEST(1)/
017500****** DISPOSITION(2) -- READ WHOLLY INTO WS-NDR-TABLE EACH RUN
017600 FD  NDR-FILE
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 469 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS NDRITEM-REC.
018200     COPY NDRITEM.
018300
018400 FD  HP-FILE
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 78 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS HERBAL-PRESCRIPTION-REC.
019000 01  HERBAL-PRESCRIPTION-REC.
019100     05  HPF-ID                  PIC 9(09).
019200     05  HPF-REG-ID              PIC 9(09).
019300     05  HPF-NAME                PIC X(40).
019400     05  FILLER                  PIC X(20).
019500
019600 FD  HI-FILE
019700     RECORDING MODE IS F
019800     LABEL RECORDS ARE STANDARD
019900     RECORD CONTAINS 40 CHARACTERS
020000     BLOCK CONTAINS 0 RECORDS
020100     DATA RECORD IS HERBAL-ITEM-REC.
020200 01  HERBAL-ITEM-REC.
020300     05  HIF-PRESCRIPTION-ID     PIC 9(09).
020400     05  HIF-DRUG-ID             PIC 9(09).
020500     05  HIF-TOTAL-NUM           PIC 9(5)V9(2) COMP-3.
020600     05  FILLER                  PIC X(15).
020700
020800 FD  MP-FILE
020900     RECORDING MODE IS F
021000     LABEL RECORDS ARE STANDARD
021100     RECORD CONTAINS 78 CHARACTERS
021200     BLOCK CONTAINS 0 RECORDS
021300     DATA RECORD IS MEDICINE-PRESCRIPTION-REC.
021400 01  MEDICINE-PRESCRIPTION-REC.
021500     05  MPF-ID                  PIC 9(09).
021600     05  MPF-REG-ID              PIC 9(09).
021700     05  MPF-NAME                PIC X(40).
021800     05  FILLER                  PIC X(20).
021900
022000 FD  MI-FILE
022100     RECORDING MODE IS F
022200     LABEL RECORDS ARE STANDARD
022300     RECORD CONTAINS 40 CHARACTERS
022400     BLOCK CONTAINS 0 RECORDS
022500     DATA RECORD IS MEDICINE-ITEM-REC.
022600 01  MEDICINE-ITEM-REC.
022700     05  MIF-PRESCRIPTION-ID     PIC 9(09).
022800     05  MIF-DRUG-ID             PIC 9(09).
022900     05  MIF-NUM                 PIC 9(5)V9(2) COMP-3.
023000     05  FILLER                  PIC X(15).
023100
023200 WORKING-STORAGE SECTION.
023300
023400 01  FILE-STATUS-CODES.
023500     05  OFCODE                  PIC X(02).
023600         88  CODE-READ           VALUE SPACES.
023700         88  NO-MORE-TRANS       VALUE "10".
023800     05  CH-STATUS-CD            PIC X(02).
023900         88  CH-ROW-FOUND        VALUE "00".
024000         88  CH-ROW-NOT-FOUND    VALUE "23".
024100     05  REG-STATUS-CD           PIC X(02).
024200         88  REG-ROW-FOUND       VALUE "00".
024300     05  ND-STATUS-CD            PIC X(02).
024400     05  DRUG-STATUS-CD          PIC X(02).
024500     05  NDR-STATUS-CD           PIC X(02).
024600     05  HP-STATUS-CD            PIC X(02).
024700     05  HI-STATUS-CD            PIC X(02).
024800     05  MP-STATUS-CD            PIC X(02).
024900     05  MI-STATUS-CD            PIC X(02).
025000     05  FILLER                  PIC X(01).
025100
025200 01  WS-TRANSACTION-REC-I.
025300     05  TRN-STAGE               PIC 9(01).
025400         88  TRN-IS-STAGE-1      VALUE 1.
025500         88  TRN-IS-STAGE-2      VALUE 2.
025600         88  TRN-IS-STAGE-3      VALUE 3.
025700         88  TRN-IS-TRAILER      VALUE 9.
025800     05  TRN-REG-ID              PIC 9(09).
025900     05  TRN-CHECK-RESULT        PIC X(200).
026000     05  TRN-TEST-RESULT         PIC X(200).
026100     05  TRN-DEFINITE-DISE       PIC X(200).
026200     05  FILLER                  PIC X(10).
026300
026400 01  WS-TRAILER-REC.
026500     05  FILLER                  PIC X(01).
026600     05  IN-RECORD-COUNT         PIC 9(09).
026700     05  IN-RECORD-COUNT-X REDEFINES IN-RECORD-COUNT
026800                                 PIC X(09).
026900     05  FILLER                  PIC X(600).
027000
027100*** WHOLE CASEHISTORY-MASTER, LOADED AT START OF RUN SO
027200*** 310-LOOKUP-CASEHIST CAN LINEAR-SCAN BY CH-REG-ID.  TABLE
027300*** POSITION == RELATIVE RECORD NUMBER -- ROWS ARE NEVER
027400*** RE-SEQUENCED, ONLY APPENDED (STAGE 1 WRITE) OR REWRITTEN
027500*** IN PLACE (STAGE 2/3).
027600 01  WS-CH-TABLE.
027700     05  WS-CH-TAB-ROW OCCURS 3000 TIMES.
027800         10  WS-CH-TAB-REG-ID     PIC 9(09).
027900         10  FILLER               PIC X(01).
028000
028100 01  WS-ND-TABLE.
028200     05  WS-ND-TAB-ROW OCCURS 2000 TIMES.
028300         10  WS-ND-TAB-ID         PIC 9(09).
028400         10  WS-ND-TAB-NAME       PIC X(40).
028500         10  FILLER               PIC X(01).
028600
028700 01  WS-NDR-TABLE.
028800     05  WS-NDR-TAB-ROW OCCURS 5000 TIMES.
028900         10  WS-NDR-TAB-REG-ID        PIC 9(09).
029000         10  WS-NDR-TAB-ND-ID         PIC 9(09).
029100         10  WS-NDR-TAB-TYPE          PIC 9(01).
029200         10  WS-NDR-TAB-CHECK-PARTS   PIC X(40).
029300         10  WS-NDR-TAB-CHECK-RESULT  PIC X(200).
029400         10  WS-NDR-TAB-RESULT-IMG    PIC X(200).
029500         10  FILLER                   PIC X(01).
029600
029700 01  WS-HP-TABLE.
029800     05  WS-HP-TAB-ROW OCCURS 2000 TIMES.
029900         10  WS-HP-TAB-ID         PIC 9(09).
030000         10  WS-HP-TAB-REG-ID     PIC 9(09).
030100         10  WS-HP-TAB-NAME       PIC X(40).
030200         10  FILLER               PIC X(01).
030300
030400 01  WS-HI-TABLE.
030500     05  WS-HI-TAB-ROW OCCURS 5000 TIMES.
030600         10  WS-HI-TAB-RX-ID      PIC 9(09).
030700         10  WS-HI-TAB-DRUG-ID    PIC 9(09).
030800         10  WS-HI-TAB-TOTAL-NUM  PIC 9(5)V9(2) COMP-3.
030900         10  FILLER               PIC X(01).
031000
031100 01  WS-MP-TABLE.
031200     05  WS-MP-TAB-ROW OCCURS 2000 TIMES.
031300         10  WS-MP-TAB-ID         PIC 9(09).
031400         10  WS-MP-TAB-REG-ID     PIC 9(09).
031500         10  WS-MP-TAB-NAME       PIC X(40).
031600         10  FILLER               PIC X(01).
031700
031800 01  WS-MI-TABLE.
031900     05  WS-MI-TAB-ROW OCCURS 5000 TIMES.
032000         10  WS-MI-TAB-RX-ID      PIC 9(09).
032100         10  WS-MI-TAB-DRUG-ID    PIC 9(09).
032200         10  WS-MI-TAB-NUM        PIC 9(5)V9(2) COMP-3.
032300         10  FILLER               PIC X(01).
032400
032500 01  WS-DRUG-TABLE.
032600     05  WS-DRUG-TAB-ROW OCCURS 2000 TIMES.
032700         10  WS-DRUG-TAB-ID       PIC 9(09).
032800         10  WS-DRUG-TAB-NAME     PIC X(40).
032900         10  FILLER               PIC X(01).
033000
033100*** SHARED SCRATCH AREA FOR THE STRLTH-DRIVEN TRIMMED-LENGTH
033200*** CONCATENATION USED TO BUILD EACH CH-xxx-STR (R3/R4/R5).
033300 01  WS-BUILD-WORK.
033400     05  WS-BUILD-STR            PIC X(500).
033500     05  WS-BUILD-POS            PIC 9(04) COMP.
033600     05  WS-APPEND-SOURCE        PIC X(255).
033700     05  WS-APPEND-LTH           PIC S9(4).
033800     05  WS-QTY-EDITED           PIC 9(5).9(2).
033900     05  FILLER                  PIC X(01).
034000
034100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
034200     05  WS-CH-RRN               PIC 9(09) COMP.
034300     05  WS-REG-RRN              PIC 9(09) COMP.
034400     05  WS-ND-RRN               PIC 9(09) COMP.
034500     05  WS-DRUG-RRN             PIC 9(09) COMP.
034600     05  RECORDS-READ            PIC 9(07) COMP.
034700     05  RECORDS-ACCEPTED        PIC 9(07) COMP.
034800     05  RECORDS-REJECTED        PIC 9(07) COMP.
034900     05  WS-CH-TAB-COUNT         PIC 9(05) COMP.
035000     05  WS-ND-TAB-COUNT         PIC 9(05) COMP.
035100     05  WS-NDR-TAB-COUNT        PIC 9(05) COMP.
035200     05  WS-HP-TAB-COUNT         PIC 9(05) COMP.
035300     05  WS-HI-TAB-COUNT         PIC 9(05) COMP.
035400     05  WS-MP-TAB-COUNT         PIC 9(05) COMP.
035500     05  WS-MI-TAB-COUNT         PIC 9(05) COMP.
035600     05  WS-DRUG-TAB-COUNT       PIC 9(05) COMP.
035700     05  WS-CH-SUB               PIC 9(05) COMP.
035800     05  WS-ND-SUB               PIC 9(05) COMP.
035900     05  WS-NDR-SUB              PIC 9(05) COMP.
036000     05  WS-HP-SUB               PIC 9(05) COMP.
036100     05  WS-HI-SUB               PIC 9(05) COMP.
036200     05  WS-MP-SUB               PIC 9(05) COMP.
036300     05  WS-MI-SUB               PIC 9(05) COMP.
036400     05  WS-DRUG-SUB             PIC 9(05) COMP.
036500     05  WS-CH-FOUND-RRN         PIC 9(05) COMP.
036600     05  WS-DRUG-SEARCH-ID       PIC 9(09) COMP.
036700     05  FILLER                  PIC X(01).
036800
036900 01  MISC-WS-FLDS.
037000     05  WS-DATE                 PIC 9(08).
037100     05  WS-DATE-X REDEFINES WS-DATE.
037200         10  WS-DATE-CCYY        PIC 9(04).
037300         10  WS-DATE-MM          PIC 9(02).
037400         10  WS-DATE-DD          PIC 9(02).
037500     05  WS-DATE-FROM-OS         PIC 9(06).
037600     05  WS-CENTURY              PIC 9(02) VALUE 20.
037700     05  WS-ITEM-NAME            PIC X(40).
037800     05  FILLER                  PIC X(01).
037900
038000 01  FLAGS-AND-SWITCHES.
038100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
038200         88  NO-MORE-DATA        VALUE "N".
038300     05  REG-FOUND-SW            PIC X(01) VALUE "N".
038400         88  REG-WAS-FOUND       VALUE "Y".
038500     05  CH-FOUND-SW             PIC X(01) VALUE "N".
038600         88  CH-WAS-FOUND        VALUE "Y".
038700     05  FILLER                  PIC X(01).
038800
038900 COPY ABENDREC.
039000
039100 PROCEDURE DIVISION.
039200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039300     PERFORM 150-LOAD-CH-TABLE THRU 150-EXIT.
039400     PERFORM 152-LOAD-ND-TABLE THRU 152-EXIT.
039500     PERFORM 154-LOAD-NDR-TABLE THRU 154-EXIT.
039600     PERFORM 156-LOAD-HP-TABLE THRU 156-EXIT.
039700     PERFORM 158-LOAD-HI-TABLE THRU 158-EXIT.
039800     PERFORM 160-LOAD-MP-TABLE THRU 160-EXIT.
039900     PERFORM 162-LOAD-MI-TABLE THRU 162-EXIT.
040000     PERFORM 164-LOAD-DRUG-TABLE THRU 164-EXIT.
040100     PERFORM 100-MAINLINE THRU 100-EXIT
040200             UNTIL NO-MORE-DATA OR TRN-IS-TRAILER.
040300     PERFORM 999-CLEANUP THRU 999-EXIT.
040400     MOVE +0 TO RETURN-CODE.
040500     GOBACK.
040600
040700 000-HOUSEKEEPING.
040800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040900     DISPLAY "******** BEGIN JOB CASEUPDT ********".
041000     ACCEPT WS-DATE-FROM-OS FROM DATE.
041100     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
041200     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
041300                              WS-DATE-DD.
041400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
041500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
041600     PERFORM 900-READ-TRANS THRU 900-EXIT.
041700     IF NO-MORE-DATA
041800         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
041900         GO TO 1000-ABEND-RTN.
042000 000-EXIT.
042100     EXIT.
042200
042300*** LOADS THE WHOLE CASEHISTORY-MASTER SO STAGE 2/3 CAN LOCATE
042400*** THE ROW FOR A REGISTRATION WITHOUT A KEYED READ -- THE FILE
042500*** CARRIES NO INDEX ON CH-REG-ID, ONLY ON RRN.
042600 150-LOAD-CH-TABLE.
042700     MOVE "150-LOAD-CH-TABLE" TO PARA-NAME.
042800     MOVE ZERO TO WS-CH-TAB-COUNT.
042900     MOVE 1 TO WS-CH-RRN.
043000 150-READ-LOOP.
043100     READ CASEHIST-MASTER
043200         INVALID KEY
043300         GO TO 150-EXIT.
043400     ADD +1 TO WS-CH-TAB-COUNT.
043500     MOVE CH-REG-ID TO WS-CH-TAB-REG-ID(WS-CH-TAB-COUNT).
043600     ADD +1 TO WS-CH-RRN.
043700     GO TO 150-READ-LOOP.
043800 150-EXIT.
043900     EXIT.
044000
044100 152-LOAD-ND-TABLE.
044200     MOVE "152-LOAD-ND-TABLE" TO PARA-NAME.
044300     MOVE ZERO TO WS-ND-TAB-COUNT.
044400     MOVE 1 TO WS-ND-RRN.
044500 152-READ-LOOP.
044600     READ NONDRUG-MASTER
044700         INVALID KEY
044800         GO TO 152-EXIT.
044900     ADD +1 TO WS-ND-TAB-COUNT.
045000     MOVE ND-ID   TO WS-ND-TAB-ID(WS-ND-TAB-COUNT).
045100     MOVE ND-NAME TO WS-ND-TAB-NAME(WS-ND-TAB-COUNT).
045200     ADD +1 TO WS-ND-RRN.
045300     GO TO 152-READ-LOOP.
045400 152-EXIT.
045500     EXIT.
045600
045700 154-LOAD-NDR-TABLE.
045800     MOVE "154-LOAD-NDR-TABLE" TO PARA-NAME.
045900     MOVE ZERO TO WS-NDR-TAB-COUNT.
046000 154-READ-LOOP.
046100     READ NDR-FILE
046200         AT END
046300         GO TO 154-EXIT.
046400     ADD +1 TO WS-NDR-TAB-COUNT.
046500     MOVE NDR-REG-ID     TO WS-NDR-TAB-REG-ID(WS-NDR-TAB-COUNT).
046600     MOVE NDR-NONDRUG-ID TO WS-NDR-TAB-ND-ID(WS-NDR-TAB-COUNT).
046700     MOVE NDR-TYPE       TO WS-NDR-TAB-TYPE(WS-NDR-TAB-COUNT).
046800     MOVE NDR-CHECK-PARTS TO
046900         WS-NDR-TAB-CHECK-PARTS(WS-NDR-TAB-COUNT).
047000     MOVE NDR-CHECK-RESULT TO
047100         WS-NDR-TAB-CHECK-RESULT(WS-NDR-TAB-COUNT).
047200     MOVE NDR-RESULT-IMG TO
047300         WS-NDR-TAB-RESULT-IMG(WS-NDR-TAB-COUNT).
047400     GO TO 154-READ-LOOP.
047500 154-EXIT.
047600     EXIT.
047700
047800 156-LOAD-HP-TABLE.
047900     MOVE "156-LOAD-HP-TABLE" TO PARA-NAME.
048000     MOVE ZERO TO WS-HP-TAB-COUNT.
048100 156-READ-LOOP.
048200     READ HP-FILE
048300         AT END
048400         GO TO 156-EXIT.
048500     ADD +1 TO WS-HP-TAB-COUNT.
048600     MOVE HPF-ID     TO WS-HP-TAB-ID(WS-HP-TAB-COUNT).
048700     MOVE HPF-REG-ID TO WS-HP-TAB-REG-ID(WS-HP-TAB-COUNT).
048800     MOVE HPF-NAME   TO WS-HP-TAB-NAME(WS-HP-TAB-COUNT).
048900     GO TO 156-READ-LOOP.
049000 156-EXIT.
049100     EXIT.
049200
049300 158-LOAD-HI-TABLE.
049400     MOVE "158-LOAD-HI-TABLE" TO PARA-NAME.
049500     MOVE ZERO TO WS-HI-TAB-COUNT.
049600 158-READ-LOOP.
049700     READ HI-FILE
049800         AT END
049900         GO TO 158-EXIT.
050000     ADD +1 TO WS-HI-TAB-COUNT.
050100     MOVE HIF-PRESCRIPTION-ID TO WS-HI-TAB-RX-ID(WS-HI-TAB-COUNT).
050200     MOVE HIF-DRUG-ID TO WS-HI-TAB-DRUG-ID(WS-HI-TAB-COUNT).
050300     MOVE HIF-TOTAL-NUM TO
050400         WS-HI-TAB-TOTAL-NUM(WS-HI-TAB-COUNT).
050500     GO TO 158-READ-LOOP.
050600 158-EXIT.
050700     EXIT.
050800
050900 160-LOAD-MP-TABLE.
051000     MOVE "160-LOAD-MP-TABLE" TO PARA-NAME.
051100     MOVE ZERO TO WS-MP-TAB-COUNT.
051200 160-READ-LOOP.
051300     READ MP-FILE
051400         AT END
051500         GO TO 160-EXIT.
051600     ADD +1 TO WS-MP-TAB-COUNT.
051700     MOVE MPF-ID     TO WS-MP-TAB-ID(WS-MP-TAB-COUNT).
051800     MOVE MPF-REG-ID TO WS-MP-TAB-REG-ID(WS-MP-TAB-COUNT).
051900     MOVE MPF-NAME   TO WS-MP-TAB-NAME(WS-MP-TAB-COUNT).
052000     GO TO 160-READ-LOOP.
052100 160-EXIT.
052200     EXIT.
052300
052400 162-LOAD-MI-TABLE.
052500     MOVE "162-LOAD-MI-TABLE" TO PARA-NAME.
052600     MOVE ZERO TO WS-MI-TAB-COUNT.
052700 162-READ-LOOP.
052800     READ MI-FILE
052900         AT END
053000         GO TO 162-EXIT.
053100     ADD +1 TO WS-MI-TAB-COUNT.
053200     MOVE MIF-PRESCRIPTION-ID TO WS-MI-TAB-RX-ID(WS-MI-TAB-COUNT).
053300     MOVE MIF-DRUG-ID TO WS-MI-TAB-DRUG-ID(WS-MI-TAB-COUNT).
053400     MOVE MIF-NUM TO WS-MI-TAB-NUM(WS-MI-TAB-COUNT).
053500     GO TO 162-READ-LOOP.
053600 162-EXIT.
053700     EXIT.
053800
053900 164-LOAD-DRUG-TABLE.
054000     MOVE "164-LOAD-DRUG-TABLE" TO PARA-NAME.
054100     MOVE ZERO TO WS-DRUG-TAB-COUNT.
054200     MOVE 1 TO WS-DRUG-RRN.
054300 164-READ-LOOP.
054400     READ DRUG-MASTER
054500         INVALID KEY
054600         GO TO 164-EXIT.
054700     ADD +1 TO WS-DRUG-TAB-COUNT.
054800     MOVE DRUG-ID   TO WS-DRUG-TAB-ID(WS-DRUG-TAB-COUNT).
054900     MOVE DRUG-NAME TO WS-DRUG-TAB-NAME(WS-DRUG-TAB-COUNT).
055000     ADD +1 TO WS-DRUG-RRN.
055100     GO TO 164-READ-LOOP.
055200 164-EXIT.
055300     EXIT.
055400
055500 100-MAINLINE.
055600     MOVE "100-MAINLINE" TO PARA-NAME.
055700     MOVE WS-TRANSACTION-REC TO WS-TRANSACTION-REC-I.
055800     ADD +1 TO RECORDS-READ.
055900     IF TRN-IS-TRAILER
056000         MOVE WS-TRANSACTION-REC TO WS-TRAILER-REC
056100         GO TO 100-EXIT.
056200
056300     PERFORM 190-EDIT-TRANSACTION THRU 190-EXIT.
056400     IF CH-FOUND-SW = "R"
056500         GO TO 100-READ-NEXT.
056600
056700     IF TRN-IS-STAGE-1
056800         PERFORM 200-INSERT-PRELIMINARY THRU 200-EXIT
056900     ELSE
057000     IF TRN-IS-STAGE-2
057100         PERFORM 300-SUBMIT-DEFINITE THRU 300-EXIT
057200     ELSE
057300     IF TRN-IS-STAGE-3
057400         PERFORM 400-END-DIAGNOSIS THRU 400-EXIT
057500     ELSE
057600         ADD +1 TO RECORDS-REJECTED.
057700
057800 100-READ-NEXT.
057900     PERFORM 900-READ-TRANS THRU 900-EXIT.
058000 100-EXIT.
058100     EXIT.
058200
058300*** R1 - STAGE GATE.  A BLANK/ZERO REG-ID REJECTS THE
058400*** TRANSACTION OUTRIGHT, NO WRITE, NO LOOKUP ATTEMPTED.
058500 190-EDIT-TRANSACTION.
058600     MOVE "190-EDIT-TRANSACTION" TO PARA-NAME.
058700     MOVE "N" TO CH-FOUND-SW.
058800     IF TRN-REG-ID = ZERO
058900         MOVE "R" TO CH-FOUND-SW
059000         ADD +1 TO RECORDS-REJECTED.
059100 190-EXIT.
059200     EXIT.
059300
059400*** STAGE 1 - INSERT PRELIMINARY.  R2 - PATIENT-ID IS PULLED
059500*** FORWARD FROM REGISTRATION, NEVER SUPPLIED ON THE TRANSACTION.
059600 200-INSERT-PRELIMINARY.
059700     MOVE "200-INSERT-PRELIMINARY" TO PARA-NAME.
059800     IF CH-FOUND-SW = "R"
059900         GO TO 200-EXIT.
060000
060100     PERFORM 210-LOOKUP-REGISTRATION THRU 210-EXIT.
060200     IF NOT REG-WAS-FOUND
060300         ADD +1 TO RECORDS-REJECTED
060400         GO TO 200-EXIT.
060500
060600     PERFORM 220-WRITE-CH-RECORD THRU 220-EXIT.
060700     ADD +1 TO RECORDS-ACCEPTED.
060800 200-EXIT.
060900     EXIT.
061000
061100*** R2 - REGISTRATION-MASTER READ BY REG-ID-AS-RRN (REG-ID IS
061200*** ASSIGNED UPSTREAM OF THIS SYSTEM, SO IT IS ALREADY THE
061300*** SLOT NUMBER -- NO LINEAR SCAN NEEDED HERE, UNLIKE CASEHIST).
061400 210-LOOKUP-REGISTRATION.
061500     MOVE "210-LOOKUP-REGISTRATION" TO PARA-NAME.
061600     MOVE "N" TO REG-FOUND-SW.
061700     MOVE TRN-REG-ID TO WS-REG-RRN.
061800     READ REGISTRATION-MASTER
061900         INVALID KEY
062000         GO TO 210-EXIT.
062100     MOVE "Y" TO REG-FOUND-SW.
062200 210-EXIT.
062300     EXIT.
062400
062500 220-WRITE-CH-RECORD.
062600     MOVE "220-WRITE-CH-RECORD" TO PARA-NAME.
062700     ADD +1 TO WS-CH-TAB-COUNT.
062800     MOVE WS-CH-TAB-COUNT TO WS-CH-RRN.
062900     MOVE TRN-REG-ID      TO CH-REG-ID.
063000     MOVE REG-PAT-ID      TO CH-PATIENT-ID.
063100     MOVE 1               TO CH-STATUS.
063200     MOVE SPACES          TO CH-CHECK-RESULT CH-TEST-RESULT
063300                              CH-DEFINITE-DISE CH-CHECK-STR
063400                              CH-TEST-STR CH-DISPOSITION-STR
063500                              CH-HERBAL-STR CH-MEDICINE-STR.
063600     MOVE WS-DATE         TO CH-CREATE-DATE.
063700
063800     WRITE CASEHIST-MASTER-REC
063900         INVALID KEY
064000             MOVE "** PROBLEM WRITING CASEHIST-MASTER" TO
064100                  ABEND-REASON
064200             MOVE CH-STATUS-CD TO EXPECTED-VAL
064300             GO TO 1000-ABEND-RTN
064400     END-WRITE.
064500
064600     MOVE TRN-REG-ID TO WS-CH-TAB-REG-ID(WS-CH-TAB-COUNT).
064700 220-EXIT.
064800     EXIT.
064900
065000*** STAGE 2 - SUBMIT DEFINITE DIAGNOSIS.  R6 - CH-STATUS IS
065100*** FORCED TO 2 UNCONDITIONALLY, NO PRIOR-STATUS CHECK.
065200 300-SUBMIT-DEFINITE.
065300     MOVE "300-SUBMIT-DEFINITE" TO PARA-NAME.
065400     IF CH-FOUND-SW = "R"
065500         GO TO 300-EXIT.
065600
065700     PERFORM 310-LOOKUP-CASEHIST THRU 310-EXIT.
065800     IF NOT CH-WAS-FOUND
065900         ADD +1 TO RECORDS-REJECTED
066000         GO TO 300-EXIT.
066100
066200     PERFORM 320-BUILD-CHECK-STR THRU 320-EXIT.
066300     PERFORM 340-BUILD-TEST-STR THRU 340-EXIT.
066400     PERFORM 360-REWRITE-CH-STAGE2 THRU 360-EXIT.
066500     ADD +1 TO RECORDS-ACCEPTED.
066600 300-EXIT.
066700     EXIT.
066800
066900*** LINEAR SCAN OF WS-CH-TABLE BY CH-REG-ID -- TABLE POSITION
067000*** IS THE ACTUAL RRN, SO A HIT GIVES US WS-CH-RRN DIRECTLY.
067100 310-LOOKUP-CASEHIST.
067200     MOVE "310-LOOKUP-CASEHIST" TO PARA-NAME.
067300     MOVE "N" TO CH-FOUND-SW.
067400     PERFORM 315-SCAN-FOR-CH THRU 315-EXIT
067500             VARYING WS-CH-SUB FROM 1 BY 1
067600             UNTIL WS-CH-SUB > WS-CH-TAB-COUNT
067700                OR CH-WAS-FOUND.
067800     IF CH-WAS-FOUND
067900         MOVE WS-CH-FOUND-RRN TO WS-CH-RRN
068000         READ CASEHIST-MASTER
068100             INVALID KEY
068200                 MOVE "** CASEHIST VANISHED UNDER SCAN" TO
068300                      ABEND-REASON
068400                 GO TO 1000-ABEND-RTN
068500         END-READ.
068600 310-EXIT.
068700     EXIT.
068800
068900 315-SCAN-FOR-CH.
069000     IF WS-CH-TAB-REG-ID(WS-CH-SUB) = TRN-REG-ID
069100         MOVE "Y" TO CH-FOUND-SW
069200         MOVE WS-CH-SUB TO WS-CH-FOUND-RRN.
069300 315-EXIT.
069400     EXIT.
069500
069600*** R3 - CHECK ASSEMBLY (NDR-TYPE 0) -- ITEM-NAME + "<>" +
069700*** CHECK-PARTS + "<>" + CHECK-RESULT + "<>" + RESULT-IMG +
069800*** "><" PER MATCHING ROW, IN FILE ORDER, NO EXTRA SEPARATOR.
069900 320-BUILD-CHECK-STR.
070000     MOVE "320-BUILD-CHECK-STR" TO PARA-NAME.
070100     PERFORM 510-RESET-BUILD THRU 510-EXIT.
070200     PERFORM 325-SCAN-NDR-FOR-CHECK THRU 325-EXIT
070300             VARYING WS-NDR-SUB FROM 1 BY 1
070400             UNTIL WS-NDR-SUB > WS-NDR-TAB-COUNT.
070500     MOVE WS-BUILD-STR TO CH-CHECK-STR.
070600 320-EXIT.
070700     EXIT.
070800
070900 325-SCAN-NDR-FOR-CHECK.
071000     IF WS-NDR-TAB-REG-ID(WS-NDR-SUB) = TRN-REG-ID
071100        AND WS-NDR-TAB-TYPE(WS-NDR-SUB) = 0
071200         PERFORM 330-APPEND-CHECK-TEST-SEGMENT THRU 330-EXIT.
071300 325-EXIT.
071400     EXIT.
071500
071600*** R3 - TEST ASSEMBLY (NDR-TYPE 1) -- SAME SEGMENT SHAPE AS
071700*** THE CHECK STRING, DRIVEN OFF THE SAME LOADED TABLE.
071800 340-BUILD-TEST-STR.
071900     MOVE "340-BUILD-TEST-STR" TO PARA-NAME.
072000     PERFORM 510-RESET-BUILD THRU 510-EXIT.
072100     PERFORM 345-SCAN-NDR-FOR-TEST THRU 345-EXIT
072200             VARYING WS-NDR-SUB FROM 1 BY 1
072300             UNTIL WS-NDR-SUB > WS-NDR-TAB-COUNT.
072400     MOVE WS-BUILD-STR TO CH-TEST-STR.
072500 340-EXIT.
072600     EXIT.
072700
072800 345-SCAN-NDR-FOR-TEST.
072900     IF WS-NDR-TAB-REG-ID(WS-NDR-SUB) = TRN-REG-ID
073000        AND WS-NDR-TAB-TYPE(WS-NDR-SUB) = 1
073100         PERFORM 330-APPEND-CHECK-TEST-SEGMENT THRU 330-EXIT.
073200 345-EXIT.
073300     EXIT.
073400
073500*** COMMON SEGMENT BUILDER FOR 320/340 -- CURRENT NDR ROW IS
073600*** WS-NDR-SUB.  ITEM-NAME COMES FROM THE NON-DRUG MASTER TABLE.
073700 330-APPEND-CHECK-TEST-SEGMENT.
073800     MOVE "330-APPEND-CHECK-TEST-SEGMENT" TO PARA-NAME.
073900     MOVE WS-NDR-TAB-ND-ID(WS-NDR-SUB) TO WS-ND-SUB.
074000     PERFORM 550-LOOKUP-ND-NAME THRU 550-EXIT.
074100
074200     MOVE WS-ITEM-NAME TO WS-APPEND-SOURCE.
074300     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
074400     MOVE "<>" TO WS-APPEND-SOURCE.
074500     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
074600     MOVE WS-NDR-TAB-CHECK-PARTS(WS-NDR-SUB) TO WS-APPEND-SOURCE.
074700     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
074800     MOVE "<>" TO WS-APPEND-SOURCE.
074900     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
075000     MOVE WS-NDR-TAB-CHECK-RESULT(WS-NDR-SUB) TO WS-APPEND-SOURCE.
075100     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
075200     MOVE "<>" TO WS-APPEND-SOURCE.
075300     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
075400     MOVE WS-NDR-TAB-RESULT-IMG(WS-NDR-SUB) TO WS-APPEND-SOURCE.
075500     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
075600     MOVE "><" TO WS-APPEND-SOURCE.
075700     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
075800 330-EXIT.
075900     EXIT.
076000
076100*** TRN-CHECK-RESULT/TEST-RESULT/DEFINITE-DISE ARE COPIED
076200*** VERBATIM, CH-STATUS FORCED TO 2 - R6.
076300 360-REWRITE-CH-STAGE2.
076400     MOVE "360-REWRITE-CH-STAGE2" TO PARA-NAME.
076500     MOVE TRN-CHECK-RESULT  TO CH-CHECK-RESULT.
076600     MOVE TRN-TEST-RESULT   TO CH-TEST-RESULT.
076700     MOVE TRN-DEFINITE-DISE TO CH-DEFINITE-DISE.
076800     MOVE 2                 TO CH-STATUS.
076900
077000     REWRITE CASEHIST-MASTER-REC
077100         INVALID KEY
077200             MOVE "** PROBLEM REWRITING CASEHIST STAGE 2" TO
077300                  ABEND-REASON
077400             GO TO 1000-ABEND-RTN
077500     END-REWRITE.
077600 360-EXIT.
077700     EXIT.
077800
077900*** STAGE 3 - END DIAGNOSIS.  R6 - CH-STATUS FORCED TO 3 AND
078000*** REG-STATUS FORCED TO 3, BOTH UNCONDITIONALLY.
078100 400-END-DIAGNOSIS.
078200     MOVE "400-END-DIAGNOSIS" TO PARA-NAME.
078300     IF CH-FOUND-SW = "R"
078400         GO TO 400-EXIT.
078500
078600     PERFORM 310-LOOKUP-CASEHIST THRU 310-EXIT.
078700     IF NOT CH-WAS-FOUND
078800         ADD +1 TO RECORDS-REJECTED
078900         GO TO 400-EXIT.
079000
079100     PERFORM 420-BUILD-DISPOSITION-STR THRU 420-EXIT.
079200     PERFORM 440-BUILD-HERBAL-STR THRU 440-EXIT.
079300     PERFORM 460-BUILD-MEDICINE-STR THRU 460-EXIT.
079400     PERFORM 470-REWRITE-CH-STAGE3 THRU 470-EXIT.
079500     PERFORM 480-CLOSE-REGISTRATION THRU 480-EXIT.
079600     ADD +1 TO RECORDS-ACCEPTED.
079700 400-EXIT.
079800     EXIT.
079900
080000*** R4 - DISPOSITION ASSEMBLY (NDR-TYPE 2) -- ITEM-NAME + "><"
080100*** ONLY, NO PARTS/RESULT/IMAGE SEGMENTS.
080200 420-BUILD-DISPOSITION-STR.
080300     MOVE "420-BUILD-DISPOSITION-STR" TO PARA-NAME.
080400     PERFORM 510-RESET-BUILD THRU 510-EXIT.
080500     PERFORM 425-SCAN-NDR-FOR-DISP THRU 425-EXIT
080600             VARYING WS-NDR-SUB FROM 1 BY 1
080700             UNTIL WS-NDR-SUB > WS-NDR-TAB-COUNT.
080800     MOVE WS-BUILD-STR TO CH-DISPOSITION-STR.
080900 420-EXIT.
081000     EXIT.
081100
081200 425-SCAN-NDR-FOR-DISP.
081300     IF WS-NDR-TAB-REG-ID(WS-NDR-SUB) = TRN-REG-ID
081400        AND WS-NDR-TAB-TYPE(WS-NDR-SUB) = 2
081500         MOVE WS-NDR-TAB-ND-ID(WS-NDR-SUB) TO WS-ND-SUB
081600         PERFORM 550-LOOKUP-ND-NAME THRU 550-EXIT
081700         MOVE WS-ITEM-NAME TO WS-APPEND-SOURCE
081800         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
081900         MOVE "><" TO WS-APPEND-SOURCE
082000         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
082100 425-EXIT.
082200     EXIT.
082300
082400*** R5 - HERBAL ASSEMBLY.  FOR EACH HP HEADER ON THE
082500*** REGISTRATION, IN FILE ORDER: NAME + "[" , THEN FOR EACH HI
082600*** LINE UNDER THAT HEADER: DRUG-NAME + "<<>>" + QUANTITY +
082700*** "><" , THEN CLOSE WITH "]<>" .
082800 440-BUILD-HERBAL-STR.
082900     MOVE "440-BUILD-HERBAL-STR" TO PARA-NAME.
083000     PERFORM 510-RESET-BUILD THRU 510-EXIT.
083100     PERFORM 445-SCAN-HP-ROWS THRU 445-EXIT
083200             VARYING WS-HP-SUB FROM 1 BY 1
083300             UNTIL WS-HP-SUB > WS-HP-TAB-COUNT.
083400     MOVE WS-BUILD-STR TO CH-HERBAL-STR.
083500 440-EXIT.
083600     EXIT.
083700
083800 445-SCAN-HP-ROWS.
083900     IF WS-HP-TAB-REG-ID(WS-HP-SUB) NOT = TRN-REG-ID
084000         GO TO 445-EXIT.
084100
084200     MOVE WS-HP-TAB-NAME(WS-HP-SUB) TO WS-APPEND-SOURCE.
084300     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
084400     MOVE "[" TO WS-APPEND-SOURCE.
084500     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
084600
084700     PERFORM 448-SCAN-HI-FOR-HP THRU 448-EXIT
084800             VARYING WS-HI-SUB FROM 1 BY 1
084900             UNTIL WS-HI-SUB > WS-HI-TAB-COUNT.
085000
085100     MOVE "]<>" TO WS-APPEND-SOURCE.
085200     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
085300 445-EXIT.
085400     EXIT.
085500
085600 448-SCAN-HI-FOR-HP.
085700     IF WS-HI-TAB-RX-ID(WS-HI-SUB) = WS-HP-TAB-ID(WS-HP-SUB)
085800         MOVE WS-HI-TAB-DRUG-ID(WS-HI-SUB) TO WS-DRUG-SEARCH-ID
085900         PERFORM 444-LOOKUP-DRUG-NAME THRU 444-EXIT
086000         MOVE WS-ITEM-NAME TO WS-APPEND-SOURCE
086100         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
086200         MOVE "<<>>" TO WS-APPEND-SOURCE
086300         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
086400         MOVE WS-HI-TAB-TOTAL-NUM(WS-HI-SUB) TO WS-QTY-EDITED
086500         MOVE WS-QTY-EDITED TO WS-APPEND-SOURCE
086600         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
086700         MOVE "><" TO WS-APPEND-SOURCE
086800         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
086900 448-EXIT.
087000     EXIT.
087100
087200*** DRUG-NAME LOOKUP BY DRUG-ID AGAINST THE IN-CORE DRUG TABLE.
087300*** CALLER SETS WS-DRUG-SEARCH-ID BEFORE THIS IS PERFORMED.
087400 444-LOOKUP-DRUG-NAME.
087500     MOVE "444-LOOKUP-DRUG-NAME" TO PARA-NAME.
087600     MOVE SPACES TO WS-ITEM-NAME.
087700     PERFORM 449-SCAN-DRUG-ROWS THRU 449-EXIT
087800             VARYING WS-DRUG-SUB FROM 1 BY 1
087900             UNTIL WS-DRUG-SUB > WS-DRUG-TAB-COUNT.
088000 444-EXIT.
088100     EXIT.
088200
088300 449-SCAN-DRUG-ROWS.
088400     IF WS-DRUG-TAB-ID(WS-DRUG-SUB) = WS-DRUG-SEARCH-ID
088500         MOVE WS-DRUG-TAB-NAME(WS-DRUG-SUB) TO WS-ITEM-NAME.
088600 449-EXIT.
088700     EXIT.
088800
088900*** R5 - MEDICINE ASSEMBLY.  SAME SHAPE AS 440, DRIVEN OFF THE
089000*** MP/MI TABLES RATHER THAN HP/HI.
089100 460-BUILD-MEDICINE-STR.
089200     MOVE "460-BUILD-MEDICINE-STR" TO PARA-NAME.
089300     PERFORM 510-RESET-BUILD THRU 510-EXIT.
089400     PERFORM 465-SCAN-MP-ROWS THRU 465-EXIT
089500             VARYING WS-MP-SUB FROM 1 BY 1
089600             UNTIL WS-MP-SUB > WS-MP-TAB-COUNT.
089700     MOVE WS-BUILD-STR TO CH-MEDICINE-STR.
089800 460-EXIT.
089900     EXIT.
090000
090100 465-SCAN-MP-ROWS.
090200     IF WS-MP-TAB-REG-ID(WS-MP-SUB) NOT = TRN-REG-ID
090300         GO TO 465-EXIT.
090400
090500     MOVE WS-MP-TAB-NAME(WS-MP-SUB) TO WS-APPEND-SOURCE.
090600     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
090700     MOVE "[" TO WS-APPEND-SOURCE.
090800     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
090900
091000     PERFORM 468-SCAN-MI-FOR-MP THRU 468-EXIT
091100             VARYING WS-MI-SUB FROM 1 BY 1
091200             UNTIL WS-MI-SUB > WS-MI-TAB-COUNT.
091300
091400     MOVE "]<>" TO WS-APPEND-SOURCE.
091500     PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
091600 465-EXIT.
091700     EXIT.
091800
091900 468-SCAN-MI-FOR-MP.
092000     IF WS-MI-TAB-RX-ID(WS-MI-SUB) = WS-MP-TAB-ID(WS-MP-SUB)
092100         MOVE WS-MI-TAB-DRUG-ID(WS-MI-SUB) TO WS-DRUG-SEARCH-ID
092200         PERFORM 444-LOOKUP-DRUG-NAME THRU 444-EXIT
092300         MOVE WS-ITEM-NAME TO WS-APPEND-SOURCE
092400         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
092500         MOVE "<<>>" TO WS-APPEND-SOURCE
092600         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
092700         MOVE WS-MI-TAB-NUM(WS-MI-SUB) TO WS-QTY-EDITED
092800         MOVE WS-QTY-EDITED TO WS-APPEND-SOURCE
092900         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT
093000         MOVE "><" TO WS-APPEND-SOURCE
093100         PERFORM 500-APPEND-TRIMMED THRU 500-EXIT.
093200 468-EXIT.
093300     EXIT.
093400
093500 470-REWRITE-CH-STAGE3.
093600     MOVE "470-REWRITE-CH-STAGE3" TO PARA-NAME.
093700     MOVE 3 TO CH-STATUS.
093800     REWRITE CASEHIST-MASTER-REC
093900         INVALID KEY
094000             MOVE "** PROBLEM REWRITING CASEHIST STAGE 3" TO
094100                  ABEND-REASON
094200             GO TO 1000-ABEND-RTN
094300     END-REWRITE.
094400 470-EXIT.
094500     EXIT.
094600
094700*** R6 SIDE EFFECT - CLOSES THE VISIT BY FORCING REG-STATUS
094800*** TO 3 ON THE SAME REGISTRATION.  SEE REGMSTR COPYBOOK BANNER.
094900 480-CLOSE-REGISTRATION.
095000     MOVE "480-CLOSE-REGISTRATION" TO PARA-NAME.
095100     MOVE TRN-REG-ID TO WS-REG-RRN.
095200     READ REGISTRATION-MASTER
095300         INVALID KEY
095400             MOVE "** REGISTRATION VANISHED AT STAGE 3" TO
095500                  ABEND-REASON
095600             GO TO 1000-ABEND-RTN
095700     END-READ.
095800     MOVE 3 TO REG-STATUS.
095900     REWRITE REGISTRATION-MASTER-REC
096000         INVALID KEY
096100             MOVE "** PROBLEM CLOSING REGISTRATION" TO
096200                  ABEND-REASON
096300             GO TO 1000-ABEND-RTN
096400     END-REWRITE.
096500 480-EXIT.
096600     EXIT.
096700
096800*** APPENDS THE TRIMMED CONTENTS OF WS-APPEND-SOURCE (TRAILING
096900*** SPACES STRIPPED BY STRLTH) ONTO WS-BUILD-STR AT THE CURRENT
097000*** BUILD POSITION.  CALLER LOADS WS-APPEND-SOURCE FIRST.
097100 500-APPEND-TRIMMED.
097200     MOVE "500-APPEND-TRIMMED" TO PARA-NAME.
097300     MOVE ZERO TO WS-APPEND-LTH.
097400     CALL "STRLTH" USING WS-APPEND-SOURCE, WS-APPEND-LTH.
097500     IF WS-APPEND-LTH > 0
097600         MOVE WS-APPEND-SOURCE(1 : WS-APPEND-LTH)
097700             TO WS-BUILD-STR(WS-BUILD-POS : WS-APPEND-LTH)
097800         ADD WS-APPEND-LTH TO WS-BUILD-POS.
097900 500-EXIT.
098000     EXIT.
098100
098200 510-RESET-BUILD.
098300     MOVE "510-RESET-BUILD" TO PARA-NAME.
098400     MOVE SPACES TO WS-BUILD-STR.
098500     MOVE 1 TO WS-BUILD-POS.
098600 510-EXIT.
098700     EXIT.
098800
098900 550-LOOKUP-ND-NAME.
099000     MOVE "550-LOOKUP-ND-NAME" TO PARA-NAME.
099100     MOVE SPACES TO WS-ITEM-NAME.
099200     PERFORM 555-SCAN-ND-ROWS THRU 555-EXIT
099300             VARYING WS-ND-SUB FROM 1 BY 1
099400             UNTIL WS-ND-SUB > WS-ND-TAB-COUNT.
099500 550-EXIT.
099600     EXIT.
099700
099800 555-SCAN-ND-ROWS.
099900     IF WS-ND-TAB-ID(WS-ND-SUB) = WS-NDR-TAB-ND-ID(WS-NDR-SUB)
100000         MOVE WS-ND-TAB-NAME(WS-ND-SUB) TO WS-ITEM-NAME.
100100 555-EXIT.
100200     EXIT.
100300
100400 800-OPEN-FILES.
100500     MOVE "800-OPEN-FILES" TO PARA-NAME.
100600     OPEN INPUT TRANS-FILE.
100700     OPEN OUTPUT SYSOUT.
100800     OPEN I-O CASEHIST-MASTER.
100900     OPEN I-O REGISTRATION-MASTER.
101000     OPEN INPUT NONDRUG-MASTER.
101100     OPEN INPUT DRUG-MASTER.
101200     OPEN INPUT NDR-FILE.
101300     OPEN INPUT HP-FILE.
101400     OPEN INPUT HI-FILE.
101500     OPEN INPUT MP-FILE.
101600     OPEN INPUT MI-FILE.
101700 800-EXIT.
101800     EXIT.
101900
102000 850-CLOSE-FILES.
102100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
102200     CLOSE TRANS-FILE, SYSOUT, CASEHIST-MASTER,
102300           REGISTRATION-MASTER, NONDRUG-MASTER, DRUG-MASTER,
102400           NDR-FILE, HP-FILE, HI-FILE, MP-FILE, MI-FILE.
102500 850-EXIT.
102600     EXIT.
102700
102800 900-READ-TRANS.
102900     MOVE "900-READ-TRANS" TO PARA-NAME.
103000     READ TRANS-FILE
103100         AT END
103200             MOVE "N" TO MORE-DATA-SW
103300             GO TO 900-EXIT
103400     END-READ.
103500 900-EXIT.
103600     EXIT.
103700
103800 999-CLEANUP.
103900     MOVE "999-CLEANUP" TO PARA-NAME.
104000     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
104100         MOVE "** INPUT FILE OUT OF BALANCE" TO ABEND-REASON
104200         MOVE RECORDS-READ     TO ACTUAL-VAL
104300         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
104400         WRITE SYSOUT-REC FROM ABEND-REC
104500         GO TO 1000-ABEND-RTN.
104600
104700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
104800
104900     DISPLAY "** TRANSACTIONS READ    **" RECORDS-READ.
105000     DISPLAY "** TRANSACTIONS ACCEPTED**" RECORDS-ACCEPTED.
105100     DISPLAY "** TRANSACTIONS REJECTED**" RECORDS-REJECTED.
105200     DISPLAY "******** NORMAL END OF JOB CASEUPDT ********".
105300 999-EXIT.
105400     EXIT.
105500
105600 1000-ABEND-RTN.
105700     WRITE SYSOUT-REC FROM ABEND-REC.
105800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
105900     DISPLAY "*** ABNORMAL END OF JOB - CASEUPDT ***"
106000         UPON CONSOLE.
106100     DIVIDE ZERO-VAL INTO ONE-VAL.
