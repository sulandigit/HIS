000100******************************************************************
000200* HERBALRX -- HERBAL-PRESCRIPTION HEADER AND HERBAL-ITEM LINE.   *
000300*             READ SEQUENTIALLY BY CASEUPDT AT STAGE 3 TO BUILD  *
000400*             CH-HERBAL-STR (SEE R5 IN THE CHANGE LOG BELOW).    *
000500* 051002 LF  HI-TOTAL-NUM REPACKED COMP-3 PER SHOP STD           *
000600******************************************************************
000700 01  HERBAL-PRESCRIPTION-REC.
000800     05  HP-ID                   PIC 9(09).
000900     05  HP-REG-ID               PIC 9(09).
001000     05  HP-NAME                 PIC X(40).
001100     05  FILLER                  PIC X(20).
001200
001300 01  HERBAL-ITEM-REC.
001400     05  HI-PRESCRIPTION-ID      PIC 9(09).
001500     05  HI-DRUG-ID              PIC 9(09).
001600     05  HI-TOTAL-NUM            PIC 9(5)V9(2) COMP-3.
001700     05  FILLER                  PIC X(15).
