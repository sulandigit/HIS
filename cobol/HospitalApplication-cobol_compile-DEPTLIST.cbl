000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEPTLIST.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/16/89.
000600 DATE-COMPILED. 05/16/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE DEPARTMENT LISTING.  A
001300*          SINGLE OPTIONAL SELECTION-CRITERIA CARD MAY BE SUPPLIED
001400*          ON PARMCARD -- WHEN IT IS MISSING OR BLANK THE REPORT
001500*          RUNS AS A SELECT-ALL (EVERY ACTIVE ROW, NO FILTERS).
001600*
001700*          THE REPORT IS PRODUCED IN ID-DESCENDING ORDER BY
001800*          WALKING THE IN-CORE MASTER TABLE BACKWARD -- NO SORT
001900*          STEP IS USED.
002000*
002100******************************************************************
002200*CHANGE-LOG.
002300* 051689 JS  INITIAL VERSION - REQ 4475 - DEPARTMENT LISTING      051689JS
002400* 051689 JS  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      051689JS
002500* 102291 RK  ADDED SELECTION CARD (CODE/NAME/CAT-ID/TYPE)         102291RK
002600* 061593 MM  CONTAINS-SCAN NOW USES STRLTH FOR TRIMMED LENGTH     061593MM
002700* 040295 MM  STATUS FILTER CARD FIELD ADDED, DEFAULT STILL ACTIVE 040295MM
002800* 112196 TO  PAGE-BREAK LOGIC ADDED - REPORT WAS RUNNING OFF FORM 112196TO
002900* 062498 TO  Y2K REMEDIATION - NO DATE FIELDS PRINTED ON REPORT   062498TO
003000* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003100* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
003200* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS RERUN-REQUESTED
004200            OFF STATUS IS NORMAL-RUN.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600         ASSIGN TO UT-S-SYSOUT
004700         ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT PARMCARD
005000         ASSIGN TO UT-S-DPPARM
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS OFCODE.
005300
005400     SELECT DPRPT
005500         ASSIGN TO UT-S-DPRPT
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS OFCODE.
005800
005900     SELECT DEPT-MASTER
006000         ASSIGN TO DEPTMSTR
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-DEPT-RRN
006400         FILE STATUS IS DEPT-STATUS-CD.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                  PIC X(130).
007500
007600****** ONE OPTIONAL SELECTION-CRITERIA CARD.  MISSING CARD MEANS
007700****** RUN AS SELECT-ALL (NO FILTERS, DEFAULT STATUS).
007800 FD  PARMCARD
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS WS-PARM-REC.
008400 01  WS-PARM-REC                 PIC X(80).
008500
008600 FD  DPRPT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS RPT-REC.
009200 01  RPT-REC                     PIC X(132).
009300
009400 FD  DEPT-MASTER
009500     RECORD CONTAINS 121 CHARACTERS
009600     DATA RECORD IS DEPT-MASTER-REC.
009700     COPY DEPTMSTR.
009800
009900 WORKING-STORAGE SECTION.
010000
010100 01  FILE-STATUS-CODES.
010200     05  OFCODE                  PIC X(02).
010300         88  CODE-READ           VALUE SPACES.
010400         88  NO-MORE-TRANS       VALUE "10".
010500     05  DEPT-STATUS-CD          PIC X(02).
010600         88  DEPT-ROW-FOUND      VALUE "00".
010700     05  FILLER                  PIC X(01).
010800
010900 01  WS-PARM-REC-I.
011000     05  PARM-FILTER-CODE        PIC X(20).
011100     05  PARM-FILTER-NAME        PIC X(40).
011200     05  PARM-FILTER-CAT-ID      PIC 9(09).
011300     05  PARM-FILTER-DEPT-TYPE   PIC 9(02).
011400     05  PARM-FILTER-STATUS      PIC X(01).
011500         88  PARM-STATUS-GIVEN   VALUE "0" THRU "9".
011600     05  PARM-FILTER-STATUS-N REDEFINES PARM-FILTER-STATUS
011700                                 PIC 9(01).
011800     05  FILLER                  PIC X(07).
011900
012000 01  WS-DEPT-TABLE.
012100     05  WS-DEPT-TAB-ROW OCCURS 2000 TIMES
012200                         INDEXED BY DEPT-TAB-IDX.
012300         10  WS-DEPT-TAB-CODE     PIC X(20).
012400         10  WS-DEPT-TAB-NAME     PIC X(40).
012500         10  WS-DEPT-TAB-CAT-ID   PIC 9(09).
012600         10  WS-DEPT-TAB-TYPE     PIC 9(02).
012700         10  WS-DEPT-TAB-STATUS   PIC 9(01).
012800         10  FILLER               PIC X(01).
012900
013000 01  WS-SCAN-WORK.
013100     05  WS-SCAN-HAYSTACK        PIC X(40).
013200     05  WS-SCAN-NEEDLE          PIC X(40).
013300     05  WS-SCAN-NEEDLE-255      PIC X(255).
013400     05  WS-SCAN-NEEDLE-LTH      PIC S9(4).
013500     05  WS-SCAN-POS             PIC 9(02) COMP.
013600     05  WS-SCAN-FOUND-SW        PIC X(01).
013700         88  WS-SCAN-FOUND       VALUE "Y".
013800     05  FILLER                  PIC X(01).
013900
014000 01  WS-HDR-REC.
014100     05  FILLER                  PIC X(01) VALUE " ".
014200     05  FILLER                  PIC X(25) VALUE
014300         "DEPARTMENT LISTING".
014400     05  HDR-DATE.
014500         10  HDR-CCYY            PIC 9(04).
014600         10  DASH-1              PIC X(01) VALUE "-".
014700         10  HDR-MM              PIC 9(02).
014800         10  DASH-2              PIC X(01) VALUE "-".
014900         10  HDR-DD              PIC 9(02).
015000     05  FILLER                  PIC X(75) VALUE SPACES.
015100
015200 01  WS-COLM-HDR-REC.
015300     05  FILLER                  PIC X(21) VALUE "CODE".
015400     05  FILLER                  PIC X(41) VALUE "NAME".
015500     05  FILLER                  PIC X(11) VALUE "CATEGORY".
015600     05  FILLER                  PIC X(04) VALUE "TY".
015700     05  FILLER                  PIC X(04) VALUE "ST".
015800
015900 01  WS-DETAIL-REC.
016000     05  DET-CODE-O              PIC X(20).
016100     05  FILLER                  PIC X(01) VALUE SPACES.
016200     05  DET-NAME-O              PIC X(40).
016300     05  FILLER                  PIC X(01) VALUE SPACES.
016400     05  DET-CAT-ID-O            PIC 9(09).
016500     05  FILLER                  PIC X(02) VALUE SPACES.
016600     05  DET-DEPT-TYPE-O         PIC 9(02).
016700     05  FILLER                  PIC X(02) VALUE SPACES.
016800     05  DET-STATUS-O            PIC 9(01).
016900     05  FILLER                  PIC X(52) VALUE SPACES.
017000
017100 01  WS-TOTAL-REC.
017200     05  FILLER                  PIC X(27) VALUE
017300         "TOTAL DEPARTMENTS LISTED:".
017400     05  TOT-COUNT-O             PIC 9(05).
017500     05  FILLER                  PIC X(100) VALUE SPACES.
017600
017700 01  WS-BLANK-LINE.
017800     05  FILLER                  PIC X(132) VALUE SPACES.
017900
018000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018100     05  WS-DEPT-RRN             PIC 9(09) COMP.
018200     05  WS-DEPT-TAB-COUNT       PIC 9(05) COMP.
018300     05  WS-ROWS-LISTED          PIC 9(05) COMP.
018400     05  WS-SUB                  PIC 9(05) COMP.
018500     05  WS-LINES                PIC 9(03) COMP.
018600     05  FILLER                  PIC X(01).
018700
018800 01  MISC-WS-FLDS.
018900     05  WS-DATE                 PIC 9(08).
019000     05  WS-DATE-X REDEFINES WS-DATE.
019100         10  WS-DATE-CCYY        PIC 9(04).
019200         10  WS-DATE-MM          PIC 9(02).
019300         10  WS-DATE-DD          PIC 9(02).
019400     05  WS-DATE-FROM-OS         PIC 9(06).
019500     05  WS-CENTURY              PIC 9(02) VALUE 20.
019600     05  FILLER                  PIC X(01).
019700
019800 01  FLAGS-AND-SWITCHES.
019900     05  PARM-CARD-SW            PIC X(01) VALUE "N".
020000         88  PARM-CARD-PRESENT   VALUE "Y".
020100     05  PASSES-FILTER-SW        PIC X(01) VALUE "N".
020200         88  PASSES-FILTER       VALUE "Y".
020300     05  FILLER                  PIC X(01).
020400
020500 COPY ABENDREC.
020600
020700 PROCEDURE DIVISION.
020800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020900     PERFORM 150-LOAD-DEPT-TABLE THRU 150-EXIT.
021000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
021100     PERFORM 200-REPORT-ROW THRU 200-EXIT
021200             VARYING WS-SUB FROM WS-DEPT-TAB-COUNT BY -1
021300             UNTIL WS-SUB < 1.
021400     PERFORM 999-CLEANUP THRU 999-EXIT.
021500     MOVE +0 TO RETURN-CODE.
021600     GOBACK.
021700
021800 000-HOUSEKEEPING.
021900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022000     DISPLAY "******** BEGIN JOB DEPTLIST ********".
022100     ACCEPT WS-DATE-FROM-OS FROM DATE.
022200     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
022300     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
022400                              WS-DATE-DD.
022500     MOVE WS-DATE-CCYY TO HDR-CCYY.
022600     MOVE WS-DATE-MM   TO HDR-MM.
022700     MOVE WS-DATE-DD   TO HDR-DD.
022800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022900     MOVE SPACES TO WS-PARM-REC-I.
023000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023100     READ PARMCARD
023200         AT END
023300             MOVE "N" TO PARM-CARD-SW
023400         NOT AT END
023500             MOVE "Y" TO PARM-CARD-SW
023600             MOVE WS-PARM-REC TO WS-PARM-REC-I
023700     END-READ.
023800 000-EXIT.
023900     EXIT.
024000
024100 150-LOAD-DEPT-TABLE.
024200     MOVE "150-LOAD-DEPT-TABLE" TO PARA-NAME.
024300     MOVE 1 TO WS-DEPT-RRN.
024400 150-READ-LOOP.
024500     READ DEPT-MASTER
024600         INVALID KEY
024700         GO TO 150-EXIT.
024800     ADD +1 TO WS-DEPT-TAB-COUNT.
024900     SET DEPT-TAB-IDX TO WS-DEPT-TAB-COUNT.
025000     MOVE DEPT-CODE   TO WS-DEPT-TAB-CODE(DEPT-TAB-IDX).
025100     MOVE DEPT-NAME   TO WS-DEPT-TAB-NAME(DEPT-TAB-IDX).
025200     MOVE DEPT-CAT-ID TO WS-DEPT-TAB-CAT-ID(DEPT-TAB-IDX).
025300     MOVE DEPT-TYPE   TO WS-DEPT-TAB-TYPE(DEPT-TAB-IDX).
025400     MOVE DEPT-STATUS TO WS-DEPT-TAB-STATUS(DEPT-TAB-IDX).
025500     ADD +1 TO WS-DEPT-RRN.
025600     GO TO 150-READ-LOOP.
025700 150-EXIT.
025800     EXIT.
025900
026000*** R13 - CALLED WITH WS-SUB WALKING THE TABLE FROM HIGH TO LOW,
026100*** SO THE REPORT COMES OUT ID-DESCENDING WITHOUT A SORT STEP.
026200 200-REPORT-ROW.
026300     MOVE "200-REPORT-ROW" TO PARA-NAME.
026400     PERFORM 300-APPLY-FILTERS THRU 300-EXIT.
026500     IF PASSES-FILTER
026600         PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT
026700         ADD +1 TO WS-ROWS-LISTED.
026800 200-EXIT.
026900     EXIT.
027000
027100*** R11 - CODE/NAME ARE CONTAINS FILTERS; CAT-ID/TYPE ARE EXACT
027200*** FILTERS; AN ABSENT FILTER IS SKIPPED.  DEFAULT STATUS FILTER
027300*** IS "NOT ZERO" UNLESS THE CARD SUPPLIES AN EXPLICIT DIGIT.
027400 300-APPLY-FILTERS.
027500     MOVE "300-APPLY-FILTERS" TO PARA-NAME.
027600     MOVE "Y" TO PASSES-FILTER-SW.
027700
027800     IF PARM-STATUS-GIVEN
027900         IF WS-DEPT-TAB-STATUS(WS-SUB) NOT = PARM-FILTER-STATUS-N
028000             MOVE "N" TO PASSES-FILTER-SW
028100     ELSE
028200         IF WS-DEPT-TAB-STATUS(WS-SUB) = 0
028300             MOVE "N" TO PASSES-FILTER-SW.
028400     IF NOT PASSES-FILTER
028500         GO TO 300-EXIT.
028600
028700     IF PARM-FILTER-CAT-ID NOT = ZERO
028800        AND WS-DEPT-TAB-CAT-ID(WS-SUB) NOT = PARM-FILTER-CAT-ID
028900         MOVE "N" TO PASSES-FILTER-SW
029000         GO TO 300-EXIT.
029100
029200     IF PARM-FILTER-DEPT-TYPE NOT = ZERO
029300        AND WS-DEPT-TAB-TYPE(WS-SUB) NOT = PARM-FILTER-DEPT-TYPE
029400         MOVE "N" TO PASSES-FILTER-SW
029500         GO TO 300-EXIT.
029600
029700     MOVE WS-DEPT-TAB-CODE(WS-SUB) TO WS-SCAN-HAYSTACK.
029800     MOVE PARM-FILTER-CODE        TO WS-SCAN-NEEDLE.
029900     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
030000     IF NOT WS-SCAN-FOUND
030100         MOVE "N" TO PASSES-FILTER-SW
030200         GO TO 300-EXIT.
030300
030400     MOVE WS-DEPT-TAB-NAME(WS-SUB) TO WS-SCAN-HAYSTACK.
030500     MOVE PARM-FILTER-NAME        TO WS-SCAN-NEEDLE.
030600     PERFORM 410-CHECK-CONTAINS THRU 410-EXIT.
030700     IF NOT WS-SCAN-FOUND
030800         MOVE "N" TO PASSES-FILTER-SW.
030900 300-EXIT.
031000     EXIT.
031100
031200*** SHARED SUBSTRING SCAN -- AN ABSENT (SPACE-FILLED) NEEDLE
031300*** ALWAYS PASSES; STRLTH GIVES THE NEEDLE'S TRIMMED LENGTH.
031400 410-CHECK-CONTAINS.
031500     MOVE "410-CHECK-CONTAINS" TO PARA-NAME.
031600     MOVE "N" TO WS-SCAN-FOUND-SW.
031700     IF WS-SCAN-NEEDLE = SPACES
031800         MOVE "Y" TO WS-SCAN-FOUND-SW
031900         GO TO 410-EXIT.
032000
032100     MOVE WS-SCAN-NEEDLE TO WS-SCAN-NEEDLE-255.
032200     MOVE ZERO TO WS-SCAN-NEEDLE-LTH.
032300     CALL "STRLTH" USING WS-SCAN-NEEDLE-255, WS-SCAN-NEEDLE-LTH.
032400
032500     PERFORM 415-SCAN-LOOP THRU 415-EXIT
032600             VARYING WS-SCAN-POS FROM 1 BY 1
032700             UNTIL WS-SCAN-POS > 41 - WS-SCAN-NEEDLE-LTH
032800                OR WS-SCAN-FOUND.
032900 410-EXIT.
033000     EXIT.
033100
033200 415-SCAN-LOOP.
033300     IF WS-SCAN-HAYSTACK(WS-SCAN-POS : WS-SCAN-NEEDLE-LTH) =
033400        WS-SCAN-NEEDLE(1 : WS-SCAN-NEEDLE-LTH)
033500         MOVE "Y" TO WS-SCAN-FOUND-SW.
033600 415-EXIT.
033700     EXIT.
033800
033900 400-WRITE-DETAIL-LINE.
034000     MOVE "400-WRITE-DETAIL-LINE" TO PARA-NAME.
034100     IF WS-LINES > 50
034200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
034300
034400     MOVE WS-DEPT-TAB-CODE(WS-SUB)   TO DET-CODE-O.
034500     MOVE WS-DEPT-TAB-NAME(WS-SUB)   TO DET-NAME-O.
034600     MOVE WS-DEPT-TAB-CAT-ID(WS-SUB) TO DET-CAT-ID-O.
034700     MOVE WS-DEPT-TAB-TYPE(WS-SUB)   TO DET-DEPT-TYPE-O.
034800     MOVE WS-DEPT-TAB-STATUS(WS-SUB) TO DET-STATUS-O.
034900
035000     WRITE RPT-REC FROM WS-DETAIL-REC
035100         AFTER ADVANCING 1.
035200     ADD +1 TO WS-LINES.
035300 400-EXIT.
035400     EXIT.
035500
035600 600-PAGE-BREAK.
035700     WRITE RPT-REC FROM WS-BLANK-LINE
035800         AFTER ADVANCING NEXT-PAGE.
035900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
036000     MOVE ZERO TO WS-LINES.
036100 600-EXIT.
036200     EXIT.
036300
036400 700-WRITE-PAGE-HDR.
036500     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
036600     WRITE RPT-REC FROM WS-HDR-REC
036700         AFTER ADVANCING TOP-OF-FORM.
036800     WRITE RPT-REC FROM WS-BLANK-LINE
036900         AFTER ADVANCING 1.
037000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
037100     MOVE +4 TO WS-LINES.
037200 700-EXIT.
037300     EXIT.
037400
037500 720-WRITE-COLM-HDR.
037600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
037700     WRITE RPT-REC FROM WS-COLM-HDR-REC
037800         AFTER ADVANCING 1.
037900     WRITE RPT-REC FROM WS-BLANK-LINE
038000         AFTER ADVANCING 1.
038100 720-EXIT.
038200     EXIT.
038300
038400 800-OPEN-FILES.
038500     MOVE "800-OPEN-FILES" TO PARA-NAME.
038600     OPEN INPUT PARMCARD.
038700     OPEN INPUT DEPT-MASTER.
038800     OPEN OUTPUT DPRPT.
038900     OPEN OUTPUT SYSOUT.
039000 800-EXIT.
039100     EXIT.
039200
039300 850-CLOSE-FILES.
039400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039500     CLOSE PARMCARD, DEPT-MASTER, DPRPT, SYSOUT.
039600 850-EXIT.
039700     EXIT.
039800
039900 999-CLEANUP.
040000     MOVE "999-CLEANUP" TO PARA-NAME.
040100     MOVE WS-ROWS-LISTED TO TOT-COUNT-O.
040200     WRITE RPT-REC FROM WS-TOTAL-REC
040300         AFTER ADVANCING 2.
040400
040500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040600
040700     DISPLAY "** DEPARTMENT ROWS ON MASTER **" WS-DEPT-TAB-COUNT.
040800     DISPLAY "** DEPARTMENT ROWS LISTED     **" WS-ROWS-LISTED.
040900     DISPLAY "******** NORMAL END OF JOB DEPTLIST ********".
041000 999-EXIT.
041100     EXIT.
041200
041300 1000-ABEND-RTN.
041400     WRITE SYSOUT-REC FROM ABEND-REC.
041500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041600     DISPLAY "*** ABNORMAL END OF JOB - DEPTLIST ***"
041700         UPON CONSOLE.
041800     DIVIDE ZERO-VAL INTO ONE-VAL.
