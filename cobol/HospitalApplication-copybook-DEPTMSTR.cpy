000100******************************************************************
000200* DCLGEN TABLE(DDS0001.DEPTMSTR)                                 *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(DEPTMSTR))                 *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700* ... RECAST AS A FIXED MASTER RECORD WHEN DEPT-MASTER WAS       *
000800*     MOVED OFF DB2 ONTO A RELATIVE FILE -- SEE DEPTUPDT         *
000900******************************************************************
001000 01  DEPT-MASTER-REC.
001100     05  DEPT-ID                 PIC 9(09).
001200     05  DEPT-CODE               PIC X(20).
001300     05  DEPT-NAME               PIC X(40).
001400     05  DEPT-CAT-ID             PIC 9(09).
001500     05  DEPT-TYPE               PIC 9(02).
001600     05  DEPT-TYPE-X REDEFINES DEPT-TYPE.
001700         10  DEPT-TYPE-MAJOR     PIC 9(01).
001800         10  DEPT-TYPE-MINOR     PIC 9(01).
001900     05  DEPT-STATUS             PIC 9(01).
002000         88  DEPT-DELETED        VALUE 0.
002100         88  DEPT-ACTIVE         VALUE 1.
002200     05  FILLER                  PIC X(30).
