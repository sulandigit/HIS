000100******************************************************************
000200* MEDRX    -- MEDICINE-PRESCRIPTION HEADER AND MEDICINE-ITEM     *
000300*             LINE (OTC / WESTERN ORDERS).  READ SEQUENTIALLY BY *
000400*             CASEUPDT AT STAGE 3 TO BUILD CH-MEDICINE-STR.      *
000500* 051002 LF  MI-NUM REPACKED COMP-3 PER SHOP STD                 *
000600******************************************************************
000700 01  MEDICINE-PRESCRIPTION-REC.
000800     05  MP-ID                   PIC 9(09).
000900     05  MP-REG-ID               PIC 9(09).
001000     05  MP-NAME                 PIC X(40).
001100     05  FILLER                  PIC X(20).
001200
001300 01  MEDICINE-ITEM-REC.
001400     05  MI-PRESCRIPTION-ID      PIC 9(09).
001500     05  MI-DRUG-ID              PIC 9(09).
001600     05  MI-NUM                  PIC 9(5)V9(2) COMP-3.
001700     05  FILLER                  PIC X(15).
