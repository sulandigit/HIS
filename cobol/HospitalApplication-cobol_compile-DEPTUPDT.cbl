000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DEPTUPDT.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE DEPARTMENT MASTER FROM A
001300*          DAILY TRANSACTION FILE OF ADD/CHANGE/DELETE REQUESTS
001400*          KEYED OFF OF THE DEPARTMENT NAME.
001500*
001600*          AN ADD IS REJECTED WHEN THE NAME ALREADY EXISTS ON AN
001700*          ACTIVE ROW.  A DELETE NEVER PHYSICALLY REMOVES THE
001800*          MASTER ROW -- IT ONLY FLIPS THE STATUS BYTE TO ZERO.
001900*
002000******************************************************************
002100*CHANGE-LOG.
002200* 040289 JS  INITIAL VERSION - REQ 4472 - DEPT MAINT BATCH        040289JS
002300* 040289 JS  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      040289JS
002400* 060590 JS  ADDED TRAILER-REC BALANCE CHECK PER AUDIT FINDING    060590JS
002500* 091191 RK  DUP-NAME SCAN NOW AGAINST ACTIVE ROWS ONLY           091191RK
002600* 040692 RK  FIX: CHANGE TXN WAS CLOBBERING DEPT-STATUS - REQ 5821040692RK
002700* 021894 MM  DELETE TXN ACCEPTS MULTIPLE IDS PER RUN              021894MM
002800* 030696 MM  CLEANUP OF UNREACHABLE CODE IN 190-EDIT-TRANSACTION  030696MM
002900* 110297 TO  ADDED COUNTS DISPLAY TO OPERATOR CONSOLE AT EOJ      110297TO
003000* 062498 TO  Y2K REMEDIATION - NO DATE FIELDS ON THIS MASTER      062498TO
003100* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003200* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
003300* 051502 LF  ADDED FILE-STATUS TRAP ON MASTER WRITE/REWRITE       051502LF
003400* 041505 CP  999-CLEANUP WAS LOGGING THE OUT-OF-BALANCE TRAILER   041505CP
003500*            BUT FALLING THROUGH TO NORMAL EOJ - NOW ABENDS SO
003600*            THE BALANCE CHECK ACTUALLY STOPS THE STEP
003700* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS RERUN-REQUESTED
004700            OFF STATUS IS NORMAL-RUN.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT TRANS-FILE
005500         ASSIGN TO UT-S-DPTRANS
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS OFCODE.
005800
005900     SELECT DEPT-MASTER
006000         ASSIGN TO DEPTMSTR
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-DEPT-RRN
006400         FILE STATUS IS DEPT-STATUS-CD.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                  PIC X(130).
007500
007600****** DAILY ADD/CHANGE/DELETE TRANSACTIONS AGAINST THE
007700****** DEPARTMENT MASTER, ONE PER LINE, TRAILER REC LAST
007800 FD  TRANS-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 90 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS WS-TRANSACTION-REC.
008400 01  WS-TRANSACTION-REC          PIC X(90).
008500
008600 FD  DEPT-MASTER
008700     RECORD CONTAINS 121 CHARACTERS
008800     DATA RECORD IS DEPT-MASTER-REC.
008900     COPY DEPTMSTR.
009000
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  OFCODE                  PIC X(02).
009500         88  CODE-READ           VALUE SPACES.
009600         88  NO-MORE-TRANS       VALUE "10".
009700     05  DEPT-STATUS-CD          PIC X(02).
009800         88  DEPT-ROW-FOUND      VALUE "00".
009900         88  DEPT-ROW-NOT-FOUND  VALUE "23".
010000     05  FILLER                  PIC X(01).
010100
010200 01  WS-TRANSACTION-REC-I.
010300     05  TRN-ACTION              PIC X(01).
010400         88  TRN-IS-ADD          VALUE "A".
010500         88  TRN-IS-CHANGE       VALUE "C".
010600         88  TRN-IS-DELETE       VALUE "D".
010700         88  TRN-IS-TRAILER      VALUE "T".
010800     05  TRN-DEPT-ID              PIC 9(09).
010900     05  TRN-DEPT-CODE            PIC X(20).
011000     05  TRN-DEPT-NAME            PIC X(40).
011100     05  TRN-DEPT-CAT-ID          PIC 9(09).
011200     05  TRN-DEPT-TYPE            PIC 9(02).
011300     05  FILLER                   PIC X(08).
011400
011500 01  WS-TRAILER-REC.
011600     05  FILLER                  PIC X(01).
011700     05  IN-RECORD-COUNT         PIC 9(09).
011800     05  IN-RECORD-COUNT-X REDEFINES IN-RECORD-COUNT
011900                                 PIC X(09).
012000     05  FILLER                  PIC X(80).
012100
012200 01  WS-DEPT-TABLE.
012300     05  WS-DEPT-TAB-ROW OCCURS 2000 TIMES
012400                         INDEXED BY DEPT-TAB-IDX.
012500         10  WS-DEPT-TAB-NAME     PIC X(40).
012600         10  WS-DEPT-TAB-STATUS   PIC 9(01).
012700         10  FILLER               PIC X(01).
012800
012900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013000     05  WS-DEPT-RRN             PIC 9(09) COMP.
013100     05  RECORDS-READ            PIC 9(07) COMP.
013200     05  RECORDS-ADDED           PIC 9(07) COMP.
013300     05  RECORDS-CHANGED         PIC 9(07) COMP.
013400     05  RECORDS-DELETED         PIC 9(07) COMP.
013500     05  RECORDS-REJECTED        PIC 9(07) COMP.
013600     05  WS-DEPT-TAB-COUNT       PIC 9(05) COMP.
013700     05  WS-DEPT-HIGH-ID         PIC 9(09) COMP.
013800     05  WS-SUB                  PIC 9(05) COMP.
013900     05  FILLER                  PIC X(01).
014000
014100 01  MISC-WS-FLDS.
014200     05  WS-DATE                 PIC 9(08).
014300     05  WS-DATE-X REDEFINES WS-DATE.
014400         10  WS-DATE-CCYY        PIC 9(04).
014500         10  WS-DATE-MM          PIC 9(02).
014600         10  WS-DATE-DD          PIC 9(02).
014700     05  WS-DATE-FROM-OS         PIC 9(06).
014800     05  WS-CENTURY              PIC 9(02) VALUE 20.
014900     05  FILLER                  PIC X(01).
015000
015100 01  FLAGS-AND-SWITCHES.
015200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015300         88  NO-MORE-DATA        VALUE "N".
015400     05  DUP-FOUND-SW            PIC X(01) VALUE "N".
015500         88  DUPLICATE-FOUND     VALUE "Y".
015600     05  FILLER                  PIC X(01).
015700
015800 COPY ABENDREC.
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 150-LOAD-MASTER-TABLE THRU 150-EXIT.
016300     PERFORM 100-MAINLINE THRU 100-EXIT
016400             UNTIL NO-MORE-DATA OR TRN-IS-TRAILER.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE +0 TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB DEPTUPDT ********".
017200     ACCEPT WS-DATE-FROM-OS FROM DATE.
017300     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
017400     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
017500                              WS-DATE-DD.
017600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017800     PERFORM 900-READ-TRANS THRU 900-EXIT.
017900     IF NO-MORE-DATA
018000         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
018100         GO TO 1000-ABEND-RTN.
018200 000-EXIT.
018300     EXIT.
018400
018500*** LOADS THE WHOLE ACTIVE/INACTIVE MASTER INTO AN IN-CORE TABLE
018600*** SO 190-EDIT-TRANSACTION CAN SCAN FOR A DUPLICATE NAME
018700*** WITHOUT RE-READING THE RELATIVE FILE.
018800 150-LOAD-MASTER-TABLE.
018900     MOVE "150-LOAD-MASTER-TABLE" TO PARA-NAME.
019000     MOVE ZERO TO WS-DEPT-TAB-COUNT WS-DEPT-HIGH-ID.
019100     MOVE 1 TO WS-DEPT-RRN.
019200 150-READ-LOOP.
019300     READ DEPT-MASTER
019400         INVALID KEY
019500         GO TO 150-EXIT.
019600     ADD +1 TO WS-DEPT-TAB-COUNT.
019700     SET DEPT-TAB-IDX TO WS-DEPT-TAB-COUNT.
019800     MOVE DEPT-NAME   TO WS-DEPT-TAB-NAME(DEPT-TAB-IDX).
019900     MOVE DEPT-STATUS TO WS-DEPT-TAB-STATUS(DEPT-TAB-IDX).
020000     IF DEPT-ID > WS-DEPT-HIGH-ID
020100         MOVE DEPT-ID TO WS-DEPT-HIGH-ID.
020200     ADD +1 TO WS-DEPT-RRN.
020300     GO TO 150-READ-LOOP.
020400 150-EXIT.
020500     EXIT.
020600
020700 100-MAINLINE.
020800     MOVE "100-MAINLINE" TO PARA-NAME.
020900     MOVE WS-TRANSACTION-REC TO WS-TRANSACTION-REC-I.
021000     ADD +1 TO RECORDS-READ.
021100     IF TRN-IS-TRAILER
021200         MOVE WS-TRANSACTION-REC TO WS-TRAILER-REC
021300         GO TO 100-EXIT.
021400
021500     PERFORM 190-EDIT-TRANSACTION THRU 190-EXIT.
021600     IF DUPLICATE-FOUND
021700         GO TO 100-READ-NEXT.
021800
021900     IF TRN-IS-ADD
022000         PERFORM 200-ADD-MASTER-RECORD THRU 200-EXIT
022100     ELSE
022200     IF TRN-IS-CHANGE
022300         PERFORM 300-CHANGE-MASTER-RECORD THRU 300-EXIT
022400     ELSE
022500     IF TRN-IS-DELETE
022600         PERFORM 400-DELETE-MASTER-RECORD THRU 400-EXIT
022700     ELSE
022800         ADD +1 TO RECORDS-REJECTED.
022900
023000 100-READ-NEXT.
023100     PERFORM 900-READ-TRANS THRU 900-EXIT.
023200 100-EXIT.
023300     EXIT.
023400
023500*** R8 - DUPLICATE-KEY REJECTION ON CREATE, EXACT NAME MATCH.
023600 190-EDIT-TRANSACTION.
023700     MOVE "190-EDIT-TRANSACTION" TO PARA-NAME.
023800     MOVE "N" TO DUP-FOUND-SW.
023900     IF NOT TRN-IS-ADD
024000         GO TO 190-EXIT.
024100
024200     PERFORM 195-SCAN-FOR-DUP THRU 195-EXIT
024300             VARYING WS-SUB FROM 1 BY 1
024400             UNTIL WS-SUB > WS-DEPT-TAB-COUNT.
024500
024600     IF DUPLICATE-FOUND
024700         ADD +1 TO RECORDS-REJECTED.
024800 190-EXIT.
024900     EXIT.
025000
025100 195-SCAN-FOR-DUP.
025200     IF WS-DEPT-TAB-NAME(WS-SUB) = TRN-DEPT-NAME
025300        AND WS-DEPT-TAB-STATUS(WS-SUB) NOT = 0
025400         MOVE "Y" TO DUP-FOUND-SW.
025500 195-EXIT.
025600     EXIT.
025700
025800 200-ADD-MASTER-RECORD.
025900     MOVE "200-ADD-MASTER-RECORD" TO PARA-NAME.
026000     ADD +1 TO WS-DEPT-HIGH-ID.
026100     MOVE WS-DEPT-HIGH-ID TO DEPT-ID WS-DEPT-RRN.
026200     MOVE TRN-DEPT-CODE       TO DEPT-CODE.
026300     MOVE TRN-DEPT-NAME       TO DEPT-NAME.
026400     MOVE TRN-DEPT-CAT-ID     TO DEPT-CAT-ID.
026500     MOVE TRN-DEPT-TYPE       TO DEPT-TYPE.
026600     MOVE 1                   TO DEPT-STATUS.
026700
026800     WRITE DEPT-MASTER-REC
026900         INVALID KEY
027000             MOVE "** PROBLEM WRITING DEPT-MASTER" TO
027100                  ABEND-REASON
027200             MOVE DEPT-STATUS-CD TO EXPECTED-VAL
027300             GO TO 1000-ABEND-RTN
027400     END-WRITE.
027500
027600     ADD +1 TO WS-DEPT-TAB-COUNT.
027700     SET DEPT-TAB-IDX TO WS-DEPT-TAB-COUNT.
027800     MOVE DEPT-NAME   TO WS-DEPT-TAB-NAME(DEPT-TAB-IDX).
027900     MOVE DEPT-STATUS TO WS-DEPT-TAB-STATUS(DEPT-TAB-IDX).
028000     ADD +1 TO RECORDS-ADDED.
028100 200-EXIT.
028200     EXIT.
028300
028400*** R10 - UPDATE NEVER TOUCHES DEPT-STATUS.
028500 300-CHANGE-MASTER-RECORD.
028600     MOVE "300-CHANGE-MASTER-RECORD" TO PARA-NAME.
028700     MOVE TRN-DEPT-ID TO WS-DEPT-RRN.
028800     READ DEPT-MASTER
028900         INVALID KEY
029000             ADD +1 TO RECORDS-REJECTED
029100             GO TO 300-EXIT.
029200
029300     MOVE TRN-DEPT-CODE       TO DEPT-CODE.
029400     MOVE TRN-DEPT-NAME       TO DEPT-NAME.
029500     MOVE TRN-DEPT-CAT-ID     TO DEPT-CAT-ID.
029600     MOVE TRN-DEPT-TYPE       TO DEPT-TYPE.
029700
029800     REWRITE DEPT-MASTER-REC
029900         INVALID KEY
030000             MOVE "** PROBLEM REWRITING DEPT-MASTER" TO
030100                  ABEND-REASON
030200             GO TO 1000-ABEND-RTN
030300     END-REWRITE.
030400     ADD +1 TO RECORDS-CHANGED.
030500 300-EXIT.
030600     EXIT.
030700
030800*** R9 - SOFT DELETE ONLY, NO PHYSICAL REMOVAL.
030900 400-DELETE-MASTER-RECORD.
031000     MOVE "400-DELETE-MASTER-RECORD" TO PARA-NAME.
031100     MOVE TRN-DEPT-ID TO WS-DEPT-RRN.
031200     READ DEPT-MASTER
031300         INVALID KEY
031400             ADD +1 TO RECORDS-REJECTED
031500             GO TO 400-EXIT.
031600
031700     MOVE 0 TO DEPT-STATUS.
031800     REWRITE DEPT-MASTER-REC
031900         INVALID KEY
032000             MOVE "** PROBLEM SOFT-DELETING DEPT-MASTER" TO
032100                  ABEND-REASON
032200             GO TO 1000-ABEND-RTN
032300     END-REWRITE.
032400     ADD +1 TO RECORDS-DELETED.
032500 400-EXIT.
032600     EXIT.
032700
032800 800-OPEN-FILES.
032900     MOVE "800-OPEN-FILES" TO PARA-NAME.
033000     OPEN INPUT TRANS-FILE.
033100     OPEN OUTPUT SYSOUT.
033200     OPEN I-O DEPT-MASTER.
033300 800-EXIT.
033400     EXIT.
033500
033600 850-CLOSE-FILES.
033700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033800     CLOSE TRANS-FILE, SYSOUT, DEPT-MASTER.
033900 850-EXIT.
034000     EXIT.
034100
034200 900-READ-TRANS.
034300     MOVE "900-READ-TRANS" TO PARA-NAME.
034400     READ TRANS-FILE
034500         AT END
034600             MOVE "N" TO MORE-DATA-SW
034700             GO TO 900-EXIT
034800     END-READ.
034900 900-EXIT.
035000     EXIT.
035100
035200 999-CLEANUP.
035300     MOVE "999-CLEANUP" TO PARA-NAME.
035400     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
035500         MOVE "** INPUT FILE OUT OF BALANCE" TO ABEND-REASON
035600         MOVE RECORDS-READ     TO ACTUAL-VAL
035700         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
035800         WRITE SYSOUT-REC FROM ABEND-REC
035900         GO TO 1000-ABEND-RTN.
036000
036100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036200
036300     DISPLAY "** TRANSACTIONS READ    **" RECORDS-READ.
036400     DISPLAY "** RECORDS ADDED        **" RECORDS-ADDED.
036500     DISPLAY "** RECORDS CHANGED      **" RECORDS-CHANGED.
036600     DISPLAY "** RECORDS DELETED      **" RECORDS-DELETED.
036700     DISPLAY "** TRANSACTIONS REJECTED**" RECORDS-REJECTED.
036800     DISPLAY "******** NORMAL END OF JOB DEPTUPDT ********".
036900 999-EXIT.
037000     EXIT.
037100
037200 1000-ABEND-RTN.
037300     WRITE SYSOUT-REC FROM ABEND-REC.
037400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037500     DISPLAY "*** ABNORMAL END OF JOB - DEPTUPDT ***"
037600         UPON CONSOLE.
037700     DIVIDE ZERO-VAL INTO ONE-VAL.
