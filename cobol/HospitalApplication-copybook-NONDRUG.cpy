000100******************************************************************
000200* DCLGEN TABLE(DDS0001.NONDRUG)                                  *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(NONDRUG))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700* ... RECAST AS A FIXED MASTER RECORD WHEN NONDRUG-MASTER WAS    *
000800*     MOVED OFF DB2 ONTO A RELATIVE FILE -- SEE NDMUPDT          *
000900******************************************************************
001000 01  NONDRUG-MASTER-REC.
001100     05  ND-ID                   PIC 9(09).
001200     05  ND-CODE                 PIC X(20).
001300     05  ND-NAME                 PIC X(40).
001400     05  ND-MNEMONIC             PIC X(20).
001500     05  ND-RECORD-TYPE          PIC X(02).
001600         88  ND-IS-CHECK         VALUE "CK".
001700         88  ND-IS-TEST          VALUE "TS".
001800         88  ND-IS-DISPOSITION   VALUE "DP".
001900     05  ND-DEPT-ID              PIC 9(09).
002000     05  ND-STATUS               PIC 9(01).
002100         88  ND-DELETED          VALUE 0.
002200         88  ND-ACTIVE           VALUE 1.
002300     05  ND-CREATE-DATE          PIC 9(08).
002400     05  ND-CREATE-DATE-X REDEFINES ND-CREATE-DATE.
002500         10  ND-CREATE-CCYY      PIC 9(04).
002600         10  ND-CREATE-MM        PIC 9(02).
002700         10  ND-CREATE-DD        PIC 9(02).
002800     05  FILLER                  PIC X(30).
