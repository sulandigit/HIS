000100******************************************************************
000200* DCLGEN TABLE(DDS0001.REGRANK)                                  *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(REGRANK))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... RECAST AS A FIXED MASTER RECORD WHEN REGRANK-MASTER WAS    *
000700*     MOVED OFF DB2 ONTO A RELATIVE FILE -- SEE RNKUPDT          *
000800* 051002 LF  RANK-PRICE REPACKED COMP-3 PER SHOP STD - NO FIELD  *
000900*            WAS EVER STORED ZONED ON THIS MASTER UNDER DB2      *
001000******************************************************************
001100 01  REGRANK-MASTER-REC.
001200     05  RANK-ID                 PIC 9(09).
001300     05  RANK-CODE               PIC X(20).
001400     05  RANK-CODE-X REDEFINES RANK-CODE.
001500         10  RANK-CODE-PFX       PIC X(04).
001600         10  RANK-CODE-SFX       PIC X(16).
001700     05  RANK-NAME               PIC X(40).
001800     05  RANK-PRICE              PIC S9(7)V9(2) COMP-3.
001900     05  RANK-SEQ-NO             PIC 9(05).
002000     05  RANK-STATUS             PIC 9(01).
002100         88  RANK-DELETED        VALUE 0.
002200         88  RANK-ACTIVE         VALUE 1.
002300     05  FILLER                  PIC X(25).
