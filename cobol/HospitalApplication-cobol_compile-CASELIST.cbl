000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CASELIST.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/89.
000600 DATE-COMPILED. 06/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE CASE HISTORY LISTING FOR A
001300*          SINGLE PATIENT.  A SELECTION CARD ON PARMCARD GIVES THE
001400*          PATIENT-ID AND, OPTIONALLY, A STATUS DIGIT TO RESTRICT
001500*          THE LISTING TO CASE HISTORIES AT A GIVEN STAGE.
001600*
001700*          CASE-HISTORY-MASTER HOLDS NO PATIENT-ID FILTER OF ITS
001800*          OWN FOR THIS PURPOSE -- EACH CASE HISTORY ROW IS TIED
001900*          BACK TO ITS PATIENT BY JOINING CH-REG-ID AGAINST THE
002000*          REGISTRATION MASTER AND READING REG-PAT-ID THERE, NOT
002100*          BY COMPARING CH-PATIENT-ID DIRECTLY.  SEE 220-RESOLVE-
002200*          PATIENT-ID.  DO NOT SHORT-CUT THIS BY FILTERING ON
002300*          CH-PATIENT-ID EVEN THOUGH THE FIELD IS ON THE RECORD --
002400*          THE ON-LINE SYSTEM DOES THE LOOKUP THE LONG WAY AND WE
002500*          MATCH IT SO COUNTS TIE OUT.
002600*
002700*          THE REPORT IS PRODUCED NEWEST-FIRST BY CH-CREATE-DATE.
002800*          THE MATCHING ROWS ARE PULLED INTO A SMALL WORK TABLE
002900*          AND RUN THROUGH A DESCENDING INSERTION SORT IN 500-
003000*          SORT-BY-CREATE-DATE -- NO SORT VERB, NO SORT STEP.
003100*
003200******************************************************************
003300*CHANGE-LOG.
003400* 061489 RK  INITIAL VERSION - REQ 4601 - CASE HISTORY LISTING    061489RK
003500* 061489 RK  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      061489RK
003600* 071289 RK  ADDED STATUS FILTER CARD FIELD, PATIENT-ID REQUIRED  071289RK
003700* 091590 JS  PATIENT-ID NOW RESOLVED VIA REGISTRATION JOIN, NOT   091590JS
003800*            CH-PATIENT-ID DIRECT COMPARE - MATCHES ON-LINE LOGIC
003900* 030293 MM  ADDED DESCENDING SORT BY CREATE-DATE, WAS UNSORTED   030293MM
004000* 112196 TO  PAGE-BREAK LOGIC ADDED - REPORT WAS RUNNING OFF FORM 112196TO
004100* 062498 TO  Y2K REMEDIATION - CREATE-DATE PRINTED AS CCYY-MM-DD  062498TO
004200* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
004300* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
004400* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS RERUN-REQUESTED
005400            OFF STATUS IS NORMAL-RUN.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800         ASSIGN TO UT-S-SYSOUT
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PARMCARD
006200         ASSIGN TO UT-S-CHPARM
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS OFCODE.
006500
006600     SELECT CHRPT
006700         ASSIGN TO UT-S-CHRPT
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OFCODE.
007000
007100     SELECT CASEHIST-MASTER
007200         ASSIGN TO CASEMSTR
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS DYNAMIC
007500         RELATIVE KEY IS WS-CH-RRN
007600         FILE STATUS IS CH-STATUS-CD.
007700
007800     SELECT REGISTRATION-MASTER
007900         ASSIGN TO REGMSTR
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS DYNAMIC
008200         RELATIVE KEY IS WS-REG-RRN
008300         FILE STATUS IS REG-STATUS-CD.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                  PIC X(130).
009400
009500****** ONE REQUIRED SELECTION-CRITERIA CARD.  PATIENT-ID MUST BE
009600****** SUPPLIED; STATUS DIGIT IS OPTIONAL (OMITTED MEANS ALL
009700****** STAGES FOR THAT PATIENT ARE LISTED).
009800 FD  PARMCARD
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS WS-PARM-REC.
010400 01  WS-PARM-REC                 PIC X(80).
010500
010600 FD  CHRPT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 132 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RPT-REC.
011200 01  RPT-REC                     PIC X(132).
011300
011400 FD  CASEHIST-MASTER
011500     RECORD CONTAINS 3147 CHARACTERS
011600     DATA RECORD IS CASEHIST-MASTER-REC.
011700     COPY CASEHIST.
011800
011900 FD  REGISTRATION-MASTER
012000     RECORD CONTAINS 49 CHARACTERS
012100     DATA RECORD IS REGISTRATION-MASTER-REC.
012200     COPY REGMSTR.
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  OFCODE                  PIC X(02).
012800         88  CODE-READ           VALUE SPACES.
012900         88  NO-MORE-TRANS       VALUE "10".
013000     05  CH-STATUS-CD            PIC X(02).
013100         88  CH-ROW-FOUND        VALUE "00".
013200     05  REG-STATUS-CD           PIC X(02).
013300         88  REG-ROW-FOUND       VALUE "00".
013400     05  FILLER                  PIC X(01).
013500
013600 01  WS-PARM-REC-I.
013700     05  PARM-FILTER-PAT-ID      PIC 9(09).
013800     05  PARM-FILTER-STATUS      PIC X(01).
013900         88  PARM-STATUS-GIVEN   VALUE "0" THRU "9".
014000     05  PARM-FILTER-STATUS-N REDEFINES PARM-FILTER-STATUS
014100                                 PIC 9(01).
014200     05  FILLER                  PIC X(70).
014300
014400*** R7 - WHOLE CASE HISTORY MASTER READ INTO CORE, SCANNED ROW BY
014500*** ROW AGAINST THE REGISTRATION JOIN, SINCE CH-REG-ID IS THE
014600*** ONLY KEY ON THE FILE AND THERE IS NO PATIENT-ID INDEX.
014700 01  WS-CH-TABLE.
014800     05  WS-CH-TAB-ROW OCCURS 3000 TIMES
014900                       INDEXED BY CH-TAB-IDX.
015000         10  WS-CH-TAB-REG-ID     PIC 9(09).
015100         10  WS-CH-TAB-STATUS     PIC 9(01).
015200         10  WS-CH-TAB-CREATE-DT  PIC 9(08).
015300         10  FILLER               PIC X(01).
015400
015500 01  WS-REG-TABLE.
015600     05  WS-REG-TAB-ROW OCCURS 3000 TIMES
015700                        INDEXED BY REG-TAB-IDX.
015800         10  WS-REG-TAB-ID        PIC 9(09).
015900         10  WS-REG-TAB-PAT-ID    PIC 9(09).
016000         10  FILLER               PIC X(01).
016100
016200*** MATCHING ROWS ARE COPIED HERE BEFORE THE SORT SO THE SORT
016300*** PASS DOES NOT HAVE TO RE-APPLY THE FILTERS ON EVERY COMPARE.
016400 01  WS-RESULT-TABLE.
016500     05  WS-RESULT-ROW OCCURS 3000 TIMES
016600                       INDEXED BY RESULT-TAB-IDX.
016700         10  WS-RESULT-REG-ID     PIC 9(09).
016800         10  WS-RESULT-PAT-ID     PIC 9(09).
016900         10  WS-RESULT-STATUS     PIC 9(01).
017000         10  WS-RESULT-CREATE-DT  PIC 9(08).
017100         10  FILLER               PIC X(01).
017200
017300 01  WS-SORT-HOLD.
017400     05  WS-SORT-HOLD-REG-ID      PIC 9(09).
017500     05  WS-SORT-HOLD-PAT-ID      PIC 9(09).
017600     05  WS-SORT-HOLD-STATUS      PIC 9(01).
017700     05  WS-SORT-HOLD-CREATE-DT   PIC 9(08).
017800     05  FILLER                   PIC X(01).
017900
018000 01  WS-HDR-REC.
018100     05  FILLER                  PIC X(01) VALUE " ".
018200     05  FILLER                  PIC X(25) VALUE
018300         "CASE HISTORY LISTING".
018400     05  FILLER                  PIC X(13) VALUE
018500         "PATIENT-ID: ".
018600     05  HDR-PAT-ID-O            PIC 9(09).
018700     05  FILLER                  PIC X(01) VALUE SPACES.
018800     05  HDR-DATE.
018900         10  HDR-CCYY            PIC 9(04).
019000         10  DASH-1              PIC X(01) VALUE "-".
019100         10  HDR-MM              PIC 9(02).
019200         10  DASH-2              PIC X(01) VALUE "-".
019300         10  HDR-DD              PIC 9(02).
019400     05  FILLER                  PIC X(38) VALUE SPACES.
019500
019600 01  WS-COLM-HDR-REC.
019700     05  FILLER                  PIC X(13) VALUE "REG-ID".
019800     05  FILLER                  PIC X(13) VALUE "PATIENT-ID".
019900     05  FILLER                  PIC X(04) VALUE "ST".
020000     05  FILLER                  PIC X(04) VALUE SPACES.
020100     05  FILLER                  PIC X(12) VALUE "CREATE-DATE".
020200
020300 01  WS-DETAIL-REC.
020400     05  DET-REG-ID-O            PIC 9(09).
020500     05  FILLER                  PIC X(04) VALUE SPACES.
020600     05  DET-PAT-ID-O            PIC 9(09).
020700     05  FILLER                  PIC X(04) VALUE SPACES.
020800     05  DET-STATUS-O            PIC 9(01).
020900     05  FILLER                  PIC X(03) VALUE SPACES.
021000     05  DET-CREATE-DATE-O.
021100         10  DET-CCYY-O          PIC 9(04).
021200         10  FILLER              PIC X(01) VALUE "-".
021300         10  DET-MM-O            PIC 9(02).
021400         10  FILLER              PIC X(01) VALUE "-".
021500         10  DET-DD-O            PIC 9(02).
021600     05  FILLER                  PIC X(84) VALUE SPACES.
021700
021800 01  WS-TOTAL-REC.
021900     05  FILLER                  PIC X(32) VALUE
022000         "TOTAL CASE HISTORIES LISTED:".
022100     05  TOT-COUNT-O             PIC 9(05).
022200     05  FILLER                  PIC X(95) VALUE SPACES.
022300
022400 01  WS-BLANK-LINE.
022500     05  FILLER                  PIC X(132) VALUE SPACES.
022600
022700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022800     05  WS-CH-RRN               PIC 9(09) COMP.
022900     05  WS-REG-RRN              PIC 9(09) COMP.
023000     05  WS-CH-TAB-COUNT         PIC 9(05) COMP.
023100     05  WS-REG-TAB-COUNT        PIC 9(05) COMP.
023200     05  WS-RESULT-COUNT         PIC 9(05) COMP.
023300     05  WS-ROWS-LISTED          PIC 9(05) COMP.
023400     05  WS-SUB                  PIC 9(05) COMP.
023500     05  WS-OUT-SUB               PIC 9(05) COMP.
023600     05  WS-IN-SUB                PIC 9(05) COMP.
023700     05  WS-LINES                PIC 9(03) COMP.
023800     05  FILLER                  PIC X(01).
023900
024000 01  MISC-WS-FLDS.
024100     05  WS-DATE                 PIC 9(08).
024200     05  WS-DATE-X REDEFINES WS-DATE.
024300         10  WS-DATE-CCYY        PIC 9(04).
024400         10  WS-DATE-MM          PIC 9(02).
024500         10  WS-DATE-DD          PIC 9(02).
024600     05  WS-DATE-FROM-OS         PIC 9(06).
024700     05  WS-CENTURY              PIC 9(02) VALUE 20.
024800     05  WS-FOUND-PAT-ID         PIC 9(09).
024900     05  FILLER                  PIC X(01).
025000
025100 01  FLAGS-AND-SWITCHES.
025200     05  PARM-CARD-SW            PIC X(01) VALUE "N".
025300         88  PARM-CARD-PRESENT   VALUE "Y".
025400     05  PASSES-FILTER-SW        PIC X(01) VALUE "N".
025500         88  PASSES-FILTER       VALUE "Y".
025600     05  REG-FOUND-SW            PIC X(01) VALUE "N".
025700         88  REG-WAS-FOUND       VALUE "Y".
025800     05  FILLER                  PIC X(01).
025900
026000 COPY ABENDREC.
026100
026200 PROCEDURE DIVISION.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 150-LOAD-REG-TABLE THRU 150-EXIT.
026500     PERFORM 160-LOAD-CH-TABLE THRU 160-EXIT.
026600     PERFORM 200-FIND-PATIENT-REGS THRU 200-EXIT
026700             VARYING WS-SUB FROM 1 BY 1
026800             UNTIL WS-SUB > WS-CH-TAB-COUNT.
026900     PERFORM 500-SORT-BY-CREATE-DATE THRU 500-EXIT.
027000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
027100     PERFORM 600-PRINT-DETAIL THRU 600-EXIT
027200             VARYING WS-SUB FROM 1 BY 1
027300             UNTIL WS-SUB > WS-RESULT-COUNT.
027400     PERFORM 999-CLEANUP THRU 999-EXIT.
027500     MOVE +0 TO RETURN-CODE.
027600     GOBACK.
027700
027800 000-HOUSEKEEPING.
027900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028000     DISPLAY "******** BEGIN JOB CASELIST ********".
028100     ACCEPT WS-DATE-FROM-OS FROM DATE.
028200     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
028300     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
028400                              WS-DATE-DD.
028500     MOVE WS-DATE-CCYY TO HDR-CCYY.
028600     MOVE WS-DATE-MM   TO HDR-MM.
028700     MOVE WS-DATE-DD   TO HDR-DD.
028800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028900     MOVE SPACES TO WS-PARM-REC-I.
029000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029100     READ PARMCARD
029200         AT END
029300             MOVE "N" TO PARM-CARD-SW
029400         NOT AT END
029500             MOVE "Y" TO PARM-CARD-SW
029600             MOVE WS-PARM-REC TO WS-PARM-REC-I
029700     END-READ.
029800     MOVE PARM-FILTER-PAT-ID TO HDR-PAT-ID-O.
029900 000-EXIT.
030000     EXIT.
030100
030200 150-LOAD-REG-TABLE.
030300     MOVE "150-LOAD-REG-TABLE" TO PARA-NAME.
030400     MOVE 1 TO WS-REG-RRN.
030500 150-READ-LOOP.
030600     READ REGISTRATION-MASTER
030700         INVALID KEY
030800         GO TO 150-EXIT.
030900     ADD +1 TO WS-REG-TAB-COUNT.
031000     SET REG-TAB-IDX TO WS-REG-TAB-COUNT.
031100     MOVE REG-ID      TO WS-REG-TAB-ID(REG-TAB-IDX).
031200     MOVE REG-PAT-ID  TO WS-REG-TAB-PAT-ID(REG-TAB-IDX).
031300     ADD +1 TO WS-REG-RRN.
031400     GO TO 150-READ-LOOP.
031500 150-EXIT.
031600     EXIT.
031700
031800 160-LOAD-CH-TABLE.
031900     MOVE "160-LOAD-CH-TABLE" TO PARA-NAME.
032000     MOVE 1 TO WS-CH-RRN.
032100 160-READ-LOOP.
032200     READ CASEHIST-MASTER
032300         INVALID KEY
032400         GO TO 160-EXIT.
032500     ADD +1 TO WS-CH-TAB-COUNT.
032600     SET CH-TAB-IDX TO WS-CH-TAB-COUNT.
032700     MOVE CH-REG-ID      TO WS-CH-TAB-REG-ID(CH-TAB-IDX).
032800     MOVE CH-STATUS      TO WS-CH-TAB-STATUS(CH-TAB-IDX).
032900     MOVE CH-CREATE-DATE TO WS-CH-TAB-CREATE-DT(CH-TAB-IDX).
033000     ADD +1 TO WS-CH-RRN.
033100     GO TO 160-READ-LOOP.
033200 160-EXIT.
033300     EXIT.
033400
033500*** R7 - PATIENT-ID FOR EACH CASE HISTORY ROW IS RESOLVED BY
033600*** JOINING CH-REG-ID AGAINST THE IN-CORE REGISTRATION TABLE, NOT
033700*** BY A DIRECT CH-PATIENT-ID COMPARE - SEE REMARKS ABOVE.
033800 200-FIND-PATIENT-REGS.
033900     MOVE "200-FIND-PATIENT-REGS" TO PARA-NAME.
034000     PERFORM 220-RESOLVE-PATIENT-ID THRU 220-EXIT.
034100     IF NOT REG-WAS-FOUND
034200         GO TO 200-EXIT.
034300
034400     PERFORM 300-APPLY-FILTERS THRU 300-EXIT.
034500     IF PASSES-FILTER
034600         ADD +1 TO WS-RESULT-COUNT
034700         SET RESULT-TAB-IDX TO WS-RESULT-COUNT
034800         MOVE WS-CH-TAB-REG-ID(WS-SUB)
034900                             TO WS-RESULT-REG-ID(RESULT-TAB-IDX)
035000         MOVE WS-FOUND-PAT-ID
035100                             TO WS-RESULT-PAT-ID(RESULT-TAB-IDX)
035200         MOVE WS-CH-TAB-STATUS(WS-SUB)
035300                             TO WS-RESULT-STATUS(RESULT-TAB-IDX)
035400         MOVE WS-CH-TAB-CREATE-DT(WS-SUB)
035500                         TO WS-RESULT-CREATE-DT(RESULT-TAB-IDX).
035600 200-EXIT.
035700     EXIT.
035800
035900 220-RESOLVE-PATIENT-ID.
036000     MOVE "220-RESOLVE-PATIENT-ID" TO PARA-NAME.
036100     MOVE "N" TO REG-FOUND-SW.
036200     MOVE ZERO TO WS-FOUND-PAT-ID.
036300     PERFORM 225-SCAN-REG-ROWS THRU 225-EXIT
036400             VARYING REG-TAB-IDX FROM 1 BY 1
036500             UNTIL REG-TAB-IDX > WS-REG-TAB-COUNT
036600                OR REG-WAS-FOUND.
036700 220-EXIT.
036800     EXIT.
036900
037000 225-SCAN-REG-ROWS.
037100     IF WS-REG-TAB-ID(REG-TAB-IDX) = WS-CH-TAB-REG-ID(WS-SUB)
037200         MOVE "Y" TO REG-FOUND-SW
037300         MOVE WS-REG-TAB-PAT-ID(REG-TAB-IDX) TO WS-FOUND-PAT-ID.
037400 225-EXIT.
037500     EXIT.
037600
037700*** R7 - PATIENT-ID FILTER IS REQUIRED ON THE CARD; STATUS DIGIT
037800*** IS OPTIONAL AND, WHEN OMITTED, EVERY STAGE FOR THE PATIENT
037900*** IS LISTED.
038000 300-APPLY-FILTERS.
038100     MOVE "300-APPLY-FILTERS" TO PARA-NAME.
038200     MOVE "Y" TO PASSES-FILTER-SW.
038300
038400     IF WS-FOUND-PAT-ID NOT = PARM-FILTER-PAT-ID
038500         MOVE "N" TO PASSES-FILTER-SW
038600         GO TO 300-EXIT.
038700
038800     IF PARM-STATUS-GIVEN
038900        AND WS-CH-TAB-STATUS(WS-SUB) NOT = PARM-FILTER-STATUS-N
039000         MOVE "N" TO PASSES-FILTER-SW.
039100 300-EXIT.
039200     EXIT.
039300
039400*** R7 - DESCENDING INSERTION SORT OVER THE RESULT TABLE BY
039500*** CREATE-DATE SO THE REPORT COMES OUT NEWEST-FIRST.  THE TABLE
039600*** IS SMALL (ONE PATIENT'S CASE HISTORIES) SO THIS RUNS IN
039700*** CORE WITHOUT A SORT STEP.
039800 500-SORT-BY-CREATE-DATE.
039900     MOVE "500-SORT-BY-CREATE-DATE" TO PARA-NAME.
040000     IF WS-RESULT-COUNT < 2
040100         GO TO 500-EXIT.
040200     PERFORM 510-OUTER-PASS THRU 510-EXIT
040300             VARYING WS-OUT-SUB FROM 2 BY 1
040400             UNTIL WS-OUT-SUB > WS-RESULT-COUNT.
040500 500-EXIT.
040600     EXIT.
040700
040800 510-OUTER-PASS.
040900     SET RESULT-TAB-IDX TO WS-OUT-SUB.
041000     MOVE WS-RESULT-ROW(RESULT-TAB-IDX) TO WS-SORT-HOLD.
041100     COMPUTE WS-IN-SUB = WS-OUT-SUB - 1.
041200     IF WS-IN-SUB > 0
041300         SET RESULT-TAB-IDX TO WS-IN-SUB.
041400     PERFORM 520-SHIFT-LOOP THRU 520-EXIT
041500             UNTIL WS-IN-SUB < 1
041600                OR WS-RESULT-CREATE-DT(RESULT-TAB-IDX)
041700                                  >= WS-SORT-HOLD-CREATE-DT.
041800     ADD +1 TO WS-IN-SUB.
041900     SET RESULT-TAB-IDX TO WS-IN-SUB.
042000     MOVE WS-SORT-HOLD TO WS-RESULT-ROW(RESULT-TAB-IDX).
042100 510-EXIT.
042200     EXIT.
042300
042400 520-SHIFT-LOOP.
042500     SET RESULT-TAB-IDX TO WS-IN-SUB.
042600     MOVE WS-RESULT-ROW(RESULT-TAB-IDX) TO
042700         WS-RESULT-ROW(RESULT-TAB-IDX + 1).
042800     SUBTRACT 1 FROM WS-IN-SUB.
042900     IF WS-IN-SUB > 0
043000         SET RESULT-TAB-IDX TO WS-IN-SUB.
043100 520-EXIT.
043200     EXIT.
043300
043400 600-PRINT-DETAIL.
043500     MOVE "600-PRINT-DETAIL" TO PARA-NAME.
043600     IF WS-LINES > 50
043700         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
043800
043900     SET RESULT-TAB-IDX TO WS-SUB.
044000     MOVE WS-RESULT-REG-ID(RESULT-TAB-IDX)     TO DET-REG-ID-O.
044100     MOVE WS-RESULT-PAT-ID(RESULT-TAB-IDX)     TO DET-PAT-ID-O.
044200     MOVE WS-RESULT-STATUS(RESULT-TAB-IDX)     TO DET-STATUS-O.
044300     MOVE WS-RESULT-CREATE-DT(RESULT-TAB-IDX)  TO WS-DATE.
044400     MOVE WS-DATE-CCYY                         TO DET-CCYY-O.
044500     MOVE WS-DATE-MM                           TO DET-MM-O.
044600     MOVE WS-DATE-DD                           TO DET-DD-O.
044700
044800     WRITE RPT-REC FROM WS-DETAIL-REC
044900         AFTER ADVANCING 1.
045000     ADD +1 TO WS-LINES.
045100     ADD +1 TO WS-ROWS-LISTED.
045200 600-EXIT.
045300     EXIT.
045400
045500 650-PAGE-BREAK.
045600     WRITE RPT-REC FROM WS-BLANK-LINE
045700         AFTER ADVANCING NEXT-PAGE.
045800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
045900     MOVE ZERO TO WS-LINES.
046000 650-EXIT.
046100     EXIT.
046200
046300 700-WRITE-PAGE-HDR.
046400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
046500     WRITE RPT-REC FROM WS-HDR-REC
046600         AFTER ADVANCING TOP-OF-FORM.
046700     WRITE RPT-REC FROM WS-BLANK-LINE
046800         AFTER ADVANCING 1.
046900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
047000     MOVE +4 TO WS-LINES.
047100 700-EXIT.
047200     EXIT.
047300
047400 720-WRITE-COLM-HDR.
047500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
047600     WRITE RPT-REC FROM WS-COLM-HDR-REC
047700         AFTER ADVANCING 1.
047800     WRITE RPT-REC FROM WS-BLANK-LINE
047900         AFTER ADVANCING 1.
048000 720-EXIT.
048100     EXIT.
048200
048300 800-OPEN-FILES.
048400     MOVE "800-OPEN-FILES" TO PARA-NAME.
048500     OPEN INPUT PARMCARD.
048600     OPEN INPUT CASEHIST-MASTER.
048700     OPEN INPUT REGISTRATION-MASTER.
048800     OPEN OUTPUT CHRPT.
048900     OPEN OUTPUT SYSOUT.
049000 800-EXIT.
049100     EXIT.
049200
049300 850-CLOSE-FILES.
049400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049500     CLOSE PARMCARD, CASEHIST-MASTER, REGISTRATION-MASTER,
049600           CHRPT, SYSOUT.
049700 850-EXIT.
049800     EXIT.
049900
050000 999-CLEANUP.
050100     MOVE "999-CLEANUP" TO PARA-NAME.
050200     MOVE WS-ROWS-LISTED TO TOT-COUNT-O.
050300     WRITE RPT-REC FROM WS-TOTAL-REC
050400         AFTER ADVANCING 2.
050500
050600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050700
050800     DISPLAY "** CASE HISTORY ROWS ON MASTER **" WS-CH-TAB-COUNT.
050900     DISPLAY "** CASE HISTORY ROWS LISTED     **" WS-ROWS-LISTED.
051000     DISPLAY "******** NORMAL END OF JOB CASELIST ********".
051100 999-EXIT.
051200     EXIT.
051300
051400 1000-ABEND-RTN.
051500     WRITE SYSOUT-REC FROM ABEND-REC.
051600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051700     DISPLAY "*** ABNORMAL END OF JOB - CASELIST ***"
051800   UPON CONSOLE.
051900     DIVIDE ZERO-VAL INTO ONE-VAL.
