000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NDMUPDT.
000300 AUTHOR. R KELSO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE NON-DRUG CATALOGUE MASTER
001300*          (CHECKS, TESTS AND DISPOSITIONS) FROM A DAILY
001400*          TRANSACTION FILE OF ADD/CHANGE/DELETE REQUESTS KEYED
001500*          OFF OF THE NON-DRUG ITEM CODE.
001600*
001700*          AN ADD IS REJECTED WHEN THE CODE ALREADY EXISTS ON AN
001800*          ACTIVE ROW.  A DELETE NEVER PHYSICALLY REMOVES THE
001900*          MASTER ROW -- IT ONLY FLIPS THE STATUS BYTE TO ZERO.
002000*
002100******************************************************************
002200*CHANGE-LOG.
002300* 031489 JS  INITIAL VERSION - REQ 4471 - CATALOGUE MAINT BATCH   031489JS
002400* 031489 JS  MASTER RE-PLATFORMED OFF DB2 ONTO RELATIVE FILE      031489JS
002500* 052290 JS  ADDED TRAILER-REC BALANCE CHECK PER AUDIT FINDING    052290JS
002600* 091191 RK  DUP-CODE SCAN NOW AGAINST ACTIVE ROWS ONLY           091191RK
002700* 040692 RK  FIX: CHANGE TXN WAS CLOBBERING ND-STATUS - REQ 5820  040692RK
002800* 071793 RK  ADD TXN NOW CARRIES FORWARD RUN-DATE AS CREATE-DATE  071793RK
002900* 021894 MM  DELETE TXN ACCEPTS MULTIPLE IDS PER RUN              021894MM
003000* 101295 MM  WIDENED ND-MNEMONIC TO MATCH PINYIN LOOKUP REQ 6102  101295MM
003100* 030696 MM  CLEANUP OF UNREACHABLE CODE IN 190-EDIT-TRANSACTION  030696MM
003200* 110297 TO  ADDED COUNTS DISPLAY TO OPERATOR CONSOLE AT EOJ      110297TO
003300* 062498 TO  Y2K REMEDIATION - CREATE-DATE NOW CCYYMMDD (WAS YY)  062498TO
003400* 021799 TO  Y2K REMEDIATION - SIGN OFF, RAN PARALLEL TEST OK     021799TO
003500* 081500 LF  MIGRATED SYSOUT DD FROM SYSOUT=* TO UT-S-SYSOUT      081500LF
003600* 051502 LF  ADDED FILE-STATUS TRAP ON MASTER WRITE/REWRITE       051502LF
003700* 041505 CP  999-CLEANUP WAS LOGGING THE OUT-OF-BALANCE TRAILER   041505CP
003800*            BUT FALLING THROUGH TO NORMAL EOJ - NOW ABENDS SO
003900*            THE BALANCE CHECK ACTUALLY STOPS THE STEP
004000* 092003 LF  NO FUNCTIONAL CHANGE - RECOMPILE UNDER COBOL 2003    092003LF
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS RERUN-REQUESTED
005000            OFF STATUS IS NORMAL-RUN.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400         ASSIGN TO UT-S-SYSOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT TRANS-FILE
005800         ASSIGN TO UT-S-NDTRANS
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS OFCODE.
006100
006200     SELECT NONDRUG-MASTER
006300         ASSIGN TO NONDRUG
006400         ORGANIZATION IS RELATIVE
006500         ACCESS MODE IS DYNAMIC
006600         RELATIVE KEY IS WS-ND-RRN
006700         FILE STATUS IS ND-STATUS-CD.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                  PIC X(130).
007800
007900****** DAILY ADD/CHANGE/DELETE TRANSACTIONS AGAINST THE
008000****** NON-DRUG CATALOGUE, ONE PER LINE, TRAILER REC LAST
008100 FD  TRANS-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 110 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS WS-TRANSACTION-REC.
008700 01  WS-TRANSACTION-REC          PIC X(110).
008800
008900 FD  NONDRUG-MASTER
009000     RECORD CONTAINS 139 CHARACTERS
009100     DATA RECORD IS NONDRUG-MASTER-REC.
009200     COPY NONDRUG.
009300
009400 WORKING-STORAGE SECTION.
009500
009600 01  FILE-STATUS-CODES.
009700     05  OFCODE                  PIC X(02).
009800         88  CODE-READ           VALUE SPACES.
009900         88  NO-MORE-TRANS       VALUE "10".
010000     05  ND-STATUS-CD            PIC X(02).
010100         88  ND-ROW-FOUND        VALUE "00".
010200         88  ND-ROW-NOT-FOUND    VALUE "23".
010300     05  FILLER                  PIC X(01).
010400
010500 01  WS-TRANSACTION-REC-I.
010600     05  TRN-ACTION              PIC X(01).
010700         88  TRN-IS-ADD          VALUE "A".
010800         88  TRN-IS-CHANGE       VALUE "C".
010900         88  TRN-IS-DELETE       VALUE "D".
011000         88  TRN-IS-TRAILER      VALUE "T".
011100     05  TRN-ND-ID                PIC 9(09).
011200     05  TRN-ND-CODE              PIC X(20).
011300     05  TRN-ND-NAME              PIC X(40).
011400     05  TRN-ND-MNEMONIC          PIC X(20).
011500     05  TRN-ND-RECORD-TYPE       PIC X(02).
011600     05  TRN-ND-DEPT-ID           PIC 9(09).
011700     05  FILLER                   PIC X(09).
011800
011900 01  WS-TRAILER-REC.
012000     05  FILLER                  PIC X(01).
012100     05  IN-RECORD-COUNT         PIC 9(09).
012200     05  IN-RECORD-COUNT-X REDEFINES IN-RECORD-COUNT
012300                                 PIC X(09).
012400     05  FILLER                  PIC X(100).
012500
012600 01  WS-ND-TABLE.
012700     05  WS-ND-TAB-ROW OCCURS 2000 TIMES INDEXED BY ND-TAB-IDX.
012800         10  WS-ND-TAB-CODE       PIC X(20).
012900         10  WS-ND-TAB-STATUS     PIC 9(01).
013000         10  FILLER               PIC X(01).
013100
013200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013300     05  WS-ND-RRN               PIC 9(09) COMP.
013400     05  RECORDS-READ            PIC 9(07) COMP.
013500     05  RECORDS-ADDED           PIC 9(07) COMP.
013600     05  RECORDS-CHANGED         PIC 9(07) COMP.
013700     05  RECORDS-DELETED         PIC 9(07) COMP.
013800     05  RECORDS-REJECTED        PIC 9(07) COMP.
013900     05  WS-ND-TAB-COUNT         PIC 9(05) COMP.
014000     05  WS-ND-HIGH-ID           PIC 9(09) COMP.
014100     05  WS-SUB                  PIC 9(05) COMP.
014200     05  FILLER                  PIC X(01).
014300
014400 01  MISC-WS-FLDS.
014500     05  WS-DATE                 PIC 9(08).
014600     05  WS-DATE-X REDEFINES WS-DATE.
014700         10  WS-DATE-CCYY        PIC 9(04).
014800         10  WS-DATE-MM          PIC 9(02).
014900         10  WS-DATE-DD          PIC 9(02).
015000     05  WS-DATE-FROM-OS         PIC 9(06).
015100     05  WS-CENTURY              PIC 9(02) VALUE 20.
015200     05  FILLER                  PIC X(01).
015300
015400 01  FLAGS-AND-SWITCHES.
015500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015600         88  NO-MORE-DATA        VALUE "N".
015700     05  DUP-FOUND-SW            PIC X(01) VALUE "N".
015800         88  DUPLICATE-FOUND     VALUE "Y".
015900     05  FILLER                  PIC X(01).
016000
016100 COPY ABENDREC.
016200
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 150-LOAD-MASTER-TABLE THRU 150-EXIT.
016600     PERFORM 100-MAINLINE THRU 100-EXIT
016700             UNTIL NO-MORE-DATA OR TRN-IS-TRAILER.
016800     PERFORM 999-CLEANUP THRU 999-EXIT.
016900     MOVE +0 TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB NDMUPDT ********".
017500     ACCEPT WS-DATE-FROM-OS FROM DATE.
017600     MOVE WS-CENTURY      TO WS-DATE-CCYY(1:2).
017700     MOVE WS-DATE-FROM-OS TO WS-DATE-CCYY(3:2) WS-DATE-MM
017800                              WS-DATE-DD.
017900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018100     PERFORM 900-READ-TRANS THRU 900-EXIT.
018200     IF NO-MORE-DATA
018300         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN.
018500 000-EXIT.
018600     EXIT.
018700
018800*** 071793 RK - LOADS THE WHOLE ACTIVE/INACTIVE MASTER INTO AN
018900*** IN-CORE TABLE SO 190-EDIT-TRANSACTION CAN SCAN FOR A
019000*** DUPLICATE CODE WITHOUT RE-READING THE RELATIVE FILE.
019100 150-LOAD-MASTER-TABLE.
019200     MOVE "150-LOAD-MASTER-TABLE" TO PARA-NAME.
019300     MOVE ZERO TO WS-ND-TAB-COUNT WS-ND-HIGH-ID.
019400     MOVE 1 TO WS-ND-RRN.
019500 150-READ-LOOP.
019600     READ NONDRUG-MASTER
019700         INVALID KEY
019800         GO TO 150-EXIT.
019900     ADD +1 TO WS-ND-TAB-COUNT.
020000     SET ND-TAB-IDX TO WS-ND-TAB-COUNT.
020100     MOVE ND-CODE   TO WS-ND-TAB-CODE(ND-TAB-IDX).
020200     MOVE ND-STATUS TO WS-ND-TAB-STATUS(ND-TAB-IDX).
020300     IF ND-ID > WS-ND-HIGH-ID
020400         MOVE ND-ID TO WS-ND-HIGH-ID.
020500     ADD +1 TO WS-ND-RRN.
020600     GO TO 150-READ-LOOP.
020700 150-EXIT.
020800     EXIT.
020900
021000 100-MAINLINE.
021100     MOVE "100-MAINLINE" TO PARA-NAME.
021200     MOVE WS-TRANSACTION-REC TO WS-TRANSACTION-REC-I.
021300     ADD +1 TO RECORDS-READ.
021400     IF TRN-IS-TRAILER
021500         MOVE WS-TRANSACTION-REC TO WS-TRAILER-REC
021600         GO TO 100-EXIT.
021700
021800     PERFORM 190-EDIT-TRANSACTION THRU 190-EXIT.
021900     IF DUPLICATE-FOUND
022000         GO TO 100-READ-NEXT.
022100
022200     IF TRN-IS-ADD
022300         PERFORM 200-ADD-MASTER-RECORD THRU 200-EXIT
022400     ELSE
022500     IF TRN-IS-CHANGE
022600         PERFORM 300-CHANGE-MASTER-RECORD THRU 300-EXIT
022700     ELSE
022800     IF TRN-IS-DELETE
022900         PERFORM 400-DELETE-MASTER-RECORD THRU 400-EXIT
023000     ELSE
023100         ADD +1 TO RECORDS-REJECTED.
023200
023300 100-READ-NEXT.
023400     PERFORM 900-READ-TRANS THRU 900-EXIT.
023500 100-EXIT.
023600     EXIT.
023700
023800*** R8 - DUPLICATE-KEY REJECTION ON CREATE.  THIS TEST ONLY
023900*** APPLIES TO THE ADD CASE - SEE REQ 4471.
024000 190-EDIT-TRANSACTION.
024100     MOVE "190-EDIT-TRANSACTION" TO PARA-NAME.
024200     MOVE "N" TO DUP-FOUND-SW.
024300     IF NOT TRN-IS-ADD
024400         GO TO 190-EXIT.
024500
024600     PERFORM 195-SCAN-FOR-DUP THRU 195-EXIT
024700             VARYING WS-SUB FROM 1 BY 1
024800             UNTIL WS-SUB > WS-ND-TAB-COUNT.
024900
025000     IF DUPLICATE-FOUND
025100         ADD +1 TO RECORDS-REJECTED.
025200 190-EXIT.
025300     EXIT.
025400
025500 195-SCAN-FOR-DUP.
025600     IF WS-ND-TAB-CODE(WS-SUB) = TRN-ND-CODE
025700        AND WS-ND-TAB-STATUS(WS-SUB) NOT = 0
025800         MOVE "Y" TO DUP-FOUND-SW.
025900 195-EXIT.
026000     EXIT.
026100
026200 200-ADD-MASTER-RECORD.
026300     MOVE "200-ADD-MASTER-RECORD" TO PARA-NAME.
026400     ADD +1 TO WS-ND-HIGH-ID.
026500     MOVE WS-ND-HIGH-ID  TO ND-ID WS-ND-RRN.
026600     MOVE TRN-ND-CODE         TO ND-CODE.
026700     MOVE TRN-ND-NAME         TO ND-NAME.
026800     MOVE TRN-ND-MNEMONIC     TO ND-MNEMONIC.
026900     MOVE TRN-ND-RECORD-TYPE  TO ND-RECORD-TYPE.
027000     MOVE TRN-ND-DEPT-ID      TO ND-DEPT-ID.
027100     MOVE 1                   TO ND-STATUS.
027200     MOVE WS-DATE             TO ND-CREATE-DATE.
027300
027400     WRITE NONDRUG-MASTER-REC
027500         INVALID KEY
027600             MOVE "** PROBLEM WRITING NONDRUG-MASTER" TO
027700                  ABEND-REASON
027800             MOVE ND-STATUS-CD TO EXPECTED-VAL
027900             GO TO 1000-ABEND-RTN
028000     END-WRITE.
028100
028200     ADD +1 TO WS-ND-TAB-COUNT.
028300     SET ND-TAB-IDX TO WS-ND-TAB-COUNT.
028400     MOVE ND-CODE   TO WS-ND-TAB-CODE(ND-TAB-IDX).
028500     MOVE ND-STATUS TO WS-ND-TAB-STATUS(ND-TAB-IDX).
028600     ADD +1 TO RECORDS-ADDED.
028700 200-EXIT.
028800     EXIT.
028900
029000*** R10 - UPDATE NEVER TOUCHES ND-STATUS.
029100 300-CHANGE-MASTER-RECORD.
029200     MOVE "300-CHANGE-MASTER-RECORD" TO PARA-NAME.
029300     MOVE TRN-ND-ID TO WS-ND-RRN.
029400     READ NONDRUG-MASTER
029500         INVALID KEY
029600             ADD +1 TO RECORDS-REJECTED
029700             GO TO 300-EXIT.
029800
029900     MOVE TRN-ND-CODE         TO ND-CODE.
030000     MOVE TRN-ND-NAME         TO ND-NAME.
030100     MOVE TRN-ND-MNEMONIC     TO ND-MNEMONIC.
030200     MOVE TRN-ND-RECORD-TYPE  TO ND-RECORD-TYPE.
030300     MOVE TRN-ND-DEPT-ID      TO ND-DEPT-ID.
030400
030500     REWRITE NONDRUG-MASTER-REC
030600         INVALID KEY
030700             MOVE "** PROBLEM REWRITING NONDRUG-MASTER" TO
030800                  ABEND-REASON
030900             GO TO 1000-ABEND-RTN
031000     END-REWRITE.
031100     ADD +1 TO RECORDS-CHANGED.
031200 300-EXIT.
031300     EXIT.
031400
031500*** R9 - SOFT DELETE ONLY, NO PHYSICAL REMOVAL.
031600 400-DELETE-MASTER-RECORD.
031700     MOVE "400-DELETE-MASTER-RECORD" TO PARA-NAME.
031800     MOVE TRN-ND-ID TO WS-ND-RRN.
031900     READ NONDRUG-MASTER
032000         INVALID KEY
032100             ADD +1 TO RECORDS-REJECTED
032200             GO TO 400-EXIT.
032300
032400     MOVE 0 TO ND-STATUS.
032500     REWRITE NONDRUG-MASTER-REC
032600         INVALID KEY
032700             MOVE "** PROBLEM SOFT-DELETING NONDRUG-MASTER" TO
032800                  ABEND-REASON
032900             GO TO 1000-ABEND-RTN
033000     END-REWRITE.
033100     ADD +1 TO RECORDS-DELETED.
033200 400-EXIT.
033300     EXIT.
033400
033500 800-OPEN-FILES.
033600     MOVE "800-OPEN-FILES" TO PARA-NAME.
033700     OPEN INPUT TRANS-FILE.
033800     OPEN OUTPUT SYSOUT.
033900     OPEN I-O NONDRUG-MASTER.
034000 800-EXIT.
034100     EXIT.
034200
034300 850-CLOSE-FILES.
034400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034500     CLOSE TRANS-FILE, SYSOUT, NONDRUG-MASTER.
034600 850-EXIT.
034700     EXIT.
034800
034900 900-READ-TRANS.
035000     MOVE "900-READ-TRANS" TO PARA-NAME.
035100     READ TRANS-FILE
035200         AT END
035300             MOVE "N" TO MORE-DATA-SW
035400             GO TO 900-EXIT
035500     END-READ.
035600 900-EXIT.
035700     EXIT.
035800
035900 999-CLEANUP.
036000     MOVE "999-CLEANUP" TO PARA-NAME.
036100     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
036200         MOVE "** INPUT FILE OUT OF BALANCE" TO ABEND-REASON
036300         MOVE RECORDS-READ     TO ACTUAL-VAL
036400         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
036500         WRITE SYSOUT-REC FROM ABEND-REC
036600         GO TO 1000-ABEND-RTN.
036700
036800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036900
037000     DISPLAY "** TRANSACTIONS READ    **" RECORDS-READ.
037100     DISPLAY "** RECORDS ADDED        **" RECORDS-ADDED.
037200     DISPLAY "** RECORDS CHANGED      **" RECORDS-CHANGED.
037300     DISPLAY "** RECORDS DELETED      **" RECORDS-DELETED.
037400     DISPLAY "** TRANSACTIONS REJECTED**" RECORDS-REJECTED.
037500     DISPLAY "******** NORMAL END OF JOB NDMUPDT ********".
037600 999-EXIT.
037700     EXIT.
037800
037900 1000-ABEND-RTN.
038000     WRITE SYSOUT-REC FROM ABEND-REC.
038100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038200     DISPLAY "*** ABNORMAL END OF JOB - NDMUPDT ***" UPON CONSOLE.
038300     DIVIDE ZERO-VAL INTO ONE-VAL.
